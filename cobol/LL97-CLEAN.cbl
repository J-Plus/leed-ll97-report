000100      *****************************************************************
000200      * PROGRAM:      LL97-CLEAN
000300      * AUTHOR:       P.J. LAMBERT
000400      * INSTALLATION: SVC INFORMATIQUE - LOT NYC-LL97
000500      * DATE-WRITTEN: 05/19/1987
000600      * DATE-COMPILED:
000700      * SECURITY:     INTERNAL USE ONLY
000800      *****************************************************************
000900      * CHANGE LOG
001000      *-----------------------------------------------------------------
001100      * 05/19/87 PJL ORIGINAL WRITE-UP - CLEANS THE LOCAL LAW 97
001200      * 05/19/87 PJL COVERED-BUILDINGS EMISSIONS-LIMIT EXTRACT.
001300      * 09/14/89 FXM OVERAGE COMPUTED ONLY WHEN BOTH EMISSIONS AND
001400      * 09/14/89 FXM LIMIT ARE PRESENT - PER DEP FOOTNOTE 3.
001500      * 07/02/92 KR  FIRST-RECORD-PER-BBL RULE ADDED (SAME AS
001600      * 07/02/92 KR  BENCH-CLEAN) AFTER DUPLICATE BBL ROWS SEEN IN
001700      * 07/02/92 KR  THE COVERED-BUILDINGS LIST REVISION.
001800      * 12/09/98 PJL Y2K REVIEW - NO 2-DIGIT YEAR FIELDS.  SIGNED OFF
001900      * 12/09/98 PJL KR 01/11/99.
002000      * 05/27/01 KR  SVC RENAMED - INSTALLATION LINE UPDATED.
002100      * 08/03/03 KR  LX-LIMIT-PRESENT ADDED AS ITS OWN FLAG - THE
002200      * 08/03/03 KR  RECORD ONLY CARRIED LX-EMISSIONS-PRESENT, SET
002300      * 08/03/03 KR  TRUE ONLY WHEN BOTH FIGURES WERE ON THE INPUT
002400      * 08/03/03 KR  RECORD, SO MASTER-BUILD HAD NO WAY TO TELL
002500      * 08/03/03 KR  "LIMIT MISSING" FROM "EMISSIONS MISSING" (SEE
002600      * 08/03/03 KR  MASTER-BUILD SAME-DATE ENTRY).  EACH FLAG IS NOW
002700      * 08/03/03 KR  SET FROM ITS OWN INPUT FIELD.
002800      *****************************************************************
002900      * PURPOSE.  CLEANS THE RAW LL97 COVERED-BUILDINGS EXTRACT
003000      * (LL97RAW) AND WRITES ONE INDEXED RECORD PER BBL (LL97IDX),
003100      * COMPUTING THE OVERAGE (EMISSIONS MINUS LIMIT) WHEN BOTH
003200      * FIGURES ARE ON THE INPUT RECORD.  EMISSIONS-PRESENT AND
003300      * LIMIT-PRESENT ARE INDEPENDENT FLAGS - EITHER MAY BE ON WITH
003400      * THE OTHER OFF.
003500      *****************************************************************
003600       IDENTIFICATION DIVISION.
003700       PROGRAM-ID.        LL97-CLEAN.
003800       AUTHOR.            P.J. LAMBERT.
003900       INSTALLATION.      SVC INFORMATIQUE - LOT NYC-LL97.
004000       DATE-WRITTEN.      05/19/1987.
004100       DATE-COMPILED.
004200       SECURITY.          INTERNAL USE ONLY.
004300      *****************************************************************
004400       ENVIRONMENT DIVISION.
004500       CONFIGURATION SECTION.
004600       SPECIAL-NAMES.
004700           C01 IS TOP-OF-FORM
004800           CLASS ALPHA-CLASS IS "A" THRU "Z"
004900           UPSI-0 ON STATUS IS GC-RERUN-SWITCH.
005000       INPUT-OUTPUT SECTION.
005100       FILE-CONTROL.
005200           SELECT LL97RAW  ASSIGN TO "LL97RAW"
005300               ORGANIZATION IS LINE SEQUENTIAL
005400               FILE STATUS IS WS-STAT-LL97RAW.
005500           SELECT LL97IDX  ASSIGN TO "LL97IDX"
005600               ORGANIZATION IS INDEXED
005700               ACCESS MODE IS RANDOM
005800               RECORD KEY IS LX-BBL-NORM
005900               FILE STATUS IS WS-STAT-LL97IDX.
006000      *****************************************************************
006100       DATA DIVISION.
006200       FILE SECTION.
006300       FD  LL97RAW
006400           RECORD CONTAINS 80 CHARACTERS.
006500       01  LL97RAW-LINE                      PIC X(80).
006600
006700       FD  LL97IDX
006800           RECORD CONTAINS 100 CHARACTERS.
006900       01  LX-RECORD.
007000           05 LX-SOURCE-ID                   PIC X(20).
007100           05 LX-BBL-NORM                    PIC X(10).
007200           05 LX-GHG-EMISSIONS-TCO2E         PIC S9(7)V9.
007300           05 LX-LL97-LIMIT-TCO2E            PIC S9(7)V9.
007400           05 LX-LL97-OVERAGE-TCO2E          PIC S9(7)V9.
007500           05 LX-EMISSIONS-PRESENT           PIC X.
007600               88 LX-EMISSIONS-ARE-PRESENT         VALUE "Y".
007700           05 LX-LIMIT-PRESENT               PIC X.
007800               88 LX-LIMIT-IS-PRESENT              VALUE "Y".
007900           05 FILLER                         PIC X(44).
008000      *****************************************************************
008100       WORKING-STORAGE SECTION.
008200
008300       01  WS-FILE-STATUSES.
008400           05 WS-STAT-LL97RAW                PIC XX.
008500               88 WS-LL97RAW-EOF                   VALUE "10".
008600           05 WS-STAT-LL97IDX                PIC XX.
008700
008800      *    Run counters kept as standalone scalars, shop habit.
008900       77  WS-REC-READ                       COMP PIC 9(7).
009000       77  WS-REC-WRITTEN                    COMP PIC 9(7).
009100       77  WS-REC-DUP-BBL                    COMP PIC 9(7).
009200       77  WS-REC-OVERAGE-COMPUTED           COMP PIC 9(7).
009300
009400       01  WS-SUBSCRIPTS COMP.
009500           05 WS-CHAR-IX                     PIC 9(4).
009600
009700       01  WK-RAW-FIELDS.
009800           05 WK-RAW-BBL                     PIC X(15).
009900           05 WK-RAW-EMISSIONS                PIC X(10).
010000           05 WK-RAW-LIMIT                   PIC X(10).
010100
010200      *    REDEFINE 1 - numeric-edit view of raw emissions, incl sign.
010300       01  WK-EMISS-VIEW REDEFINES WK-RAW-FIELDS.
010400           05 FILLER                         PIC X(15).
010500           05 WK-EMISS-SIGN                  PIC X.
010600           05 WK-EMISS-EDIT                  PIC 9(7)V9.
010700           05 FILLER                         PIC X(9).
010800
010900      *    REDEFINE 2 - numeric-edit view of raw limit, incl sign.
011000       01  WK-LIMIT-VIEW REDEFINES WK-RAW-FIELDS.
011100           05 FILLER                         PIC X(25).
011200           05 WK-LIMIT-SIGN                  PIC X.
011300           05 WK-LIMIT-EDIT                  PIC 9(7)V9.
011400
011500      *    REDEFINE 3 - alternate view of the assembled key, used only
011600      *    when tracing a bad key on DISPLAY.
011700       01  LX-RECORD-KEY-VIEW REDEFINES LX-RECORD.
011800           05 FILLER                         PIC X(20).
011900           05 LX-KEY-BBL-COPY                PIC X(10).
012000           05 FILLER                         PIC X(70).
012100
012200       01  WK-BBL-DIGITS                     PIC X(15).
012300       01  WK-BBL-LEN COMP                   PIC 9(2).
012400       01  WK-ONE-CHAR                       PIC X.
012500       01  WK-EMISSIONS-PRESENT-SW           PIC X VALUE "N".
012600           88 WK-EMISSIONS-PRESENT                 VALUE "Y".
012700       01  WK-LIMIT-PRESENT-SW               PIC X VALUE "N".
012800           88 WK-LIMIT-PRESENT                     VALUE "Y".
012900
013000       77  WS-LL97RAW-DONE                   PIC X VALUE "N".
013100           88 LL97RAW-IS-DONE                     VALUE "Y".
013200      *****************************************************************
013300       PROCEDURE DIVISION.
013400
013500       0000-MAIN-PROCEDURE.
013600           PERFORM 0100-OPEN-FILES-THRU
013700           PERFORM 0200-CLEAN-PASS-THRU
013800               UNTIL LL97RAW-IS-DONE
013900           PERFORM 0900-CLOSE-FILES-THRU
014000           PERFORM 9999-FIN-PGM-THRU.
014100       0000-EXIT.
014200           EXIT.
014300
014400       0100-OPEN-FILES-THRU.
014500           OPEN INPUT LL97RAW
014600           OPEN OUTPUT LL97IDX
014700           PERFORM 0110-READ-LL97RAW-THRU.
014800       0100-EXIT.
014900           EXIT.
015000
015100       0110-READ-LL97RAW-THRU.
015200           READ LL97RAW
015300               AT END
015400                   SET LL97RAW-IS-DONE TO TRUE
015500               NOT AT END
015600                   ADD 1 TO WS-REC-READ
015700           END-READ.
015800       0110-EXIT.
015900           EXIT.
016000
016100       0200-CLEAN-PASS-THRU.
016200           PERFORM 0210-PARSE-RAW-LINE-THRU
016300           PERFORM 0220-BUILD-CLEANED-RECORD-THRU
016400           PERFORM 0230-WRITE-CLEANED-THRU
016500           PERFORM 0110-READ-LL97RAW-THRU.
016600       0200-EXIT.
016700           EXIT.
016800
016900       0210-PARSE-RAW-LINE-THRU.
017000           UNSTRING LL97RAW-LINE DELIMITED BY ","
017100               INTO WK-RAW-BBL WK-RAW-EMISSIONS WK-RAW-LIMIT
017200           END-UNSTRING.
017300       0210-EXIT.
017400           EXIT.
017500
017600       0220-BUILD-CLEANED-RECORD-THRU.
017700           INITIALIZE LX-RECORD
017800           MOVE "N" TO WK-EMISSIONS-PRESENT-SW
017900           MOVE "N" TO WK-LIMIT-PRESENT-SW
018000           PERFORM 2500-NORM-BBL-THRU
018100           STRING "LL97_" LX-BBL-NORM DELIMITED BY SIZE
018200               INTO LX-SOURCE-ID
018300           IF WK-RAW-EMISSIONS NOT = SPACES
018400               SET WK-EMISSIONS-PRESENT TO TRUE
018500               MOVE WK-EMISS-EDIT TO LX-GHG-EMISSIONS-TCO2E
018600               IF WK-EMISS-SIGN = "-"
018700                   COMPUTE LX-GHG-EMISSIONS-TCO2E =
018800                       LX-GHG-EMISSIONS-TCO2E * -1
018900               END-IF
019000           END-IF
019100           IF WK-RAW-LIMIT NOT = SPACES
019200               SET WK-LIMIT-PRESENT TO TRUE
019300               MOVE WK-LIMIT-EDIT TO LX-LL97-LIMIT-TCO2E
019400               IF WK-LIMIT-SIGN = "-"
019500                   COMPUTE LX-LL97-LIMIT-TCO2E =
019600                       LX-LL97-LIMIT-TCO2E * -1
019700               END-IF
019800           END-IF
019900           IF WK-EMISSIONS-PRESENT
020000               SET LX-EMISSIONS-ARE-PRESENT TO TRUE
020100           ELSE
020200               MOVE "N" TO LX-EMISSIONS-PRESENT
020300           END-IF
020400           IF WK-LIMIT-PRESENT
020500               SET LX-LIMIT-IS-PRESENT TO TRUE
020600           ELSE
020700               MOVE "N" TO LX-LIMIT-PRESENT
020800           END-IF
020900           IF WK-EMISSIONS-PRESENT AND WK-LIMIT-PRESENT
021000               COMPUTE LX-LL97-OVERAGE-TCO2E =
021100                   LX-GHG-EMISSIONS-TCO2E - LX-LL97-LIMIT-TCO2E
021200               ADD 1 TO WS-REC-OVERAGE-COMPUTED
021300           END-IF.
021400       0220-EXIT.
021500           EXIT.
021600
021700       2500-NORM-BBL-THRU.
021800           MOVE SPACES TO WK-BBL-DIGITS
021900           MOVE 0 TO WK-BBL-LEN
022000           PERFORM 2510-STRIP-ONE-BBL-CHAR-THRU
022100               VARYING WS-CHAR-IX FROM 1 BY 1 UNTIL WS-CHAR-IX > 15
022200           MOVE WK-BBL-DIGITS(1:10) TO LX-BBL-NORM.
022300       2500-EXIT.
022400           EXIT.
022500
022600       2510-STRIP-ONE-BBL-CHAR-THRU.
022700           MOVE WK-RAW-BBL(WS-CHAR-IX:1) TO WK-ONE-CHAR
022800           IF WK-ONE-CHAR IS NUMERIC
022900               ADD 1 TO WK-BBL-LEN
023000               MOVE WK-ONE-CHAR TO WK-BBL-DIGITS(WK-BBL-LEN:1)
023100           END-IF.
023200       2510-EXIT.
023300           EXIT.
023400
023500       0230-WRITE-CLEANED-THRU.
023600           IF LX-BBL-NORM = SPACES
023700               GO TO 0230-EXIT
023800           END-IF
023900           WRITE LX-RECORD
024000               INVALID KEY
024100                   ADD 1 TO WS-REC-DUP-BBL
024200               NOT INVALID KEY
024300                   ADD 1 TO WS-REC-WRITTEN
024400           END-WRITE.
024500       0230-EXIT.
024600           EXIT.
024700
024800       0900-CLOSE-FILES-THRU.
024900           CLOSE LL97RAW LL97IDX
025000           DISPLAY "LL97-CLEAN - READ           " WS-REC-READ
025100           DISPLAY "LL97-CLEAN - WRITTEN        " WS-REC-WRITTEN
025200           DISPLAY "LL97-CLEAN - DUP BBL        " WS-REC-DUP-BBL
025300           DISPLAY "LL97-CLEAN - OVERAGE COMPUTED "
025400               WS-REC-OVERAGE-COMPUTED.
025500       0900-EXIT.
025600           EXIT.
025700
025800       9999-FIN-PGM-THRU.
025900           STOP RUN.
026000       9999-EXIT.
026100           EXIT.
