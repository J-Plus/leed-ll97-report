000100      *****************************************************************
000200      * PROGRAM:      RUN-LOG-QA
000300      * AUTHOR:       K. ROPITAL
000400      * INSTALLATION: SVC INFORMATIQUE - LOT NYC-LL97
000500      * DATE-WRITTEN: 03/14/1988
000600      * DATE-COMPILED:
000700      * SECURITY:     INTERNAL USE ONLY
000800      *****************************************************************
000900      * CHANGE LOG
001000      *-----------------------------------------------------------------
001100      * 03/14/88 KR  ORIGINAL WRITE-UP.  RE-OPENS EACH STEP FILE JUST
001200      * 03/14/88 KR  TO COUNT ITS RECORDS AND PRINTS THE RUN LOG.
001300      * 03/14/88 KR  NOTHING IS CARRIED FORWARD FROM ONE JOB STEP TO
001400      * 03/14/88 KR  THE NEXT EXCEPT THE FILES THEMSELVES.
001500      * 06/02/89 FXM INVALID-GRADE CHECK ADDED - FLAGS ANY MASTER
001600      * 06/02/89 FXM RECORD WHOSE GRADE IS NOT BLANK AND NOT A/B/C/D.
001700      * 09/18/91 PJL DUPLICATE-NYC-MATCH CHECK ADDED.  MASTER IS
001800      * 09/18/91 PJL SORTED BY NYC-SOURCE-ID TO A WORK FILE SO THE
001900      * 09/18/91 PJL CHECK CAN BE DONE BY A CONTROL BREAK INSTEAD OF
002000      * 09/18/91 PJL AN IN-MEMORY TABLE - MASTER CAN RUN TO SEVERAL
002100      * 09/18/91 PJL THOUSAND ROWS AND A TABLE THAT SIZE WAS THOUGHT
002200      * 09/18/91 PJL WASTEFUL.
002300      * 02/07/94 KR  REPORT YEAR NOW READ FROM CTLCARD, SAME AS
002400      * 02/07/94 KR  METRICS - OPS RUNS THIS STEP RIGHT AFTER IT.
002500      * 12/09/98 FXM Y2K REVIEW - NO 2-DIGIT YEAR FIELDS.  SIGNED OFF
002600      * 12/09/98 FXM KR 01/11/99.
002700      * 05/27/01 PJL SVC RENAMED - INSTALLATION LINE UPDATED.
002800      *****************************************************************
002900      * PURPOSE.  LAST STEP OF THE ANNUAL RUN.  COUNTS RECORDS AT
003000      * EACH PIPELINE STEP AND SCANS THE MASTER FILE FOR THE TWO
003100      * DATA-QUALITY WARNINGS OPS CARES ABOUT, THEN PRINTS THE RUN
003200      * LOG THAT GOES IN THE JOB FOLDER.
003300      *****************************************************************
003400       IDENTIFICATION DIVISION.
003500       PROGRAM-ID.        RUN-LOG-QA.
003600       AUTHOR.            K. ROPITAL.
003700       INSTALLATION.      SVC INFORMATIQUE - LOT NYC-LL97.
003800       DATE-WRITTEN.      03/14/1988.
003900       DATE-COMPILED.
004000       SECURITY.          INTERNAL USE ONLY.
004100      *****************************************************************
004200       ENVIRONMENT DIVISION.
004300       CONFIGURATION SECTION.
004400       SPECIAL-NAMES.
004500           C01 IS TOP-OF-FORM
004600           CLASS ALPHA-CLASS IS "A" THRU "Z"
004700           UPSI-0 ON STATUS IS RL-RERUN-SWITCH.
004800       INPUT-OUTPUT SECTION.
004900       FILE-CONTROL.
005000           SELECT CTLCARD  ASSIGN TO "CTLCARD"
005100               ORGANIZATION IS LINE SEQUENTIAL
005200               FILE STATUS IS WS-STAT-CTLCARD.
005300           SELECT LEEDCLN  ASSIGN TO "LEEDCLN"
005400               ORGANIZATION IS LINE SEQUENTIAL
005500               FILE STATUS IS WS-STAT-LEEDCLN.
005600           SELECT GRDSCLN  ASSIGN TO "GRDSCLN"
005700               ORGANIZATION IS LINE SEQUENTIAL
005800               FILE STATUS IS WS-STAT-GRDSCLN.
005900           SELECT LL97IDX  ASSIGN TO "LL97IDX"
006000               ORGANIZATION IS INDEXED
006100               ACCESS MODE IS SEQUENTIAL
006200               RECORD KEY IS LX-BBL-NORM
006300               FILE STATUS IS WS-STAT-LL97IDX.
006400           SELECT BNCHIDX  ASSIGN TO "BNCHIDX"
006500               ORGANIZATION IS INDEXED
006600               ACCESS MODE IS SEQUENTIAL
006700               RECORD KEY IS BX-BBL-NORM
006800               FILE STATUS IS WS-STAT-BNCHIDX.
006900           SELECT MATCHOUT ASSIGN TO "MATCHOUT"
007000               ORGANIZATION IS LINE SEQUENTIAL
007100               FILE STATUS IS WS-STAT-MATCHOUT.
007200           SELECT MASTERWK ASSIGN TO "MASTERWK"
007300               ORGANIZATION IS LINE SEQUENTIAL
007400               FILE STATUS IS WS-STAT-MASTERWK.
007500           SELECT MSRAW    ASSIGN TO "MSRAW"
007600               ORGANIZATION IS LINE SEQUENTIAL
007700               FILE STATUS IS WS-STAT-MSRAW.
007800           SELECT MSSRT    ASSIGN TO DISK.
007900           SELECT MSSRTD   ASSIGN TO "MSSRTD"
008000               ORGANIZATION IS LINE SEQUENTIAL
008100               FILE STATUS IS WS-STAT-MSSRTD.
008200           SELECT RPTRLOG  ASSIGN TO "RPTRLOG"
008300               ORGANIZATION IS LINE SEQUENTIAL.
008400      *****************************************************************
008500       DATA DIVISION.
008600       FILE SECTION.
008700       FD  CTLCARD
008800           RECORD CONTAINS 4 CHARACTERS.
008900       01  CTL-REPORT-YEAR                   PIC 9(4).
009000
009100       FD  LEEDCLN
009200           RECORD CONTAINS 380 CHARACTERS.
009300       01  LC-RECORD.
009400           05 LC-SOURCE-ID                   PIC X(20).
009500           05 LC-BUILDING-NAME-RAW           PIC X(60).
009600           05 LC-BUILDING-NAME-NORM          PIC X(60).
009700           05 LC-ADDRESS-RAW                 PIC X(60).
009800           05 LC-ADDRESS-NORM                PIC X(60).
009900           05 LC-CITY                        PIC X(20).
010000           05 LC-BOROUGH-NORM                PIC X(15).
010100           05 LC-ZIP-NORM                    PIC X(5).
010200           05 LC-BBL-NORM                    PIC X(10).
010300           05 LC-LEED-LEVEL                  PIC X(10).
010400           05 LC-CERT-YEAR                   PIC 9(4).
010500           05 FILLER                         PIC X(56).
010600
010700       FD  GRDSCLN
010800           RECORD CONTAINS 220 CHARACTERS.
010900       01  GD-RECORD.
011000           05 GD-SOURCE-ID                   PIC X(20).
011100           05 GD-BUILDING-NAME-NORM          PIC X(60).
011200           05 GD-ADDRESS-NORM                PIC X(60).
011300           05 GD-BOROUGH-NORM                PIC X(15).
011400           05 GD-ZIP-NORM                    PIC X(5).
011500           05 GD-BBL-NORM                    PIC X(10).
011600           05 GD-BIN-NORM                    PIC X(7).
011700           05 GD-ENERGY-GRADE                PIC X.
011800           05 GD-ENERGY-STAR-SCORE           PIC 9(3).
011900           05 GD-SITE-EUI                    PIC 9(5)V9.
012000           05 FILLER                         PIC X(33).
012100
012200       FD  LL97IDX
012300           RECORD CONTAINS 100 CHARACTERS.
012400       01  LX-RECORD.
012500           05 LX-SOURCE-ID                   PIC X(20).
012600           05 LX-BBL-NORM                    PIC X(10).
012700           05 LX-GHG-EMISSIONS-TCO2E         PIC S9(7)V9.
012800           05 LX-LL97-LIMIT-TCO2E            PIC S9(7)V9.
012900           05 LX-LL97-OVERAGE-TCO2E          PIC S9(7)V9.
013000           05 LX-EMISSIONS-PRESENT           PIC X.
013100               88 LX-EMISSIONS-ARE-PRESENT         VALUE "Y".
013200           05 LX-LIMIT-PRESENT               PIC X.
013300               88 LX-LIMIT-IS-PRESENT              VALUE "Y".
013400           05 FILLER                         PIC X(44).
013500
013600       FD  BNCHIDX
013700           RECORD CONTAINS 120 CHARACTERS.
013800       01  BX-RECORD.
013900           05 BX-BBL-NORM                    PIC X(10).
014000           05 BX-ENERGY-STAR-SCORE           PIC 9(3).
014100           05 BX-SITE-EUI                    PIC 9(5)V9.
014200           05 BX-WEATHER-NORM-EUI            PIC 9(5)V9.
014300           05 BX-TOTAL-GHG-EMISSIONS         PIC 9(7)V99.
014400           05 FILLER                         PIC X(86).
014500
014600       FD  MATCHOUT
014700           RECORD CONTAINS 140 CHARACTERS.
014800       01  MO-RECORD.
014900           05 MO-LEED-SOURCE-ID              PIC X(20).
015000           05 MO-NYC-SOURCE-ID               PIC X(20).
015100           05 MO-MATCH-CONFIDENCE            PIC 9(3).
015200           05 MO-MATCH-METHOD                PIC X(22).
015300           05 MO-MATCH-NOTES                 PIC X(60).
015400           05 FILLER                         PIC X(15).
015500
015600      *    Key-only trace view used when DISPLAY-dumping a bad match
015700      *    row during testing.
015800       01  MO-RECORD-KEY-VIEW REDEFINES MO-RECORD.
015900           05 MV-LEED-SOURCE-ID              PIC X(20).
016000           05 MV-NYC-SOURCE-ID               PIC X(20).
016100           05 FILLER                         PIC X(100).
016200
016300       FD  MASTERWK
016400           RECORD CONTAINS 280 CHARACTERS.
016500       01  MX-RECORD.
016600           05 MX-LEED-SOURCE-ID              PIC X(20).
016700           05 MX-NYC-SOURCE-ID               PIC X(20).
016800           05 MX-BUILDING-NAME-NORM          PIC X(60).
016900           05 MX-ADDRESS-NORM                PIC X(60).
017000           05 MX-LEED-LEVEL                  PIC X(10).
017100           05 MX-CERT-YEAR                   PIC 9(4).
017200           05 MX-BOROUGH-NORM                PIC X(15).
017300           05 MX-BBL-NORM                    PIC X(10).
017400           05 MX-ENERGY-GRADE                PIC X.
017500           05 MX-ENERGY-STAR-SCORE           PIC 9(3).
017600           05 MX-SITE-EUI                    PIC 9(5)V9.
017700           05 MX-GHG-EMISSIONS-TCO2E         PIC S9(7)V9.
017800           05 MX-EMISSIONS-PRESENT           PIC X.
017900               88 MX-EMISSIONS-ARE-PRESENT         VALUE "Y".
018000           05 MX-LL97-LIMIT-TCO2E            PIC S9(7)V9.
018100           05 MX-LIMIT-PRESENT               PIC X.
018200               88 MX-LIMIT-IS-PRESENT              VALUE "Y".
018300           05 MX-LL97-OVERAGE-TCO2E          PIC S9(7)V9.
018400           05 MX-MATCH-CONFIDENCE            PIC 9(3).
018500           05 MX-MATCH-METHOD                PIC X(22).
018600           05 FILLER                         PIC X(20).
018700
018800      *    Trace view used when DISPLAY-dumping a bad master row.
018900       01  MX-RECORD-KEY-VIEW REDEFINES MX-RECORD.
019000           05 MK-LEED-SOURCE-ID              PIC X(20).
019100           05 MK-NYC-SOURCE-ID               PIC X(20).
019200           05 FILLER                         PIC X(240).
019300
019400       FD  MSRAW
019500           RECORD CONTAINS 20 CHARACTERS.
019600       01  MS-RAW-LINE.
019700           05 MS-RAW-NYC-SOURCE-ID           PIC X(20).
019800
019900       SD  MSSRT.
020000       01  MS-SORT-REC.
020100           05 MS-SORT-NYC-SOURCE-ID          PIC X(20).
020200
020300       FD  MSSRTD
020400           RECORD CONTAINS 20 CHARACTERS.
020500       01  MS-SRTD-LINE.
020600           05 MS-SRTD-NYC-SOURCE-ID          PIC X(20).
020700
020800      *    Boxed run-log listing, same visual family as the summary
020900      *    reports coming out of METRICS.
021000       FD  RPTRLOG
021100           RECORD CONTAINS 80 CHARACTERS.
021200       01  RL-LINE                           PIC X(80).
021300      *****************************************************************
021400       WORKING-STORAGE SECTION.
021500
021600       01  WS-FILE-STATUSES.
021700           05 WS-STAT-CTLCARD                PIC XX.
021800           05 WS-STAT-LEEDCLN                PIC XX.
021900               88 WS-LEEDCLN-EOF                   VALUE "10".
022000           05 WS-STAT-GRDSCLN                PIC XX.
022100               88 WS-GRDSCLN-EOF                   VALUE "10".
022200           05 WS-STAT-LL97IDX                PIC XX.
022300               88 WS-LL97IDX-EOF                   VALUE "10".
022400           05 WS-STAT-BNCHIDX                PIC XX.
022500               88 WS-BNCHIDX-EOF                   VALUE "10".
022600           05 WS-STAT-MATCHOUT               PIC XX.
022700               88 WS-MATCHOUT-EOF                  VALUE "10".
022800           05 WS-STAT-MASTERWK               PIC XX.
022900               88 WS-MASTERWK-EOF                  VALUE "10".
023000           05 WS-STAT-MSRAW                  PIC XX.
023100           05 WS-STAT-MSSRTD                 PIC XX.
023200               88 WS-MSSRTD-EOF                    VALUE "10".
023300
023400       01  WS-REPORT-YEAR                    PIC 9(4).
023500
023600       01  WS-STEP-COUNTS COMP.
023700           05 WS-COUNT-LEEDCLN                PIC 9(7).
023800           05 WS-COUNT-GRDSCLN                PIC 9(7).
023900           05 WS-COUNT-LL97IDX                PIC 9(7).
024000           05 WS-COUNT-BNCHIDX                PIC 9(7).
024100           05 WS-COUNT-MATCHOUT                PIC 9(7).
024200           05 WS-COUNT-MASTERWK                PIC 9(7).
024300
024400      *    Numeric-edit view of the step counts, kept only for a
024500      *    quick DISPLAY-dump during testing.
024600       01  WS-STEP-COUNTS-EDIT-VIEW REDEFINES WS-STEP-COUNTS.
024700           05 WS-STEP-COUNT-EDIT OCCURS 6 TIMES PIC ZZZZZZ9.
024800
024900      *    Run counters kept as standalone scalars, shop habit.
025000       77  WS-COUNT-INVALID-GRADE            COMP PIC 9(7).
025100       77  WS-COUNT-DUPLICATE-NYC            COMP PIC 9(7).
025200
025300       01  WS-DUP-SCAN-FIELDS.
025400           05 WS-DUP-CURRENT-ID              PIC X(20) VALUE SPACES.
025500           05 WS-DUP-RUN-LENGTH      COMP    PIC 9(5).
025600           05 WS-DUP-FIRST-ROW-SW            PIC X VALUE "Y".
025700               88 WS-DUP-FIRST-ROW                 VALUE "Y".
025800
025900       01  WK-EDIT-FIELDS.
026000           05 WK-EDIT-COUNT                  PIC ZZZZZZ9.
026100           05 WK-EDIT-YEAR                   PIC 9(4).
026200
026300       77  WS-MASTERWK-DONE                  PIC X VALUE "N".
026400           88 MASTERWK-IS-DONE                    VALUE "Y".
026500       77  WS-MSSRTD-DONE                    PIC X VALUE "N".
026600           88 MSSRTD-IS-DONE                       VALUE "Y".
026700
026800       01  WK-EOF-SWITCHES.
026900           05 WS-LEEDCLN-DONE                PIC X VALUE "N".
027000               88 LEEDCLN-IS-DONE                  VALUE "Y".
027100           05 WS-GRDSCLN-DONE                PIC X VALUE "N".
027200               88 GRDSCLN-IS-DONE                  VALUE "Y".
027300           05 WS-LL97IDX-DONE                PIC X VALUE "N".
027400               88 LL97IDX-IS-DONE                  VALUE "Y".
027500           05 WS-BNCHIDX-DONE                PIC X VALUE "N".
027600               88 BNCHIDX-IS-DONE                  VALUE "Y".
027700           05 WS-MATCHOUT-DONE               PIC X VALUE "N".
027800               88 MATCHOUT-IS-DONE                 VALUE "Y".
027900      *****************************************************************
028000       PROCEDURE DIVISION.
028100
028200       0000-MAIN-PROCEDURE.
028300           PERFORM 0050-READ-CTLCARD-THRU
028400           PERFORM 0100-COUNT-STEP-FILES-THRU
028500           PERFORM 0200-SCAN-MASTER-FOR-QA-THRU
028600           PERFORM 0800-WRITE-RUN-LOG-THRU
028700           PERFORM 9999-FIN-PGM-THRU.
028800       0000-EXIT.
028900           EXIT.
029000
029100       0050-READ-CTLCARD-THRU.
029200           OPEN INPUT CTLCARD
029300           READ CTLCARD
029400               AT END
029500                   MOVE 2026 TO WS-REPORT-YEAR
029600               NOT AT END
029700                   MOVE CTL-REPORT-YEAR TO WS-REPORT-YEAR
029800           END-READ
029900           CLOSE CTLCARD.
030000       0050-EXIT.
030100           EXIT.
030200
030300      *****************************************************************
030400      *    STEP-FILE RECORD COUNTS - EACH FILE IS OPENED, COUNTED AND
030500      *    CLOSED IN TURN.  NOTHING BUT THE COUNT SURVIVES THE CLOSE.
030600      *****************************************************************
030700       0100-COUNT-STEP-FILES-THRU.
030800           PERFORM 0110-COUNT-LEEDCLN-THRU
030900           PERFORM 0120-COUNT-GRDSCLN-THRU
031000           PERFORM 0130-COUNT-LL97IDX-THRU
031100           PERFORM 0140-COUNT-BNCHIDX-THRU
031200           PERFORM 0150-COUNT-MATCHOUT-THRU.
031300       0100-EXIT.
031400           EXIT.
031500
031600       0110-COUNT-LEEDCLN-THRU.
031700           OPEN INPUT LEEDCLN
031800           PERFORM 0111-READ-LEEDCLN-THRU
031900           PERFORM 0112-TALLY-LEEDCLN-THRU
032000               UNTIL LEEDCLN-IS-DONE
032100           CLOSE LEEDCLN.
032200       0110-EXIT.
032300           EXIT.
032400
032500       0111-READ-LEEDCLN-THRU.
032600           READ LEEDCLN
032700               AT END
032800                   SET LEEDCLN-IS-DONE TO TRUE
032900           END-READ.
033000       0111-EXIT.
033100           EXIT.
033200
033300       0112-TALLY-LEEDCLN-THRU.
033400           ADD 1 TO WS-COUNT-LEEDCLN
033500           PERFORM 0111-READ-LEEDCLN-THRU.
033600       0112-EXIT.
033700           EXIT.
033800
033900       0120-COUNT-GRDSCLN-THRU.
034000           OPEN INPUT GRDSCLN
034100           PERFORM 0121-READ-GRDSCLN-THRU
034200           PERFORM 0122-TALLY-GRDSCLN-THRU
034300               UNTIL GRDSCLN-IS-DONE
034400           CLOSE GRDSCLN.
034500       0120-EXIT.
034600           EXIT.
034700
034800       0121-READ-GRDSCLN-THRU.
034900           READ GRDSCLN
035000               AT END
035100                   SET GRDSCLN-IS-DONE TO TRUE
035200           END-READ.
035300       0121-EXIT.
035400           EXIT.
035500
035600       0122-TALLY-GRDSCLN-THRU.
035700           ADD 1 TO WS-COUNT-GRDSCLN
035800           PERFORM 0121-READ-GRDSCLN-THRU.
035900       0122-EXIT.
036000           EXIT.
036100
036200       0130-COUNT-LL97IDX-THRU.
036300           OPEN INPUT LL97IDX
036400           PERFORM 0131-READ-LL97IDX-THRU
036500           PERFORM 0132-TALLY-LL97IDX-THRU
036600               UNTIL LL97IDX-IS-DONE
036700           CLOSE LL97IDX.
036800       0130-EXIT.
036900           EXIT.
037000
037100       0131-READ-LL97IDX-THRU.
037200           READ LL97IDX NEXT RECORD
037300               AT END
037400                   SET LL97IDX-IS-DONE TO TRUE
037500           END-READ.
037600       0131-EXIT.
037700           EXIT.
037800
037900       0132-TALLY-LL97IDX-THRU.
038000           ADD 1 TO WS-COUNT-LL97IDX
038100           PERFORM 0131-READ-LL97IDX-THRU.
038200       0132-EXIT.
038300           EXIT.
038400
038500       0140-COUNT-BNCHIDX-THRU.
038600           OPEN INPUT BNCHIDX
038700           PERFORM 0141-READ-BNCHIDX-THRU
038800           PERFORM 0142-TALLY-BNCHIDX-THRU
038900               UNTIL BNCHIDX-IS-DONE
039000           CLOSE BNCHIDX.
039100       0140-EXIT.
039200           EXIT.
039300
039400       0141-READ-BNCHIDX-THRU.
039500           READ BNCHIDX NEXT RECORD
039600               AT END
039700                   SET BNCHIDX-IS-DONE TO TRUE
039800           END-READ.
039900       0141-EXIT.
040000           EXIT.
040100
040200       0142-TALLY-BNCHIDX-THRU.
040300           ADD 1 TO WS-COUNT-BNCHIDX
040400           PERFORM 0141-READ-BNCHIDX-THRU.
040500       0142-EXIT.
040600           EXIT.
040700
040800       0150-COUNT-MATCHOUT-THRU.
040900           OPEN INPUT MATCHOUT
041000           PERFORM 0151-READ-MATCHOUT-THRU
041100           PERFORM 0152-TALLY-MATCHOUT-THRU
041200               UNTIL MATCHOUT-IS-DONE
041300           CLOSE MATCHOUT.
041400       0150-EXIT.
041500           EXIT.
041600
041700       0151-READ-MATCHOUT-THRU.
041800           READ MATCHOUT
041900               AT END
042000                   SET MATCHOUT-IS-DONE TO TRUE
042100           END-READ.
042200       0151-EXIT.
042300           EXIT.
042400
042500       0152-TALLY-MATCHOUT-THRU.
042600           ADD 1 TO WS-COUNT-MATCHOUT
042700           PERFORM 0151-READ-MATCHOUT-THRU.
042800       0152-EXIT.
042900           EXIT.
043000
043100      *****************************************************************
043200      *    MASTER SCAN - RECORD COUNT, INVALID-GRADE CHECK, AND (VIA
043300      *    A SORT WORK FILE) THE DUPLICATE-NYC-MATCH CHECK.
043400      *****************************************************************
043500       0200-SCAN-MASTER-FOR-QA-THRU.
043600           OPEN INPUT MASTERWK
043700           OPEN OUTPUT MSRAW
043800           PERFORM 0210-READ-MASTERWK-THRU
043900           PERFORM 0220-SCAN-ONE-MASTER-ROW-THRU
044000               UNTIL MASTERWK-IS-DONE
044100           CLOSE MASTERWK MSRAW
044200           PERFORM 0250-FIND-DUPLICATE-NYC-THRU.
044300       0200-EXIT.
044400           EXIT.
044500
044600       0210-READ-MASTERWK-THRU.
044700           READ MASTERWK
044800               AT END
044900                   SET MASTERWK-IS-DONE TO TRUE
045000           END-READ.
045100       0210-EXIT.
045200           EXIT.
045300
045400       0220-SCAN-ONE-MASTER-ROW-THRU.
045500           ADD 1 TO WS-COUNT-MASTERWK
045600           IF MX-ENERGY-GRADE NOT = SPACE
045700               AND MX-ENERGY-GRADE NOT = "A"
045800               AND MX-ENERGY-GRADE NOT = "B"
045900               AND MX-ENERGY-GRADE NOT = "C"
046000               AND MX-ENERGY-GRADE NOT = "D"
046100               ADD 1 TO WS-COUNT-INVALID-GRADE
046200           END-IF
046300           IF MX-NYC-SOURCE-ID NOT = SPACES
046400               MOVE MX-NYC-SOURCE-ID TO MS-RAW-NYC-SOURCE-ID
046500               WRITE MS-RAW-LINE
046600           END-IF
046700           PERFORM 0210-READ-MASTERWK-THRU.
046800       0220-EXIT.
046900           EXIT.
047000
047100       0250-FIND-DUPLICATE-NYC-THRU.
047200           SORT MSSRT ON ASCENDING KEY MS-SORT-NYC-SOURCE-ID
047300               USING MSRAW GIVING MSSRTD
047400           OPEN INPUT MSSRTD
047500           PERFORM 0251-READ-MSSRTD-THRU
047600           PERFORM 0252-SCAN-ONE-MSSRTD-ROW-THRU
047700               UNTIL MSSRTD-IS-DONE
047800           IF WS-DUP-RUN-LENGTH > 1
047900               ADD 1 TO WS-COUNT-DUPLICATE-NYC
048000           END-IF
048100           CLOSE MSSRTD.
048200       0250-EXIT.
048300           EXIT.
048400
048500       0251-READ-MSSRTD-THRU.
048600           READ MSSRTD
048700               AT END
048800                   SET MSSRTD-IS-DONE TO TRUE
048900           END-READ.
049000       0251-EXIT.
049100           EXIT.
049200
049300       0252-SCAN-ONE-MSSRTD-ROW-THRU.
049400           IF WS-DUP-FIRST-ROW
049500               SET WS-DUP-FIRST-ROW TO FALSE
049600               MOVE MS-SRTD-NYC-SOURCE-ID TO WS-DUP-CURRENT-ID
049700               MOVE 1 TO WS-DUP-RUN-LENGTH
049800           ELSE
049900               IF MS-SRTD-NYC-SOURCE-ID = WS-DUP-CURRENT-ID
050000                   ADD 1 TO WS-DUP-RUN-LENGTH
050100               ELSE
050200                   IF WS-DUP-RUN-LENGTH > 1
050300                       ADD 1 TO WS-COUNT-DUPLICATE-NYC
050400                   END-IF
050500                   MOVE MS-SRTD-NYC-SOURCE-ID TO WS-DUP-CURRENT-ID
050600                   MOVE 1 TO WS-DUP-RUN-LENGTH
050700               END-IF
050800           END-IF
050900           PERFORM 0251-READ-MSSRTD-THRU.
051000       0252-EXIT.
051100           EXIT.
051200
051300      *****************************************************************
051400      *    REPORT 7 - RUN LOG
051500      *****************************************************************
051600       0800-WRITE-RUN-LOG-THRU.
051700           OPEN OUTPUT RPTRLOG
051800           MOVE SPACES TO RL-LINE
051900           MOVE WS-REPORT-YEAR TO WK-EDIT-YEAR
052000           STRING "ANNUAL RUN LOG - REPORT YEAR " WK-EDIT-YEAR
052100               DELIMITED BY SIZE INTO RL-LINE
052200           WRITE RL-LINE
052300           MOVE "------------------------------------------" TO RL-LINE
052400           WRITE RL-LINE
052500           PERFORM 0810-WRITE-STEP-COUNT-THRU
052600           PERFORM 0820-WRITE-QA-WARNINGS-THRU
052700           CLOSE RPTRLOG.
052800       0800-EXIT.
052900           EXIT.
053000
053100       0810-WRITE-STEP-COUNT-THRU.
053200           MOVE SPACES TO RL-LINE
053300           MOVE WS-COUNT-LEEDCLN TO WK-EDIT-COUNT
053400           STRING "LEED CLEANED RECORDS........." WK-EDIT-COUNT
053500               DELIMITED BY SIZE INTO RL-LINE
053600           WRITE RL-LINE
053700           MOVE SPACES TO RL-LINE
053800           MOVE WS-COUNT-GRDSCLN TO WK-EDIT-COUNT
053900           STRING "NYC GRADES CLEANED RECORDS...." WK-EDIT-COUNT
054000               DELIMITED BY SIZE INTO RL-LINE
054100           WRITE RL-LINE
054200           MOVE SPACES TO RL-LINE
054300           MOVE WS-COUNT-LL97IDX TO WK-EDIT-COUNT
054400           STRING "LL97 CLEANED RECORDS.........." WK-EDIT-COUNT
054500               DELIMITED BY SIZE INTO RL-LINE
054600           WRITE RL-LINE
054700           MOVE SPACES TO RL-LINE
054800           MOVE WS-COUNT-BNCHIDX TO WK-EDIT-COUNT
054900           STRING "BENCHMARKING CLEANED RECORDS.." WK-EDIT-COUNT
055000               DELIMITED BY SIZE INTO RL-LINE
055100           WRITE RL-LINE
055200           MOVE SPACES TO RL-LINE
055300           MOVE WS-COUNT-MATCHOUT TO WK-EDIT-COUNT
055400           STRING "MATCH RECORDS................" WK-EDIT-COUNT
055500               DELIMITED BY SIZE INTO RL-LINE
055600           WRITE RL-LINE
055700           MOVE SPACES TO RL-LINE
055800           MOVE WS-COUNT-MASTERWK TO WK-EDIT-COUNT
055900           STRING "MASTER RECORDS................" WK-EDIT-COUNT
056000               DELIMITED BY SIZE INTO RL-LINE
056100           WRITE RL-LINE.
056200       0810-EXIT.
056300           EXIT.
056400
056500       0820-WRITE-QA-WARNINGS-THRU.
056600           MOVE "------------------------------------------" TO RL-LINE
056700           WRITE RL-LINE
056800           MOVE SPACES TO RL-LINE
056900           MOVE WS-COUNT-INVALID-GRADE TO WK-EDIT-COUNT
057000           STRING "QA - INVALID GRADE ON MASTER.." WK-EDIT-COUNT
057100               DELIMITED BY SIZE INTO RL-LINE
057200           WRITE RL-LINE
057300           MOVE SPACES TO RL-LINE
057400           MOVE WS-COUNT-DUPLICATE-NYC TO WK-EDIT-COUNT
057500           STRING "QA - NYC RECS MATCHED TWICE..." WK-EDIT-COUNT
057600               DELIMITED BY SIZE INTO RL-LINE
057700           WRITE RL-LINE
057800           IF WS-COUNT-INVALID-GRADE = 0 AND WS-COUNT-DUPLICATE-NYC = 0
057900               MOVE SPACES TO RL-LINE
058000               MOVE "NO EXCEPTIONS THIS RUN." TO RL-LINE
058100               WRITE RL-LINE
058200           END-IF.
058300       0820-EXIT.
058400           EXIT.
058500
058600       9999-FIN-PGM-THRU.
058700           DISPLAY "RUN-LOG-QA - LEED CLEANED   " WS-COUNT-LEEDCLN
058800           DISPLAY "RUN-LOG-QA - MASTER RECORDS " WS-COUNT-MASTERWK
058900           DISPLAY "RUN-LOG-QA - INVALID GRADES " WS-COUNT-INVALID-GRADE
059000           DISPLAY "RUN-LOG-QA - DUP NYC MATCHES" WS-COUNT-DUPLICATE-NYC
059100           STOP RUN.
059200       9999-EXIT.
059300           EXIT.
