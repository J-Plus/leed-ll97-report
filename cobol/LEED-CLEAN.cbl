000100      *****************************************************************
000200      * PROGRAM:      LEED-CLEAN
000300      * AUTHOR:       K. ROPITAL
000400      * INSTALLATION: SVC INFORMATIQUE - LOT NYC-LL97
000500      * DATE-WRITTEN: 03/17/1987
000600      * DATE-COMPILED:
000700      * SECURITY:     INTERNAL USE ONLY
000800      *****************************************************************
000900      * CHANGE LOG
001000      *-----------------------------------------------------------------
001100      * 03/17/87 KR  ORIGINAL WRITE-UP.  READS THE LEED EXTRACT, BUILDS
001200      * 03/17/87 KR  THE CLEANED LEED FILE USED AS MATCHER DRIVER.
001300      * 05/02/87 KR  ADDED BUILDING-NAME NORMALIZE PER SVC STANDARD.
001400      * 11/14/88 FXM ADDRESS NORMALIZE REWRITTEN - TOKEN TABLE INSTEAD
001500      * 11/14/88 FXM OF THE OLD FIXED-COLUMN SCAN, TO MATCH THE MUNI
001600      * 11/14/88 FXM GRADES SIDE (SEE GRADES-CLEAN).
001700      * 02/09/90 KR  ADDED BBL/BIN NORMALIZE - LOT NUMBERS WERE COMING
001800      * 02/09/90 KR  IN WITH DASHES AND PERIODS FROM THE EXTRACT.
001900      * 07/22/91 PJL CERTIFICATION LEVEL CANONICALIZED TO THE FOUR
002000      * 07/22/91 PJL STANDARD LEVELS - RAW TEXT HAD NINE SPELLINGS.
002100      * 04/30/93 KR  CERT YEAR NOW PULLED FROM CERT-DATE, NOT SUPPLIED
002200      * 04/30/93 KR  SEPARATELY - EXTRACT FORMAT CHANGED UPSTREAM.
002300      * 09/18/95 FXM LX-INDEX FILE ADDED FOR MASTER-BUILD KEYED READ.
002400      * 01/06/97 PJL GROSS-SQFT REDEFINE ADDED FOR NUMERIC EDIT CHECK.
002500      * 12/03/98 KR  Y2K REVIEW - LX-CERT-YEAR ALREADY 4-DIGIT, CERT
002600      * 12/03/98 KR  DATE PARSE UNCHANGED.  NO CENTURY WINDOW LOGIC
002700      * 12/03/98 KR  NEEDED IN THIS PROGRAM.  SIGNED OFF FXM 01/04/99.
002800      * 06/11/02 PJL SVC RENAMED - INSTALLATION LINE UPDATED.
002900      * 08/29/04 FXM UNIT-DESIGNATOR STRIP ADDED (SUITE/STE/APT/ETC).
003000      * 03/15/07 KR  REQ 4471 - COLLAPSE-BLANKS BUG ON TRAILING TOKEN.
003100      * 11/09/08 PJL 2700-CANON-LEVEL-THRU TESTED THE LEVEL WORD AS A
003200      * 11/09/08 PJL PREFIX ONLY - A CERTIFICATE TEXT LIKE "LEED-NC:
003300      * 11/09/08 PJL PLATINUM" FELL THROUGH TO CERTIFIED.  REWRITTEN
003400      * 11/09/08 PJL TO TEST CONTAINMENT (INSPECT TALLYING FOR ALL)
003500      * 11/09/08 PJL PER REQ 4602.
003600      *****************************************************************
003700      * PURPOSE.  CLEANS THE RAW LEED EXTRACT (LEEDRAW) INTO THE
003800      * STANDARD LEED-CLEANED LAYOUT (LEEDCLN), NORMALIZING ADDRESS,
003900      * BOROUGH, ZIP, BUILDING NAME, BBL AND BIN, EXTRACTING THE
004000      * CERTIFICATION YEAR AND CANONICALIZING THE CERTIFICATION LEVEL.
004100      * A SECOND COPY OF EACH CLEANED RECORD IS WRITTEN KEYED BY
004200      * SOURCE-ID (LEEDIDX) FOR THE MASTER-BUILD JOIN STEP.
004300      *****************************************************************
004400       IDENTIFICATION DIVISION.
004500       PROGRAM-ID.        LEED-CLEAN.
004600       AUTHOR.            K. ROPITAL.
004700       INSTALLATION.      SVC INFORMATIQUE - LOT NYC-LL97.
004800       DATE-WRITTEN.      03/17/1987.
004900       DATE-COMPILED.
005000       SECURITY.          INTERNAL USE ONLY.
005100      *****************************************************************
005200       ENVIRONMENT DIVISION.
005300       CONFIGURATION SECTION.
005400       SPECIAL-NAMES.
005500           C01 IS TOP-OF-FORM
005600           CLASS ALPHA-CLASS IS "A" THRU "Z"
005700           UPSI-0 ON STATUS IS LC-RERUN-SWITCH.
005800       INPUT-OUTPUT SECTION.
005900       FILE-CONTROL.
006000      *    Raw LEED extract - delimited line-sequential.
006100           SELECT LEEDRAW  ASSIGN TO "LEEDRAW"
006200               ORGANIZATION IS LINE SEQUENTIAL
006300               FILE STATUS IS WS-STAT-LEEDRAW.
006400      *    Cleaned LEED file - MATCHER driver, read in extract order.
006500           SELECT LEEDCLN  ASSIGN TO "LEEDCLN"
006600               ORGANIZATION IS LINE SEQUENTIAL
006700               FILE STATUS IS WS-STAT-LEEDCLN.
006800      *    Cleaned LEED, keyed by SOURCE-ID for MASTER-BUILD.
006900           SELECT LEEDIDX  ASSIGN TO "LEEDIDX"
007000               ORGANIZATION IS INDEXED
007100               ACCESS MODE IS RANDOM
007200               RECORD KEY IS LX-SOURCE-ID
007300               FILE STATUS IS WS-STAT-LEEDIDX.
007400      *****************************************************************
007500       DATA DIVISION.
007600       FILE SECTION.
007700       FD  LEEDRAW
007800           RECORD CONTAINS 220 CHARACTERS.
007900       01  LEEDRAW-LINE                      PIC X(220).
008000
008100       FD  LEEDCLN
008200           RECORD CONTAINS 380 CHARACTERS.
008300       01  LX-RECORD.
008400           05 LX-SOURCE-ID                   PIC X(20).
008500           05 LX-BUILDING-NAME-RAW           PIC X(60).
008600           05 LX-BUILDING-NAME-NORM          PIC X(60).
008700           05 LX-ADDRESS-RAW                 PIC X(60).
008800           05 LX-ADDRESS-NORM                PIC X(60).
008900           05 LX-CITY                        PIC X(20).
009000           05 LX-BOROUGH-NORM                PIC X(15).
009100           05 LX-ZIP-NORM                    PIC X(5).
009200           05 LX-BBL-NORM                    PIC X(10).
009300           05 LX-BIN-NORM                    PIC X(7).
009400           05 LX-LEED-LEVEL                  PIC X(10).
009500           05 LX-CERT-YEAR                   PIC 9(4).
009600           05 LX-GROSS-SQFT                  PIC 9(9).
009700           05 FILLER                         PIC X(40).
009800
009900       FD  LEEDIDX
010000           RECORD CONTAINS 380 CHARACTERS.
010100       01  LI-RECORD.
010200           05 LI-SOURCE-ID                   PIC X(20).
010300           05 LI-BUILDING-NAME-RAW           PIC X(60).
010400           05 LI-BUILDING-NAME-NORM          PIC X(60).
010500           05 LI-ADDRESS-RAW                 PIC X(60).
010600           05 LI-ADDRESS-NORM                PIC X(60).
010700           05 LI-CITY                        PIC X(20).
010800           05 LI-BOROUGH-NORM                PIC X(15).
010900           05 LI-ZIP-NORM                    PIC X(5).
011000           05 LI-BBL-NORM                    PIC X(10).
011100           05 LI-BIN-NORM                    PIC X(7).
011200           05 LI-LEED-LEVEL                  PIC X(10).
011300           05 LI-CERT-YEAR                   PIC 9(4).
011400           05 LI-GROSS-SQFT                  PIC 9(9).
011500           05 FILLER                         PIC X(40).
011600      *****************************************************************
011700       WORKING-STORAGE SECTION.
011800
011900       01  WS-FILE-STATUSES.
012000           05 WS-STAT-LEEDRAW                PIC XX.
012100               88 WS-LEEDRAW-OK                    VALUE "00".
012200               88 WS-LEEDRAW-EOF                   VALUE "10".
012300           05 WS-STAT-LEEDCLN                PIC XX.
012400           05 WS-STAT-LEEDIDX                PIC XX.
012500               88 WS-LEEDIDX-OK                    VALUE "00".
012600               88 WS-LEEDIDX-DUP                    VALUE "22".
012700
012800      *    Run counters, kept as standalone scalars in the shop's
012900      *    old habit rather than boxed under a group item.
013000       77  WS-REC-READ                       COMP PIC 9(7).
013100       77  WS-REC-CLEANED                    COMP PIC 9(7).
013200
013300       01  WS-SUBSCRIPTS COMP.
013400           05 WS-TOK-IX                      PIC 9(4).
013500           05 WS-TOK-IX2                     PIC 9(4).
013600           05 WS-CHAR-IX                     PIC 9(4).
013700
013800      *    Raw extract layout - comma-delimited, unstrung field by field
013900       01  WK-RAW-FIELDS.
014000           05 WK-RAW-ID                      PIC X(20).
014100           05 WK-RAW-NAME                    PIC X(60).
014200           05 WK-RAW-ADDR                    PIC X(60).
014300           05 WK-RAW-CITY                    PIC X(20).
014400           05 WK-RAW-BOROUGH                 PIC X(20).
014500           05 WK-RAW-ZIP                     PIC X(10).
014600           05 WK-RAW-BBL                     PIC X(15).
014700           05 WK-RAW-BIN                     PIC X(10).
014800           05 WK-RAW-LEVEL                   PIC X(20).
014900           05 WK-RAW-CERTDATE                PIC X(10).
015000           05 WK-RAW-SQFT                    PIC X(12).
015100
015200      *    REDEFINE 1 - split the certification date to pull the year.
015300       01  WK-RAW-CERTDATE-VIEW REDEFINES WK-RAW-FIELDS.
015400           05 FILLER                         PIC X(195).
015500           05 WK-CD-YYYY                     PIC X(4).
015600           05 WK-CD-MMDD                     PIC X(6).
015700           05 FILLER                         PIC X(15).
015800
015900      *    REDEFINE 2 - numeric-edit view of the raw square footage.
016000       01  WK-SQFT-NUMERIC REDEFINES WK-RAW-FIELDS.
016100           05 FILLER                         PIC X(207).
016200           05 WK-SQFT-EDIT                   PIC 9(9)V999.
016300
016400      *    REDEFINE 3 - alternate view of the cleaned LEED-IDX key,
016500      *    prefix vs. sequence, used only by WS-DISPLAY-KEY-BREAK.
016600       01  LX-RECORD-KEY-VIEW REDEFINES LX-RECORD.
016700           05 LX-KEY-PREFIX                  PIC X(5).
016800           05 LX-KEY-SEQUENCE                PIC X(15).
016900           05 FILLER                         PIC X(360).
017000
017100       01  WK-ADDR-WORK                      PIC X(60).
017200       01  WK-ADDR-REJOINED                  PIC X(60).
017300       01  WK-NAME-WORK                      PIC X(60).
017400       01  WK-NAME-REJOINED                  PIC X(60).
017500
017600       01  WK-ADDR-TOKENS.
017700           05 WK-ADDR-TOK  OCCURS 12         PIC X(20).
017800       01  WK-ADDR-TOKEN-COUNT COMP          PIC 9(2).
017900
018000       01  WK-NAME-TOKENS.
018100           05 WK-NAME-TOK  OCCURS 8          PIC X(20).
018200       01  WK-NAME-TOKEN-COUNT COMP          PIC 9(2).
018300
018400       01  WK-ONE-TOKEN                      PIC X(20).
018500       01  WK-ONE-TOKEN-LEN COMP             PIC 9(2).
018600       01  WK-ONE-TOKEN-DIGITS               PIC X(20).
018700       01  WK-SUFFIX-2                       PIC XX.
018800
018900       01  WK-ZIP-DIGITS                     PIC X(10).
019000       01  WK-ZIP-LEN COMP                   PIC 9(2).
019100       01  WK-BBL-DIGITS                     PIC X(15).
019200       01  WK-BIN-DIGITS                     PIC X(10).
019300       01  WK-EDIT-IX COMP                   PIC 9(2).
019400       01  WK-OUT-IX  COMP                   PIC 9(2).
019500       01  WK-LEVEL-HIT-COUNT COMP           PIC 9(2).
019600       01  WK-ONE-CHAR                       PIC X.
019700
019800      *    Table of USPS street-suffix abbreviations, one entry per
019900      *    accepted spelling, mapping to the SVC-standard token.
020000       01  WK-SUFFIX-TABLE.
020100           05 FILLER PIC X(28) VALUE "AVENUE              AVE     ".
020200           05 FILLER PIC X(28) VALUE "AVE                 AVE     ".
020300           05 FILLER PIC X(28) VALUE "AV                  AVE     ".
020400           05 FILLER PIC X(28) VALUE "BOULEVARD           BLVD    ".
020500           05 FILLER PIC X(28) VALUE "CIRCLE              CIR     ".
020600           05 FILLER PIC X(28) VALUE "COURT               CT      ".
020700           05 FILLER PIC X(28) VALUE "CT                  CT      ".
020800           05 FILLER PIC X(28) VALUE "DRIVE               DR      ".
020900           05 FILLER PIC X(28) VALUE "DR                  DR      ".
021000           05 FILLER PIC X(28) VALUE "EXPRESSWAY          EXPY    ".
021100           05 FILLER PIC X(28) VALUE "HIGHWAY             HWY     ".
021200           05 FILLER PIC X(28) VALUE "LANE                LN      ".
021300           05 FILLER PIC X(28) VALUE "LN                  LN      ".
021400           05 FILLER PIC X(28) VALUE "PARKWAY             PKWY    ".
021500           05 FILLER PIC X(28) VALUE "PLACE               PL      ".
021600           05 FILLER PIC X(28) VALUE "PL                  PL      ".
021700           05 FILLER PIC X(28) VALUE "PLAZA               PLZ     ".
021800           05 FILLER PIC X(28) VALUE "ROAD                RD      ".
021900           05 FILLER PIC X(28) VALUE "RD                  RD      ".
022000           05 FILLER PIC X(28) VALUE "SQUARE              SQ      ".
022100           05 FILLER PIC X(28) VALUE "STREET              ST      ".
022200           05 FILLER PIC X(28) VALUE "STR                 ST      ".
022300           05 FILLER PIC X(28) VALUE "ST                  ST      ".
022400           05 FILLER PIC X(28) VALUE "TERRACE             TER     ".
022500           05 FILLER PIC X(28) VALUE "TURNPIKE            TPKE    ".
022600           05 FILLER PIC X(28) VALUE "WAY                 WAY     ".
022700           05 FILLER PIC X(28) VALUE "NORTH               N       ".
022800           05 FILLER PIC X(28) VALUE "SOUTH               S       ".
022900           05 FILLER PIC X(28) VALUE "EAST                E       ".
023000           05 FILLER PIC X(28) VALUE "WEST                W       ".
023100           05 FILLER PIC X(28) VALUE "NORTHEAST           NE      ".
023200           05 FILLER PIC X(28) VALUE "NORTHWEST           NW      ".
023300           05 FILLER PIC X(28) VALUE "SOUTHEAST           SE      ".
023400           05 FILLER PIC X(28) VALUE "SOUTHWEST           SW      ".
023500           05 FILLER PIC X(28) VALUE "N                   N       ".
023600           05 FILLER PIC X(28) VALUE "S                   S       ".
023700           05 FILLER PIC X(28) VALUE "E                   E       ".
023800           05 FILLER PIC X(28) VALUE "W                   W       ".
023900           05 FILLER PIC X(28) VALUE "NE                  NE      ".
024000           05 FILLER PIC X(28) VALUE "NW                  NW      ".
024100           05 FILLER PIC X(28) VALUE "SE                  SE      ".
024200           05 FILLER PIC X(28) VALUE "SW                  SW      ".
024300       01  WK-SUFFIX-TABLE-R REDEFINES WK-SUFFIX-TABLE.
024400           05 WK-SUFFIX-ENTRY OCCURS 40.
024500               10 WK-SUFFIX-FROM             PIC X(20).
024600               10 WK-SUFFIX-TO               PIC X(8).
024700       01  WK-SUFFIX-COUNT COMP              PIC 9(2) VALUE 40.
024800
024900      *    Unit-designator words removed together with the word after.
025000       01  WK-UNIT-WORD-TABLE.
025100           05 FILLER PIC X(10) VALUE "SUITE     ".
025200           05 FILLER PIC X(10) VALUE "STE       ".
025300           05 FILLER PIC X(10) VALUE "UNIT      ".
025400           05 FILLER PIC X(10) VALUE "APT       ".
025500           05 FILLER PIC X(10) VALUE "APARTMENT ".
025600           05 FILLER PIC X(10) VALUE "FLOOR     ".
025700           05 FILLER PIC X(10) VALUE "FL        ".
025800           05 FILLER PIC X(10) VALUE "RM        ".
025900           05 FILLER PIC X(10) VALUE "ROOM      ".
026000           05 FILLER PIC X(10) VALUE "#         ".
026100       01  WK-UNIT-WORD-TABLE-R REDEFINES WK-UNIT-WORD-TABLE.
026200           05 WK-UNIT-WORD  OCCURS 10        PIC X(10).
026300       01  WK-UNIT-WORD-COUNT COMP           PIC 9(2) VALUE 10.
026400
026500      *    Borough lookup, canonical form (see NORM-BOROUGH).
026600       01  WK-BOROUGH-TABLE.
026700           05 FILLER PIC X(30) VALUE "MANHATTAN     MANHATTAN     ".
026800           05 FILLER PIC X(30) VALUE "NEW YORK      MANHATTAN     ".
026900           05 FILLER PIC X(30) VALUE "NY            MANHATTAN     ".
027000           05 FILLER PIC X(30) VALUE "BRONX         BRONX         ".
027100           05 FILLER PIC X(30) VALUE "THE BRONX     BRONX         ".
027200           05 FILLER PIC X(30) VALUE "BX            BRONX         ".
027300           05 FILLER PIC X(30) VALUE "BROOKLYN      BROOKLYN      ".
027400           05 FILLER PIC X(30) VALUE "BK            BROOKLYN      ".
027500           05 FILLER PIC X(30) VALUE "KINGS         BROOKLYN      ".
027600           05 FILLER PIC X(30) VALUE "QUEENS        QUEENS        ".
027700           05 FILLER PIC X(30) VALUE "QN            QUEENS        ".
027800           05 FILLER PIC X(30) VALUE "STATEN ISLAND STATEN ISLAND ".
027900           05 FILLER PIC X(30) VALUE "SI            STATEN ISLAND ".
028000           05 FILLER PIC X(30) VALUE "RICHMOND      STATEN ISLAND ".
028100       01  WK-BOROUGH-TABLE-R REDEFINES WK-BOROUGH-TABLE.
028200           05 WK-BORO-ENTRY OCCURS 14.
028300               10 WK-BORO-FROM               PIC X(15).
028400               10 WK-BORO-TO                 PIC X(15).
028500       01  WK-BORO-COUNT COMP                PIC 9(2) VALUE 14.
028600       01  WK-BORO-MATCHED                   PIC X VALUE "N".
028700           88 WK-BORO-WAS-MATCHED                  VALUE "Y".
028800
028900      *    Filler words dropped outright when normalizing a name.
029000       01  WK-NAME-FILLER-TABLE.
029100           05 FILLER PIC X(10) VALUE "THE       ".
029200           05 FILLER PIC X(10) VALUE "BUILDING  ".
029300           05 FILLER PIC X(10) VALUE "BLDG      ".
029400           05 FILLER PIC X(10) VALUE "AT        ".
029500           05 FILLER PIC X(10) VALUE "OF        ".
029600       01  WK-NAME-FILLER-TABLE-R REDEFINES WK-NAME-FILLER-TABLE.
029700           05 WK-NAME-FILLER-WORD OCCURS 5   PIC X(10).
029800       01  WK-NAME-FILLER-COUNT COMP         PIC 9(1) VALUE 5.
029900
030000       77  WS-LEEDRAW-DONE                   PIC X VALUE "N".
030100           88 LEEDRAW-IS-DONE                     VALUE "Y".
030200      *****************************************************************
030300       PROCEDURE DIVISION.
030400
030500       0000-MAIN-PROCEDURE.
030600           PERFORM 0100-OPEN-FILES-THRU
030700           PERFORM 0200-CLEAN-PASS-THRU
030800               UNTIL LEEDRAW-IS-DONE
030900           PERFORM 0900-CLOSE-FILES-THRU
031000           PERFORM 9999-FIN-PGM-THRU.
031100       0000-EXIT.
031200           EXIT.
031300
031400       0100-OPEN-FILES-THRU.
031500           OPEN INPUT LEEDRAW
031600           OPEN OUTPUT LEEDCLN
031700           OPEN OUTPUT LEEDIDX
031800           IF NOT WS-LEEDIDX-OK AND WS-STAT-LEEDIDX NOT = "00"
031900               DISPLAY "LEED-CLEAN - LEEDIDX OPEN FAILED "
032000                   WS-STAT-LEEDIDX
032100           END-IF
032200           PERFORM 0110-READ-LEEDRAW-THRU.
032300       0100-EXIT.
032400           EXIT.
032500
032600       0110-READ-LEEDRAW-THRU.
032700           READ LEEDRAW
032800               AT END
032900                   SET LEEDRAW-IS-DONE TO TRUE
033000               NOT AT END
033100                   ADD 1 TO WS-REC-READ
033200           END-READ.
033300       0110-EXIT.
033400           EXIT.
033500
033600       0200-CLEAN-PASS-THRU.
033700           PERFORM 0210-PARSE-RAW-LINE-THRU
033800           PERFORM 0220-BUILD-CLEANED-RECORD-THRU
033900           PERFORM 0230-WRITE-CLEANED-THRU
034000           PERFORM 0110-READ-LEEDRAW-THRU.
034100       0200-EXIT.
034200           EXIT.
034300
034400       0210-PARSE-RAW-LINE-THRU.
034500           UNSTRING LEEDRAW-LINE DELIMITED BY ","
034600               INTO WK-RAW-ID     WK-RAW-NAME   WK-RAW-ADDR
034700                    WK-RAW-CITY   WK-RAW-BOROUGH WK-RAW-ZIP
034800                    WK-RAW-BBL    WK-RAW-BIN    WK-RAW-LEVEL
034900                    WK-RAW-CERTDATE WK-RAW-SQFT
035000           END-UNSTRING.
035100       0210-EXIT.
035200           EXIT.
035300
035400       0220-BUILD-CLEANED-RECORD-THRU.
035500           INITIALIZE LX-RECORD
035600           STRING "LEED_" WK-RAW-ID DELIMITED BY SIZE
035700               INTO LX-SOURCE-ID
035800           MOVE WK-RAW-NAME  TO LX-BUILDING-NAME-RAW
035900           MOVE WK-RAW-ADDR  TO LX-ADDRESS-RAW
036000           MOVE WK-RAW-CITY  TO LX-CITY
036100           PERFORM 2100-NORM-ADDRESS-THRU
036200           PERFORM 2200-NORM-BOROUGH-THRU
036300           PERFORM 2300-NORM-ZIP-THRU
036400           PERFORM 2400-NORM-NAME-THRU
036500           PERFORM 2500-NORM-BBL-THRU
036600           PERFORM 2600-NORM-BIN-THRU
036700           PERFORM 2700-CANON-LEVEL-THRU
036800           PERFORM 2800-EXTRACT-CERT-YEAR-THRU
036900           MOVE WK-SQFT-EDIT  TO LX-GROSS-SQFT.
037000       0220-EXIT.
037100           EXIT.
037200
037300       0230-WRITE-CLEANED-THRU.
037400           WRITE LX-RECORD
037500           ADD 1 TO WS-REC-CLEANED
037600           MOVE LX-RECORD TO LI-RECORD
037700           WRITE LI-RECORD
037800               INVALID KEY
037900                   DISPLAY "LEED-CLEAN - DUP SOURCE-ID "
038000                       LI-SOURCE-ID
038100           END-WRITE.
038200       0230-EXIT.
038300           EXIT.
038400
038500      *****************************************************************
038600      *    NORMALIZE RULES - RE-KEYED HERE PER SVC CONVENTION (NO
038700      *    COPYBOOK - SEE GRADES-CLEAN FOR THE SAME PARAGRAPHS).
038800      *****************************************************************
038900
039000       2100-NORM-ADDRESS-THRU.
039100           MOVE LX-ADDRESS-RAW TO WK-ADDR-WORK
039200           INSPECT WK-ADDR-WORK CONVERTING
039300               "abcdefghijklmnopqrstuvwxyz"
039400               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
039500           INSPECT WK-ADDR-WORK REPLACING ALL "." BY SPACE
039600                                          ALL "," BY SPACE
039700                                          ALL ";" BY SPACE
039800                                          ALL ":" BY SPACE
039900                                          ALL "!" BY SPACE
040000                                          ALL "?" BY SPACE
040100                                          ALL "(" BY SPACE
040200                                          ALL ")" BY SPACE
040300                                          ALL '"' BY SPACE
040400                                          ALL "'" BY SPACE
040500           PERFORM 2110-TOKENIZE-ADDR-THRU
040600           PERFORM 2120-STRIP-UNIT-DESIG-THRU
040700           PERFORM 2130-STRIP-ORDINALS-THRU
040800           PERFORM 2140-MAP-ADDR-TOKENS-THRU
040900           PERFORM 2150-REJOIN-ADDR-THRU
041000           MOVE WK-ADDR-REJOINED TO LX-ADDRESS-NORM.
041100       2100-EXIT.
041200           EXIT.
041300
041400       2110-TOKENIZE-ADDR-THRU.
041500           MOVE SPACES TO WK-ADDR-TOKENS
041600           MOVE 0 TO WK-ADDR-TOKEN-COUNT
041700           UNSTRING WK-ADDR-WORK DELIMITED BY ALL SPACE
041800               INTO WK-ADDR-TOK(1)  WK-ADDR-TOK(2)  WK-ADDR-TOK(3)
041900                    WK-ADDR-TOK(4)  WK-ADDR-TOK(5)  WK-ADDR-TOK(6)
042000                    WK-ADDR-TOK(7)  WK-ADDR-TOK(8)  WK-ADDR-TOK(9)
042100                    WK-ADDR-TOK(10) WK-ADDR-TOK(11) WK-ADDR-TOK(12)
042200           END-UNSTRING
042300           PERFORM 2111-COUNT-ONE-ADDR-TOKEN-THRU
042400               VARYING WS-TOK-IX FROM 1 BY 1 UNTIL WS-TOK-IX > 12.
042500       2110-EXIT.
042600           EXIT.
042700
042800       2111-COUNT-ONE-ADDR-TOKEN-THRU.
042900           IF WK-ADDR-TOK(WS-TOK-IX) NOT = SPACES
043000               MOVE WS-TOK-IX TO WK-ADDR-TOKEN-COUNT
043100           END-IF.
043200       2111-EXIT.
043300           EXIT.
043400
043500       2120-STRIP-UNIT-DESIG-THRU.
043600           PERFORM 2121-STRIP-UNIT-ONE-TOKEN-THRU
043700               VARYING WS-TOK-IX FROM 1 BY 1
043800                   UNTIL WS-TOK-IX > WK-ADDR-TOKEN-COUNT.
043900       2120-EXIT.
044000           EXIT.
044100
044200       2121-STRIP-UNIT-ONE-TOKEN-THRU.
044300           PERFORM 2122-STRIP-UNIT-CHECK-ONE-WORD-THRU
044400               VARYING WS-TOK-IX2 FROM 1 BY 1
044500                   UNTIL WS-TOK-IX2 > WK-UNIT-WORD-COUNT.
044600       2121-EXIT.
044700           EXIT.
044800
044900       2122-STRIP-UNIT-CHECK-ONE-WORD-THRU.
045000           IF WK-ADDR-TOK(WS-TOK-IX) = WK-UNIT-WORD(WS-TOK-IX2)
045100               MOVE SPACES TO WK-ADDR-TOK(WS-TOK-IX)
045200               IF WS-TOK-IX < WK-ADDR-TOKEN-COUNT
045300                   MOVE SPACES TO WK-ADDR-TOK(WS-TOK-IX + 1)
045400               END-IF
045500               MOVE WK-UNIT-WORD-COUNT TO WS-TOK-IX2
045600           END-IF.
045700       2122-EXIT.
045800           EXIT.
045900
046000       2130-STRIP-ORDINALS-THRU.
046100           PERFORM 2132-STRIP-ORDINAL-ONE-TOKEN-THRU
046200               VARYING WS-TOK-IX FROM 1 BY 1
046300                   UNTIL WS-TOK-IX > WK-ADDR-TOKEN-COUNT.
046400       2130-EXIT.
046500           EXIT.
046600
046700       2132-STRIP-ORDINAL-ONE-TOKEN-THRU.
046800           MOVE WK-ADDR-TOK(WS-TOK-IX) TO WK-ONE-TOKEN
046900           PERFORM 2131-STRIP-ONE-ORDINAL-THRU
047000           MOVE WK-ONE-TOKEN TO WK-ADDR-TOK(WS-TOK-IX).
047100       2132-EXIT.
047200           EXIT.
047300
047400       2131-STRIP-ONE-ORDINAL-THRU.
047500           MOVE 0 TO WK-ONE-TOKEN-LEN
047600           INSPECT WK-ONE-TOKEN TALLYING WK-ONE-TOKEN-LEN
047700               FOR CHARACTERS BEFORE SPACE
047800           IF WK-ONE-TOKEN-LEN > 2
047900               MOVE WK-ONE-TOKEN(WK-ONE-TOKEN-LEN - 1:2)
048000                   TO WK-SUFFIX-2
048100               IF (WK-SUFFIX-2 = "ST" OR "ND" OR "RD" OR "TH")
048200                   AND WK-ONE-TOKEN(1:WK-ONE-TOKEN-LEN - 2)
048300                       IS NUMERIC
048400                   MOVE SPACES TO WK-ONE-TOKEN(WK-ONE-TOKEN-LEN - 1:2)
048500               END-IF
048600           END-IF.
048700       2131-EXIT.
048800           EXIT.
048900
049000       2140-MAP-ADDR-TOKENS-THRU.
049100           PERFORM 2141-MAP-ONE-ADDR-TOKEN-THRU
049200               VARYING WS-TOK-IX FROM 1 BY 1
049300                   UNTIL WS-TOK-IX > WK-ADDR-TOKEN-COUNT.
049400       2140-EXIT.
049500           EXIT.
049600
049700       2141-MAP-ONE-ADDR-TOKEN-THRU.
049800           PERFORM 2142-MAP-CHECK-ONE-SUFFIX-THRU
049900               VARYING WS-TOK-IX2 FROM 1 BY 1
050000                   UNTIL WS-TOK-IX2 > WK-SUFFIX-COUNT.
050100       2141-EXIT.
050200           EXIT.
050300
050400       2142-MAP-CHECK-ONE-SUFFIX-THRU.
050500           IF WK-ADDR-TOK(WS-TOK-IX) = WK-SUFFIX-FROM(WS-TOK-IX2)
050600               MOVE WK-SUFFIX-TO(WS-TOK-IX2) TO WK-ADDR-TOK(WS-TOK-IX)
050700               MOVE WK-SUFFIX-COUNT TO WS-TOK-IX2
050800           END-IF.
050900       2142-EXIT.
051000           EXIT.
051100
051200       2150-REJOIN-ADDR-THRU.
051300           MOVE SPACES TO WK-ADDR-REJOINED
051400           MOVE 1 TO WK-OUT-IX
051500           PERFORM 2151-REJOIN-ONE-ADDR-TOKEN-THRU
051600               VARYING WS-TOK-IX FROM 1 BY 1
051700                   UNTIL WS-TOK-IX > WK-ADDR-TOKEN-COUNT.
051800       2150-EXIT.
051900           EXIT.
052000
052100       2151-REJOIN-ONE-ADDR-TOKEN-THRU.
052200           IF WK-ADDR-TOK(WS-TOK-IX) NOT = SPACES
052300               IF WK-OUT-IX > 1
052400                   STRING WK-ADDR-REJOINED(1:WK-OUT-IX - 1)
052500                       " " DELIMITED BY SIZE
052600                       INTO WK-ADDR-REJOINED
052700                   ADD 1 TO WK-OUT-IX
052800               END-IF
052900               STRING WK-ADDR-REJOINED(1:WK-OUT-IX - 1)
053000                   WK-ADDR-TOK(WS-TOK-IX) DELIMITED BY SPACE
053100                   INTO WK-ADDR-REJOINED
053200               INSPECT WK-ADDR-REJOINED TALLYING WK-OUT-IX
053300                   FOR CHARACTERS BEFORE SPACE
053400               ADD 1 TO WK-OUT-IX
053500           END-IF.
053600       2151-EXIT.
053700           EXIT.
053800
053900       2200-NORM-BOROUGH-THRU.
054000           MOVE SPACES TO LX-BOROUGH-NORM
054100           MOVE "N" TO WK-BORO-MATCHED
054200           MOVE WK-RAW-BOROUGH TO WK-ADDR-WORK
054300           INSPECT WK-ADDR-WORK CONVERTING
054400               "abcdefghijklmnopqrstuvwxyz"
054500               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
054600           PERFORM 2210-CHECK-ONE-BOROUGH-THRU
054700               VARYING WS-TOK-IX FROM 1 BY 1
054800                   UNTIL WS-TOK-IX > WK-BORO-COUNT
054900           IF NOT WK-BORO-WAS-MATCHED
055000               MOVE WK-ADDR-WORK TO LX-BOROUGH-NORM
055100           END-IF.
055200       2200-EXIT.
055300           EXIT.
055400
055500       2210-CHECK-ONE-BOROUGH-THRU.
055600           IF WK-ADDR-WORK = WK-BORO-FROM(WS-TOK-IX)
055700               MOVE WK-BORO-TO(WS-TOK-IX) TO LX-BOROUGH-NORM
055800               SET WK-BORO-WAS-MATCHED TO TRUE
055900               MOVE WK-BORO-COUNT TO WS-TOK-IX
056000           END-IF.
056100       2210-EXIT.
056200           EXIT.
056300
056400       2300-NORM-ZIP-THRU.
056500           MOVE SPACES TO WK-ZIP-DIGITS
056600           MOVE 0 TO WK-ZIP-LEN
056700           UNSTRING WK-RAW-ZIP DELIMITED BY "-" OR "."
056800               INTO WK-ADDR-WORK
056900           PERFORM 2310-STRIP-ONE-ZIP-CHAR-THRU
057000               VARYING WS-CHAR-IX FROM 1 BY 1 UNTIL WS-CHAR-IX > 10
057100           EVALUATE TRUE
057200               WHEN WK-ZIP-LEN = 0
057300                   MOVE SPACES TO LX-ZIP-NORM
057400               WHEN WK-ZIP-LEN = 5
057500                   MOVE WK-ZIP-DIGITS(1:5) TO LX-ZIP-NORM
057600               WHEN WK-ZIP-LEN > 5
057700                   MOVE WK-ZIP-DIGITS(1:5) TO LX-ZIP-NORM
057800               WHEN OTHER
057900                   MOVE ZEROS TO LX-ZIP-NORM
058000                   MOVE WK-ZIP-DIGITS(1:WK-ZIP-LEN)
058100                       TO LX-ZIP-NORM(6 - WK-ZIP-LEN:WK-ZIP-LEN)
058200           END-EVALUATE.
058300       2300-EXIT.
058400           EXIT.
058500
058600       2310-STRIP-ONE-ZIP-CHAR-THRU.
058700           MOVE WK-ADDR-WORK(WS-CHAR-IX:1) TO WK-ONE-CHAR
058800           IF WK-ONE-CHAR IS NUMERIC
058900               ADD 1 TO WK-ZIP-LEN
059000               MOVE WK-ONE-CHAR TO WK-ZIP-DIGITS(WK-ZIP-LEN:1)
059100           END-IF.
059200       2310-EXIT.
059300           EXIT.
059400
059500       2400-NORM-NAME-THRU.
059600           MOVE LX-BUILDING-NAME-RAW TO WK-NAME-WORK
059700           INSPECT WK-NAME-WORK CONVERTING
059800               "abcdefghijklmnopqrstuvwxyz"
059900               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
060000           INSPECT WK-NAME-WORK REPLACING ALL "." BY SPACE
060100                                          ALL "," BY SPACE
060200                                          ALL ";" BY SPACE
060300                                          ALL ":" BY SPACE
060400                                          ALL "!" BY SPACE
060500                                          ALL "?" BY SPACE
060600                                          ALL "(" BY SPACE
060700                                          ALL ")" BY SPACE
060800                                          ALL '"' BY SPACE
060900                                          ALL "'" BY SPACE
061000                                          ALL "-" BY SPACE
061100                                          ALL "/" BY SPACE
061200           MOVE SPACES TO WK-NAME-TOKENS
061300           MOVE 0 TO WK-NAME-TOKEN-COUNT
061400           UNSTRING WK-NAME-WORK DELIMITED BY ALL SPACE
061500               INTO WK-NAME-TOK(1) WK-NAME-TOK(2) WK-NAME-TOK(3)
061600                    WK-NAME-TOK(4) WK-NAME-TOK(5) WK-NAME-TOK(6)
061700                    WK-NAME-TOK(7) WK-NAME-TOK(8)
061800           END-UNSTRING
061900           PERFORM 2410-COUNT-ONE-NAME-TOKEN-THRU
062000               VARYING WS-TOK-IX FROM 1 BY 1 UNTIL WS-TOK-IX > 8
062100           PERFORM 2420-STRIP-FILLER-ONE-TOKEN-THRU
062200               VARYING WS-TOK-IX FROM 1 BY 1
062300                   UNTIL WS-TOK-IX > WK-NAME-TOKEN-COUNT
062400           MOVE SPACES TO WK-NAME-REJOINED
062500           MOVE 1 TO WK-OUT-IX
062600           PERFORM 2430-REJOIN-ONE-NAME-TOKEN-THRU
062700               VARYING WS-TOK-IX FROM 1 BY 1
062800                   UNTIL WS-TOK-IX > WK-NAME-TOKEN-COUNT
062900           MOVE WK-NAME-REJOINED TO LX-BUILDING-NAME-NORM.
063000       2400-EXIT.
063100           EXIT.
063200
063300       2410-COUNT-ONE-NAME-TOKEN-THRU.
063400           IF WK-NAME-TOK(WS-TOK-IX) NOT = SPACES
063500               MOVE WS-TOK-IX TO WK-NAME-TOKEN-COUNT
063600           END-IF.
063700       2410-EXIT.
063800           EXIT.
063900
064000       2420-STRIP-FILLER-ONE-TOKEN-THRU.
064100           PERFORM 2421-STRIP-FILLER-CHECK-ONE-WORD-THRU
064200               VARYING WS-TOK-IX2 FROM 1 BY 1
064300                   UNTIL WS-TOK-IX2 > WK-NAME-FILLER-COUNT.
064400       2420-EXIT.
064500           EXIT.
064600
064700       2421-STRIP-FILLER-CHECK-ONE-WORD-THRU.
064800           IF WK-NAME-TOK(WS-TOK-IX) = WK-NAME-FILLER-WORD(WS-TOK-IX2)
064900               MOVE SPACES TO WK-NAME-TOK(WS-TOK-IX)
065000               MOVE WK-NAME-FILLER-COUNT TO WS-TOK-IX2
065100           END-IF.
065200       2421-EXIT.
065300           EXIT.
065400
065500       2430-REJOIN-ONE-NAME-TOKEN-THRU.
065600           IF WK-NAME-TOK(WS-TOK-IX) NOT = SPACES
065700               IF WK-OUT-IX > 1
065800                   STRING WK-NAME-REJOINED(1:WK-OUT-IX - 1)
065900                       " " DELIMITED BY SIZE
066000                       INTO WK-NAME-REJOINED
066100                   ADD 1 TO WK-OUT-IX
066200               END-IF
066300               STRING WK-NAME-REJOINED(1:WK-OUT-IX - 1)
066400                   WK-NAME-TOK(WS-TOK-IX) DELIMITED BY SPACE
066500                   INTO WK-NAME-REJOINED
066600               INSPECT WK-NAME-REJOINED TALLYING WK-OUT-IX
066700                   FOR CHARACTERS BEFORE SPACE
066800               ADD 1 TO WK-OUT-IX
066900           END-IF.
067000       2430-EXIT.
067100           EXIT.
067200
067300       2500-NORM-BBL-THRU.
067400           MOVE SPACES TO WK-BBL-DIGITS
067500           MOVE 0 TO WK-ZIP-LEN
067600           PERFORM 2510-STRIP-ONE-BBL-CHAR-THRU
067700               VARYING WS-CHAR-IX FROM 1 BY 1 UNTIL WS-CHAR-IX > 15
067800           MOVE WK-BBL-DIGITS(1:10) TO LX-BBL-NORM.
067900       2500-EXIT.
068000           EXIT.
068100
068200       2510-STRIP-ONE-BBL-CHAR-THRU.
068300           MOVE WK-RAW-BBL(WS-CHAR-IX:1) TO WK-ONE-CHAR
068400           IF WK-ONE-CHAR IS NUMERIC
068500               ADD 1 TO WK-ZIP-LEN
068600               MOVE WK-ONE-CHAR TO WK-BBL-DIGITS(WK-ZIP-LEN:1)
068700           END-IF.
068800       2510-EXIT.
068900           EXIT.
069000
069100       2600-NORM-BIN-THRU.
069200           MOVE SPACES TO WK-BIN-DIGITS
069300           UNSTRING WK-RAW-BIN DELIMITED BY "." INTO WK-ADDR-WORK
069400           MOVE 0 TO WK-ZIP-LEN
069500           PERFORM 2610-STRIP-ONE-BIN-CHAR-THRU
069600               VARYING WS-CHAR-IX FROM 1 BY 1 UNTIL WS-CHAR-IX > 10
069700           MOVE WK-BIN-DIGITS(1:7) TO LX-BIN-NORM.
069800       2600-EXIT.
069900           EXIT.
070000
070100       2610-STRIP-ONE-BIN-CHAR-THRU.
070200           MOVE WK-ADDR-WORK(WS-CHAR-IX:1) TO WK-ONE-CHAR
070300           IF WK-ONE-CHAR IS NUMERIC
070400               ADD 1 TO WK-ZIP-LEN
070500               MOVE WK-ONE-CHAR TO WK-BIN-DIGITS(WK-ZIP-LEN:1)
070600           END-IF.
070700       2610-EXIT.
070800           EXIT.
070900
071000      *    CANONICAL LEVEL WORD IS LOOKED FOR ANYWHERE IN THE RAW
071100      *    CERTIFICATE STRING (E.G. "LEED-NC: PLATINUM"), NOT JUST AT
071200      *    THE FRONT OF IT - INSPECT TALLYING FOR ALL TESTS CONTAINS,
071300      *    NOT A PREFIX.
071400       2700-CANON-LEVEL-THRU.
071500           MOVE WK-RAW-LEVEL TO WK-ADDR-WORK
071600           INSPECT WK-ADDR-WORK CONVERTING
071700               "abcdefghijklmnopqrstuvwxyz"
071800               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
071900           MOVE 0 TO WK-LEVEL-HIT-COUNT
072000           IF WK-ADDR-WORK(1:20) = SPACES
072100               MOVE SPACES TO LX-LEED-LEVEL
072200               GO TO 2700-EXIT
072300           END-IF
072400           INSPECT WK-ADDR-WORK TALLYING WK-LEVEL-HIT-COUNT
072500               FOR ALL "PLATINUM"
072600           IF WK-LEVEL-HIT-COUNT > 0
072700               MOVE "PLATINUM" TO LX-LEED-LEVEL
072800               GO TO 2700-EXIT
072900           END-IF
073000           MOVE 0 TO WK-LEVEL-HIT-COUNT
073100           INSPECT WK-ADDR-WORK TALLYING WK-LEVEL-HIT-COUNT
073200               FOR ALL "GOLD"
073300           IF WK-LEVEL-HIT-COUNT > 0
073400               MOVE "GOLD" TO LX-LEED-LEVEL
073500               GO TO 2700-EXIT
073600           END-IF
073700           MOVE 0 TO WK-LEVEL-HIT-COUNT
073800           INSPECT WK-ADDR-WORK TALLYING WK-LEVEL-HIT-COUNT
073900               FOR ALL "SILVER"
074000           IF WK-LEVEL-HIT-COUNT > 0
074100               MOVE "SILVER" TO LX-LEED-LEVEL
074200               GO TO 2700-EXIT
074300           END-IF
074400           MOVE "CERTIFIED" TO LX-LEED-LEVEL.
074500       2700-EXIT.
074600           EXIT.
074700
074800       2800-EXTRACT-CERT-YEAR-THRU.
074900           IF WK-CD-YYYY IS NUMERIC
075000               MOVE WK-CD-YYYY TO LX-CERT-YEAR
075100           ELSE
075200               MOVE 0 TO LX-CERT-YEAR
075300           END-IF.
075400       2800-EXIT.
075500           EXIT.
075600
075700       0900-CLOSE-FILES-THRU.
075800           CLOSE LEEDRAW LEEDCLN LEEDIDX
075900           DISPLAY "LEED-CLEAN - READ    " WS-REC-READ
076000           DISPLAY "LEED-CLEAN - CLEANED " WS-REC-CLEANED.
076100       0900-EXIT.
076200           EXIT.
076300
076400       9999-FIN-PGM-THRU.
076500           STOP RUN.
076600       9999-EXIT.
076700           EXIT.
