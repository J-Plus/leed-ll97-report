000100      *****************************************************************
000200      * PROGRAM:      GRADES-CLEAN
000300      * AUTHOR:       F.X. MARCHEIX
000400      * INSTALLATION: SVC INFORMATIQUE - LOT NYC-LL97
000500      * DATE-WRITTEN: 03/23/1987
000600      * DATE-COMPILED:
000700      * SECURITY:     INTERNAL USE ONLY
000800      *****************************************************************
000900      * CHANGE LOG
001000      *-----------------------------------------------------------------
001100      * 03/23/87 FXM ORIGINAL WRITE-UP.  CLEANS THE NYC ENERGY GRADE
001200      * 03/23/87 FXM EXTRACT, ADDRESS/BOROUGH/ZIP/NAME NORMALIZE COPIED
001300      * 03/23/87 FXM FROM LEED-CLEAN BY HAND (NO COPYBOOK - SVC DOES
001400      * 03/23/87 FXM NOT COPY SHARED PARAGRAPHS BETWEEN PROGRAMS).
001500      * 06/30/88 KR  ADDED NYC-IDX OUTPUT FOR MASTER-BUILD JOIN.
001600      * 02/14/90 FXM ADDED NYC-BBL-IDX / NYC-BIN-IDX - BLDG-MATCH USED
001700      * 02/14/90 FXM TO SCAN THE WHOLE CLEANED FILE FOR EXACT MATCHES,
001800      * 02/14/90 FXM TOO SLOW ONCE THE GRADE FILE PASSED 30000 RECORDS.
001900      * 09/02/91 PJL ENERGY-GRADE VALIDATION - BLANK UNLESS A-D.
002000      * 04/19/93 FXM DUPLICATE BBL ON WRITE NOW LOGGED, NOT ABORTED -
002100      * 04/19/93 FXM FIRST RECORD PER BBL WINS PER SPEC FROM DEP.
002200      * 12/09/98 KR  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS
002300      * 12/09/98 KR  PROGRAM.  SIGNED OFF PJL 01/11/99.
002400      * 05/27/01 PJL SVC RENAMED - INSTALLATION LINE UPDATED.
002500      * 10/03/05 KR  REQ 5102 - ENERGY-STAR-SCORE OUT OF 1-100 RANGE
002600      * 10/03/05 KR  NOW FORCED TO ZERO (UNKNOWN) INSTEAD OF REJECTED.
002700      *****************************************************************
002800      * PURPOSE.  CLEANS THE RAW NYC ENERGY GRADE EXTRACT (GRDSRAW)
002900      * INTO THE STANDARD LAYOUT (GRDSCLN), AND BUILDS THE THREE
003000      * LOOKUP FILES BLDG-MATCH NEEDS FOR THE EXACT-MATCH STRATEGIES:
003100      * NYC-IDX (BY SOURCE-ID), NYC-BBL-IDX AND NYC-BIN-IDX.
003200      *****************************************************************
003300       IDENTIFICATION DIVISION.
003400       PROGRAM-ID.        GRADES-CLEAN.
003500       AUTHOR.            F.X. MARCHEIX.
003600       INSTALLATION.      SVC INFORMATIQUE - LOT NYC-LL97.
003700       DATE-WRITTEN.      03/23/1987.
003800       DATE-COMPILED.
003900       SECURITY.          INTERNAL USE ONLY.
004000      *****************************************************************
004100       ENVIRONMENT DIVISION.
004200       CONFIGURATION SECTION.
004300       SPECIAL-NAMES.
004400           C01 IS TOP-OF-FORM
004500           CLASS ALPHA-CLASS IS "A" THRU "Z"
004600           UPSI-0 ON STATUS IS GC-RERUN-SWITCH.
004700       INPUT-OUTPUT SECTION.
004800       FILE-CONTROL.
004900           SELECT GRDSRAW  ASSIGN TO "GRDSRAW"
005000               ORGANIZATION IS LINE SEQUENTIAL
005100               FILE STATUS IS WS-STAT-GRDSRAW.
005200           SELECT GRDSCLN  ASSIGN TO "GRDSCLN"
005300               ORGANIZATION IS LINE SEQUENTIAL
005400               FILE STATUS IS WS-STAT-GRDSCLN.
005500           SELECT NYCIDX   ASSIGN TO "NYCIDX"
005600               ORGANIZATION IS INDEXED
005700               ACCESS MODE IS RANDOM
005800               RECORD KEY IS NX-SOURCE-ID
005900               FILE STATUS IS WS-STAT-NYCIDX.
006000           SELECT NYCBBLIX ASSIGN TO "NYCBBLIX"
006100               ORGANIZATION IS INDEXED
006200               ACCESS MODE IS RANDOM
006300               RECORD KEY IS NB-BBL-NORM
006400               FILE STATUS IS WS-STAT-NYCBBLIX.
006500           SELECT NYCBINIX ASSIGN TO "NYCBINIX"
006600               ORGANIZATION IS INDEXED
006700               ACCESS MODE IS RANDOM
006800               RECORD KEY IS NI-BIN-NORM
006900               FILE STATUS IS WS-STAT-NYCBINIX.
007000      *****************************************************************
007100       DATA DIVISION.
007200       FILE SECTION.
007300       FD  GRDSRAW
007400           RECORD CONTAINS 160 CHARACTERS.
007500       01  GRDSRAW-LINE                      PIC X(160).
007600
007700       FD  GRDSCLN
007800           RECORD CONTAINS 220 CHARACTERS.
007900       01  GX-RECORD.
008000           05 GX-SOURCE-ID                   PIC X(20).
008100           05 GX-BUILDING-NAME-NORM          PIC X(60).
008200           05 GX-ADDRESS-NORM                PIC X(60).
008300           05 GX-BOROUGH-NORM                PIC X(15).
008400           05 GX-ZIP-NORM                    PIC X(5).
008500           05 GX-BBL-NORM                    PIC X(10).
008600           05 GX-BIN-NORM                    PIC X(7).
008700           05 GX-ENERGY-GRADE                PIC X.
008800           05 GX-ENERGY-STAR-SCORE           PIC 9(3).
008900           05 GX-SITE-EUI                    PIC 9(5)V9.
009000           05 FILLER                         PIC X(33).
009100
009200       FD  NYCIDX
009300           RECORD CONTAINS 220 CHARACTERS.
009400       01  NX-RECORD.
009500           05 NX-SOURCE-ID                   PIC X(20).
009600           05 NX-BUILDING-NAME-NORM          PIC X(60).
009700           05 NX-ADDRESS-NORM                PIC X(60).
009800           05 NX-BOROUGH-NORM                PIC X(15).
009900           05 NX-ZIP-NORM                    PIC X(5).
010000           05 NX-BBL-NORM                    PIC X(10).
010100           05 NX-BIN-NORM                    PIC X(7).
010200           05 NX-ENERGY-GRADE                PIC X.
010300           05 NX-ENERGY-STAR-SCORE           PIC 9(3).
010400           05 NX-SITE-EUI                    PIC 9(5)V9.
010500           05 FILLER                         PIC X(33).
010600
010700      *    Keyed by BBL - value is the matching NYC SOURCE-ID only,
010800      *    BLDG-MATCH uses this for the fast exact-BBL cascade step.
010900       FD  NYCBBLIX
011000           RECORD CONTAINS 34 CHARACTERS.
011100       01  NB-RECORD.
011200           05 NB-BBL-NORM                    PIC X(10).
011300           05 NB-SOURCE-ID                   PIC X(20).
011400           05 FILLER                         PIC X(4).
011500
011600       FD  NYCBINIX
011700           RECORD CONTAINS 30 CHARACTERS.
011800       01  NI-RECORD.
011900           05 NI-BIN-NORM                    PIC X(7).
012000           05 NI-SOURCE-ID                   PIC X(20).
012100           05 FILLER                         PIC X(3).
012200      *****************************************************************
012300       WORKING-STORAGE SECTION.
012400
012500       01  WS-FILE-STATUSES.
012600           05 WS-STAT-GRDSRAW                PIC XX.
012700               88 WS-GRDSRAW-EOF                   VALUE "10".
012800           05 WS-STAT-GRDSCLN                PIC XX.
012900           05 WS-STAT-NYCIDX                 PIC XX.
013000           05 WS-STAT-NYCBBLIX               PIC XX.
013100           05 WS-STAT-NYCBINIX               PIC XX.
013200
013300      *    Run counters kept as standalone scalars, shop habit.
013400       77  WS-REC-READ                       COMP PIC 9(7).
013500       77  WS-REC-CLEANED                    COMP PIC 9(7).
013600       77  WS-REC-GRADE-FIXED                COMP PIC 9(7).
013700       77  WS-REC-SCORE-FIXED                COMP PIC 9(7).
013800
013900       01  WS-SUBSCRIPTS COMP.
014000           05 WS-TOK-IX                      PIC 9(4).
014100           05 WS-TOK-IX2                     PIC 9(4).
014200           05 WS-CHAR-IX                     PIC 9(4).
014300
014400       01  WK-RAW-FIELDS.
014500           05 WK-RAW-ID                      PIC X(10).
014600           05 WK-RAW-NAME                    PIC X(60).
014700           05 WK-RAW-ADDR                    PIC X(60).
014800           05 WK-RAW-BOROUGH                 PIC X(20).
014900           05 WK-RAW-ZIP                     PIC X(10).
015000           05 WK-RAW-BBL                     PIC X(15).
015100           05 WK-RAW-BIN                     PIC X(10).
015200           05 WK-RAW-GRADE                   PIC X(3).
015300           05 WK-RAW-STARSCORE                PIC X(5).
015400           05 WK-RAW-EUI                     PIC X(10).
015500
015600      *    REDEFINE 1 - numeric-edit view of the raw star score.
015700       01  WK-STARSCORE-VIEW REDEFINES WK-RAW-FIELDS.
015800           05 FILLER                         PIC X(178).
015900           05 WK-STARSCORE-EDIT              PIC 9(5).
016000
016100      *    REDEFINE 2 - numeric-edit view of the raw site EUI.
016200       01  WK-EUI-VIEW REDEFINES WK-RAW-FIELDS.
016300           05 FILLER                         PIC X(183).
016400           05 WK-EUI-EDIT                    PIC 9(5)V9(4).
016500
016600      *    REDEFINE 3 - alternate view of the assembled NYC sequence
016700      *    prefix, used only when tracing a bad key on DISPLAY.
016800       01  GX-RECORD-KEY-VIEW REDEFINES GX-RECORD.
016900           05 GX-KEY-PREFIX                  PIC X(4).
017000           05 GX-KEY-SEQUENCE                PIC X(16).
017100           05 FILLER                         PIC X(200).
017200
017300       01  WK-ADDR-WORK                      PIC X(60).
017400       01  WK-ADDR-REJOINED                  PIC X(60).
017500       01  WK-NAME-WORK                      PIC X(60).
017600       01  WK-NAME-REJOINED                  PIC X(60).
017700
017800       01  WK-ADDR-TOKENS.
017900           05 WK-ADDR-TOK  OCCURS 12         PIC X(20).
018000       01  WK-ADDR-TOKEN-COUNT COMP          PIC 9(2).
018100
018200       01  WK-NAME-TOKENS.
018300           05 WK-NAME-TOK  OCCURS 8          PIC X(20).
018400       01  WK-NAME-TOKEN-COUNT COMP          PIC 9(2).
018500
018600       01  WK-ONE-TOKEN                      PIC X(20).
018700       01  WK-ONE-TOKEN-LEN COMP             PIC 9(2).
018800       01  WK-SUFFIX-2                       PIC XX.
018900       01  WK-ZIP-DIGITS                     PIC X(10).
019000       01  WK-ZIP-LEN COMP                   PIC 9(2).
019100       01  WK-BBL-DIGITS                     PIC X(15).
019200       01  WK-BIN-DIGITS                     PIC X(10).
019300       01  WK-OUT-IX  COMP                   PIC 9(2).
019400       01  WK-ONE-CHAR                       PIC X.
019500
019600      *    See LEED-CLEAN for the origin of these tables - re-keyed
019700      *    by hand per SVC convention.
019800       01  WK-SUFFIX-TABLE.
019900           05 FILLER PIC X(28) VALUE "AVENUE              AVE     ".
020000           05 FILLER PIC X(28) VALUE "AVE                 AVE     ".
020100           05 FILLER PIC X(28) VALUE "AV                  AVE     ".
020200           05 FILLER PIC X(28) VALUE "BOULEVARD           BLVD    ".
020300           05 FILLER PIC X(28) VALUE "CIRCLE              CIR     ".
020400           05 FILLER PIC X(28) VALUE "COURT               CT      ".
020500           05 FILLER PIC X(28) VALUE "CT                  CT      ".
020600           05 FILLER PIC X(28) VALUE "DRIVE               DR      ".
020700           05 FILLER PIC X(28) VALUE "DR                  DR      ".
020800           05 FILLER PIC X(28) VALUE "EXPRESSWAY          EXPY    ".
020900           05 FILLER PIC X(28) VALUE "HIGHWAY             HWY     ".
021000           05 FILLER PIC X(28) VALUE "LANE                LN      ".
021100           05 FILLER PIC X(28) VALUE "LN                  LN      ".
021200           05 FILLER PIC X(28) VALUE "PARKWAY             PKWY    ".
021300           05 FILLER PIC X(28) VALUE "PLACE               PL      ".
021400           05 FILLER PIC X(28) VALUE "PL                  PL      ".
021500           05 FILLER PIC X(28) VALUE "PLAZA               PLZ     ".
021600           05 FILLER PIC X(28) VALUE "ROAD                RD      ".
021700           05 FILLER PIC X(28) VALUE "RD                  RD      ".
021800           05 FILLER PIC X(28) VALUE "SQUARE              SQ      ".
021900           05 FILLER PIC X(28) VALUE "STREET              ST      ".
022000           05 FILLER PIC X(28) VALUE "STR                 ST      ".
022100           05 FILLER PIC X(28) VALUE "ST                  ST      ".
022200           05 FILLER PIC X(28) VALUE "TERRACE             TER     ".
022300           05 FILLER PIC X(28) VALUE "TURNPIKE            TPKE    ".
022400           05 FILLER PIC X(28) VALUE "WAY                 WAY     ".
022500           05 FILLER PIC X(28) VALUE "NORTH               N       ".
022600           05 FILLER PIC X(28) VALUE "SOUTH               S       ".
022700           05 FILLER PIC X(28) VALUE "EAST                E       ".
022800           05 FILLER PIC X(28) VALUE "WEST                W       ".
022900           05 FILLER PIC X(28) VALUE "NORTHEAST           NE      ".
023000           05 FILLER PIC X(28) VALUE "NORTHWEST           NW      ".
023100           05 FILLER PIC X(28) VALUE "SOUTHEAST           SE      ".
023200           05 FILLER PIC X(28) VALUE "SOUTHWEST           SW      ".
023300           05 FILLER PIC X(28) VALUE "N                   N       ".
023400           05 FILLER PIC X(28) VALUE "S                   S       ".
023500           05 FILLER PIC X(28) VALUE "E                   E       ".
023600           05 FILLER PIC X(28) VALUE "W                   W       ".
023700           05 FILLER PIC X(28) VALUE "NE                  NE      ".
023800           05 FILLER PIC X(28) VALUE "NW                  NW      ".
023900           05 FILLER PIC X(28) VALUE "SE                  SE      ".
024000           05 FILLER PIC X(28) VALUE "SW                  SW      ".
024100       01  WK-SUFFIX-TABLE-R REDEFINES WK-SUFFIX-TABLE.
024200           05 WK-SUFFIX-ENTRY OCCURS 40.
024300               10 WK-SUFFIX-FROM             PIC X(20).
024400               10 WK-SUFFIX-TO               PIC X(8).
024500       01  WK-SUFFIX-COUNT COMP              PIC 9(2) VALUE 40.
024600
024700       01  WK-UNIT-WORD-TABLE.
024800           05 FILLER PIC X(10) VALUE "SUITE     ".
024900           05 FILLER PIC X(10) VALUE "STE       ".
025000           05 FILLER PIC X(10) VALUE "UNIT      ".
025100           05 FILLER PIC X(10) VALUE "APT       ".
025200           05 FILLER PIC X(10) VALUE "APARTMENT ".
025300           05 FILLER PIC X(10) VALUE "FLOOR     ".
025400           05 FILLER PIC X(10) VALUE "FL        ".
025500           05 FILLER PIC X(10) VALUE "RM        ".
025600           05 FILLER PIC X(10) VALUE "ROOM      ".
025700           05 FILLER PIC X(10) VALUE "#         ".
025800       01  WK-UNIT-WORD-TABLE-R REDEFINES WK-UNIT-WORD-TABLE.
025900           05 WK-UNIT-WORD  OCCURS 10        PIC X(10).
026000       01  WK-UNIT-WORD-COUNT COMP           PIC 9(2) VALUE 10.
026100
026200       01  WK-BOROUGH-TABLE.
026300           05 FILLER PIC X(30) VALUE "MANHATTAN     MANHATTAN     ".
026400           05 FILLER PIC X(30) VALUE "NEW YORK      MANHATTAN     ".
026500           05 FILLER PIC X(30) VALUE "NY            MANHATTAN     ".
026600           05 FILLER PIC X(30) VALUE "BRONX         BRONX         ".
026700           05 FILLER PIC X(30) VALUE "THE BRONX     BRONX         ".
026800           05 FILLER PIC X(30) VALUE "BX            BRONX         ".
026900           05 FILLER PIC X(30) VALUE "BROOKLYN      BROOKLYN      ".
027000           05 FILLER PIC X(30) VALUE "BK            BROOKLYN      ".
027100           05 FILLER PIC X(30) VALUE "KINGS         BROOKLYN      ".
027200           05 FILLER PIC X(30) VALUE "QUEENS        QUEENS        ".
027300           05 FILLER PIC X(30) VALUE "QN            QUEENS        ".
027400           05 FILLER PIC X(30) VALUE "STATEN ISLAND STATEN ISLAND ".
027500           05 FILLER PIC X(30) VALUE "SI            STATEN ISLAND ".
027600           05 FILLER PIC X(30) VALUE "RICHMOND      STATEN ISLAND ".
027700       01  WK-BOROUGH-TABLE-R REDEFINES WK-BOROUGH-TABLE.
027800           05 WK-BORO-ENTRY OCCURS 14.
027900               10 WK-BORO-FROM               PIC X(15).
028000               10 WK-BORO-TO                 PIC X(15).
028100       01  WK-BORO-COUNT COMP                PIC 9(2) VALUE 14.
028200       01  WK-BORO-MATCHED                   PIC X VALUE "N".
028300           88 WK-BORO-WAS-MATCHED                  VALUE "Y".
028400
028500       01  WK-NAME-FILLER-TABLE.
028600           05 FILLER PIC X(10) VALUE "THE       ".
028700           05 FILLER PIC X(10) VALUE "BUILDING  ".
028800           05 FILLER PIC X(10) VALUE "BLDG      ".
028900           05 FILLER PIC X(10) VALUE "AT        ".
029000           05 FILLER PIC X(10) VALUE "OF        ".
029100       01  WK-NAME-FILLER-TABLE-R REDEFINES WK-NAME-FILLER-TABLE.
029200           05 WK-NAME-FILLER-WORD OCCURS 5   PIC X(10).
029300       01  WK-NAME-FILLER-COUNT COMP         PIC 9(1) VALUE 5.
029400
029500       77  WS-GRDSRAW-DONE                   PIC X VALUE "N".
029600           88 GRDSRAW-IS-DONE                     VALUE "Y".
029700      *****************************************************************
029800       PROCEDURE DIVISION.
029900
030000       0000-MAIN-PROCEDURE.
030100           PERFORM 0100-OPEN-FILES-THRU
030200           PERFORM 0200-CLEAN-PASS-THRU
030300               UNTIL GRDSRAW-IS-DONE
030400           PERFORM 0900-CLOSE-FILES-THRU
030500           PERFORM 9999-FIN-PGM-THRU.
030600       0000-EXIT.
030700           EXIT.
030800
030900       0100-OPEN-FILES-THRU.
031000           OPEN INPUT GRDSRAW
031100           OPEN OUTPUT GRDSCLN
031200           OPEN OUTPUT NYCIDX
031300           OPEN OUTPUT NYCBBLIX
031400           OPEN OUTPUT NYCBINIX
031500           PERFORM 0110-READ-GRDSRAW-THRU.
031600       0100-EXIT.
031700           EXIT.
031800
031900       0110-READ-GRDSRAW-THRU.
032000           READ GRDSRAW
032100               AT END
032200                   SET GRDSRAW-IS-DONE TO TRUE
032300               NOT AT END
032400                   ADD 1 TO WS-REC-READ
032500           END-READ.
032600       0110-EXIT.
032700           EXIT.
032800
032900       0200-CLEAN-PASS-THRU.
033000           PERFORM 0210-PARSE-RAW-LINE-THRU
033100           PERFORM 0220-BUILD-CLEANED-RECORD-THRU
033200           PERFORM 0230-WRITE-CLEANED-THRU
033300           PERFORM 0110-READ-GRDSRAW-THRU.
033400       0200-EXIT.
033500           EXIT.
033600
033700       0210-PARSE-RAW-LINE-THRU.
033800           UNSTRING GRDSRAW-LINE DELIMITED BY ","
033900               INTO WK-RAW-ID     WK-RAW-NAME    WK-RAW-ADDR
034000                    WK-RAW-BOROUGH WK-RAW-ZIP    WK-RAW-BBL
034100                    WK-RAW-BIN     WK-RAW-GRADE  WK-RAW-STARSCORE
034200                    WK-RAW-EUI
034300           END-UNSTRING.
034400       0210-EXIT.
034500           EXIT.
034600
034700       0220-BUILD-CLEANED-RECORD-THRU.
034800           INITIALIZE GX-RECORD
034900           STRING "NYC_" WK-RAW-ID DELIMITED BY SIZE INTO GX-SOURCE-ID
035000           MOVE WK-RAW-NAME TO WK-NAME-WORK
035100           PERFORM 2400-NORM-NAME-THRU
035200           MOVE WK-RAW-ADDR TO WK-ADDR-WORK
035300           PERFORM 2100-NORM-ADDRESS-THRU
035400           PERFORM 2200-NORM-BOROUGH-THRU
035500           PERFORM 2300-NORM-ZIP-THRU
035600           PERFORM 2500-NORM-BBL-THRU
035700           PERFORM 2600-NORM-BIN-THRU
035800           PERFORM 2700-VALIDATE-GRADE-THRU
035900           IF WK-STARSCORE-EDIT >= 1 AND WK-STARSCORE-EDIT <= 100
036000               MOVE WK-STARSCORE-EDIT TO GX-ENERGY-STAR-SCORE
036100           ELSE
036200               MOVE 0 TO GX-ENERGY-STAR-SCORE
036300               ADD 1 TO WS-REC-SCORE-FIXED
036400           END-IF
036500           MOVE WK-EUI-EDIT TO GX-SITE-EUI.
036600       0220-EXIT.
036700           EXIT.
036800
036900       0230-WRITE-CLEANED-THRU.
037000           WRITE GX-RECORD
037100           ADD 1 TO WS-REC-CLEANED
037200           MOVE GX-RECORD TO NX-RECORD
037300           WRITE NX-RECORD
037400               INVALID KEY
037500                   DISPLAY "GRADES-CLEAN - DUP SOURCE-ID "
037600                       NX-SOURCE-ID
037700           END-WRITE
037800           IF GX-BBL-NORM NOT = SPACES
037900               MOVE GX-BBL-NORM TO NB-BBL-NORM
038000               MOVE GX-SOURCE-ID TO NB-SOURCE-ID
038100               WRITE NB-RECORD
038200                   INVALID KEY
038300                       CONTINUE
038400               END-WRITE
038500           END-IF
038600           IF GX-BIN-NORM NOT = SPACES
038700               MOVE GX-BIN-NORM TO NI-BIN-NORM
038800               MOVE GX-SOURCE-ID TO NI-SOURCE-ID
038900               WRITE NI-RECORD
039000                   INVALID KEY
039100                       CONTINUE
039200               END-WRITE
039300           END-IF.
039400       0230-EXIT.
039500           EXIT.
039600
039700      *****************************************************************
039800      *    NORMALIZE RULES - RE-KEYED HERE PER SVC CONVENTION (SEE
039900      *    LEED-CLEAN FOR THE SAME PARAGRAPHS).
040000      *****************************************************************
040100
040200       2100-NORM-ADDRESS-THRU.
040300           INSPECT WK-ADDR-WORK CONVERTING
040400               "abcdefghijklmnopqrstuvwxyz"
040500               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
040600           INSPECT WK-ADDR-WORK REPLACING ALL "." BY SPACE
040700                                          ALL "," BY SPACE
040800                                          ALL ";" BY SPACE
040900                                          ALL ":" BY SPACE
041000                                          ALL "!" BY SPACE
041100                                          ALL "?" BY SPACE
041200                                          ALL "(" BY SPACE
041300                                          ALL ")" BY SPACE
041400                                          ALL '"' BY SPACE
041500                                          ALL "'" BY SPACE
041600           PERFORM 2110-TOKENIZE-ADDR-THRU
041700           PERFORM 2120-STRIP-UNIT-DESIG-THRU
041800           PERFORM 2130-STRIP-ORDINALS-THRU
041900           PERFORM 2140-MAP-ADDR-TOKENS-THRU
042000           PERFORM 2150-REJOIN-ADDR-THRU
042100           MOVE WK-ADDR-REJOINED TO GX-ADDRESS-NORM.
042200       2100-EXIT.
042300           EXIT.
042400
042500       2110-TOKENIZE-ADDR-THRU.
042600           MOVE SPACES TO WK-ADDR-TOKENS
042700           MOVE 0 TO WK-ADDR-TOKEN-COUNT
042800           UNSTRING WK-ADDR-WORK DELIMITED BY ALL SPACE
042900               INTO WK-ADDR-TOK(1)  WK-ADDR-TOK(2)  WK-ADDR-TOK(3)
043000                    WK-ADDR-TOK(4)  WK-ADDR-TOK(5)  WK-ADDR-TOK(6)
043100                    WK-ADDR-TOK(7)  WK-ADDR-TOK(8)  WK-ADDR-TOK(9)
043200                    WK-ADDR-TOK(10) WK-ADDR-TOK(11) WK-ADDR-TOK(12)
043300           END-UNSTRING
043400           PERFORM 2111-COUNT-ONE-ADDR-TOKEN-THRU
043500               VARYING WS-TOK-IX FROM 1 BY 1 UNTIL WS-TOK-IX > 12.
043600       2110-EXIT.
043700           EXIT.
043800
043900       2111-COUNT-ONE-ADDR-TOKEN-THRU.
044000           IF WK-ADDR-TOK(WS-TOK-IX) NOT = SPACES
044100               MOVE WS-TOK-IX TO WK-ADDR-TOKEN-COUNT
044200           END-IF.
044300       2111-EXIT.
044400           EXIT.
044500
044600       2120-STRIP-UNIT-DESIG-THRU.
044700           PERFORM 2121-STRIP-UNIT-ONE-TOKEN-THRU
044800               VARYING WS-TOK-IX FROM 1 BY 1
044900                   UNTIL WS-TOK-IX > WK-ADDR-TOKEN-COUNT.
045000       2120-EXIT.
045100           EXIT.
045200
045300       2121-STRIP-UNIT-ONE-TOKEN-THRU.
045400           PERFORM 2122-STRIP-UNIT-CHECK-ONE-WORD-THRU
045500               VARYING WS-TOK-IX2 FROM 1 BY 1
045600                   UNTIL WS-TOK-IX2 > WK-UNIT-WORD-COUNT.
045700       2121-EXIT.
045800           EXIT.
045900
046000       2122-STRIP-UNIT-CHECK-ONE-WORD-THRU.
046100           IF WK-ADDR-TOK(WS-TOK-IX) = WK-UNIT-WORD(WS-TOK-IX2)
046200               MOVE SPACES TO WK-ADDR-TOK(WS-TOK-IX)
046300               IF WS-TOK-IX < WK-ADDR-TOKEN-COUNT
046400                   MOVE SPACES TO WK-ADDR-TOK(WS-TOK-IX + 1)
046500               END-IF
046600               MOVE WK-UNIT-WORD-COUNT TO WS-TOK-IX2
046700           END-IF.
046800       2122-EXIT.
046900           EXIT.
047000
047100       2130-STRIP-ORDINALS-THRU.
047200           PERFORM 2132-STRIP-ORDINAL-ONE-TOKEN-THRU
047300               VARYING WS-TOK-IX FROM 1 BY 1
047400                   UNTIL WS-TOK-IX > WK-ADDR-TOKEN-COUNT.
047500       2130-EXIT.
047600           EXIT.
047700
047800       2132-STRIP-ORDINAL-ONE-TOKEN-THRU.
047900           MOVE WK-ADDR-TOK(WS-TOK-IX) TO WK-ONE-TOKEN
048000           PERFORM 2131-STRIP-ONE-ORDINAL-THRU
048100           MOVE WK-ONE-TOKEN TO WK-ADDR-TOK(WS-TOK-IX).
048200       2132-EXIT.
048300           EXIT.
048400
048500       2131-STRIP-ONE-ORDINAL-THRU.
048600           MOVE 0 TO WK-ONE-TOKEN-LEN
048700           INSPECT WK-ONE-TOKEN TALLYING WK-ONE-TOKEN-LEN
048800               FOR CHARACTERS BEFORE SPACE
048900           IF WK-ONE-TOKEN-LEN > 2
049000               MOVE WK-ONE-TOKEN(WK-ONE-TOKEN-LEN - 1:2)
049100                   TO WK-SUFFIX-2
049200               IF (WK-SUFFIX-2 = "ST" OR "ND" OR "RD" OR "TH")
049300                   AND WK-ONE-TOKEN(1:WK-ONE-TOKEN-LEN - 2)
049400                       IS NUMERIC
049500                   MOVE SPACES TO WK-ONE-TOKEN(WK-ONE-TOKEN-LEN - 1:2)
049600               END-IF
049700           END-IF.
049800       2131-EXIT.
049900           EXIT.
050000
050100       2140-MAP-ADDR-TOKENS-THRU.
050200           PERFORM 2141-MAP-ONE-ADDR-TOKEN-THRU
050300               VARYING WS-TOK-IX FROM 1 BY 1
050400                   UNTIL WS-TOK-IX > WK-ADDR-TOKEN-COUNT.
050500       2140-EXIT.
050600           EXIT.
050700
050800       2141-MAP-ONE-ADDR-TOKEN-THRU.
050900           PERFORM 2142-MAP-CHECK-ONE-SUFFIX-THRU
051000               VARYING WS-TOK-IX2 FROM 1 BY 1
051100                   UNTIL WS-TOK-IX2 > WK-SUFFIX-COUNT.
051200       2141-EXIT.
051300           EXIT.
051400
051500       2142-MAP-CHECK-ONE-SUFFIX-THRU.
051600           IF WK-ADDR-TOK(WS-TOK-IX) = WK-SUFFIX-FROM(WS-TOK-IX2)
051700               MOVE WK-SUFFIX-TO(WS-TOK-IX2) TO WK-ADDR-TOK(WS-TOK-IX)
051800               MOVE WK-SUFFIX-COUNT TO WS-TOK-IX2
051900           END-IF.
052000       2142-EXIT.
052100           EXIT.
052200
052300       2150-REJOIN-ADDR-THRU.
052400           MOVE SPACES TO WK-ADDR-REJOINED
052500           MOVE 1 TO WK-OUT-IX
052600           PERFORM 2151-REJOIN-ONE-ADDR-TOKEN-THRU
052700               VARYING WS-TOK-IX FROM 1 BY 1
052800                   UNTIL WS-TOK-IX > WK-ADDR-TOKEN-COUNT.
052900       2150-EXIT.
053000           EXIT.
053100
053200       2151-REJOIN-ONE-ADDR-TOKEN-THRU.
053300           IF WK-ADDR-TOK(WS-TOK-IX) NOT = SPACES
053400               IF WK-OUT-IX > 1
053500                   STRING WK-ADDR-REJOINED(1:WK-OUT-IX - 1)
053600                       " " DELIMITED BY SIZE
053700                       INTO WK-ADDR-REJOINED
053800                   ADD 1 TO WK-OUT-IX
053900               END-IF
054000               STRING WK-ADDR-REJOINED(1:WK-OUT-IX - 1)
054100                   WK-ADDR-TOK(WS-TOK-IX) DELIMITED BY SPACE
054200                   INTO WK-ADDR-REJOINED
054300               INSPECT WK-ADDR-REJOINED TALLYING WK-OUT-IX
054400                   FOR CHARACTERS BEFORE SPACE
054500               ADD 1 TO WK-OUT-IX
054600           END-IF.
054700       2151-EXIT.
054800           EXIT.
054900
055000       2200-NORM-BOROUGH-THRU.
055100           MOVE SPACES TO GX-BOROUGH-NORM
055200           MOVE "N" TO WK-BORO-MATCHED
055300           MOVE WK-RAW-BOROUGH TO WK-NAME-WORK
055400           INSPECT WK-NAME-WORK CONVERTING
055500               "abcdefghijklmnopqrstuvwxyz"
055600               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
055700           PERFORM 2210-CHECK-ONE-BOROUGH-THRU
055800               VARYING WS-TOK-IX FROM 1 BY 1
055900                   UNTIL WS-TOK-IX > WK-BORO-COUNT
056000           IF NOT WK-BORO-WAS-MATCHED
056100               MOVE WK-NAME-WORK(1:15) TO GX-BOROUGH-NORM
056200           END-IF.
056300       2200-EXIT.
056400           EXIT.
056500
056600       2210-CHECK-ONE-BOROUGH-THRU.
056700           IF WK-NAME-WORK = WK-BORO-FROM(WS-TOK-IX)
056800               MOVE WK-BORO-TO(WS-TOK-IX) TO GX-BOROUGH-NORM
056900               SET WK-BORO-WAS-MATCHED TO TRUE
057000               MOVE WK-BORO-COUNT TO WS-TOK-IX
057100           END-IF.
057200       2210-EXIT.
057300           EXIT.
057400
057500       2300-NORM-ZIP-THRU.
057600           MOVE SPACES TO WK-ZIP-DIGITS
057700           MOVE 0 TO WK-ZIP-LEN
057800           UNSTRING WK-RAW-ZIP DELIMITED BY "-" OR "."
057900               INTO WK-NAME-WORK
058000           PERFORM 2310-STRIP-ONE-ZIP-CHAR-THRU
058100               VARYING WS-CHAR-IX FROM 1 BY 1 UNTIL WS-CHAR-IX > 10
058200           EVALUATE TRUE
058300               WHEN WK-ZIP-LEN = 0
058400                   MOVE SPACES TO GX-ZIP-NORM
058500               WHEN WK-ZIP-LEN = 5
058600                   MOVE WK-ZIP-DIGITS(1:5) TO GX-ZIP-NORM
058700               WHEN WK-ZIP-LEN > 5
058800                   MOVE WK-ZIP-DIGITS(1:5) TO GX-ZIP-NORM
058900               WHEN OTHER
059000                   MOVE ZEROS TO GX-ZIP-NORM
059100                   MOVE WK-ZIP-DIGITS(1:WK-ZIP-LEN)
059200                       TO GX-ZIP-NORM(6 - WK-ZIP-LEN:WK-ZIP-LEN)
059300           END-EVALUATE.
059400       2300-EXIT.
059500           EXIT.
059600
059700       2310-STRIP-ONE-ZIP-CHAR-THRU.
059800           MOVE WK-NAME-WORK(WS-CHAR-IX:1) TO WK-ONE-CHAR
059900           IF WK-ONE-CHAR IS NUMERIC
060000               ADD 1 TO WK-ZIP-LEN
060100               MOVE WK-ONE-CHAR TO WK-ZIP-DIGITS(WK-ZIP-LEN:1)
060200           END-IF.
060300       2310-EXIT.
060400           EXIT.
060500
060600       2400-NORM-NAME-THRU.
060700           INSPECT WK-NAME-WORK CONVERTING
060800               "abcdefghijklmnopqrstuvwxyz"
060900               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
061000           INSPECT WK-NAME-WORK REPLACING ALL "." BY SPACE
061100                                          ALL "," BY SPACE
061200                                          ALL ";" BY SPACE
061300                                          ALL ":" BY SPACE
061400                                          ALL "!" BY SPACE
061500                                          ALL "?" BY SPACE
061600                                          ALL "(" BY SPACE
061700                                          ALL ")" BY SPACE
061800                                          ALL '"' BY SPACE
061900                                          ALL "'" BY SPACE
062000                                          ALL "-" BY SPACE
062100                                          ALL "/" BY SPACE
062200           MOVE SPACES TO WK-NAME-TOKENS
062300           MOVE 0 TO WK-NAME-TOKEN-COUNT
062400           UNSTRING WK-NAME-WORK DELIMITED BY ALL SPACE
062500               INTO WK-NAME-TOK(1) WK-NAME-TOK(2) WK-NAME-TOK(3)
062600                    WK-NAME-TOK(4) WK-NAME-TOK(5) WK-NAME-TOK(6)
062700                    WK-NAME-TOK(7) WK-NAME-TOK(8)
062800           END-UNSTRING
062900           PERFORM 2410-COUNT-ONE-NAME-TOKEN-THRU
063000               VARYING WS-TOK-IX FROM 1 BY 1 UNTIL WS-TOK-IX > 8
063100           PERFORM 2420-STRIP-FILLER-ONE-TOKEN-THRU
063200               VARYING WS-TOK-IX FROM 1 BY 1
063300                   UNTIL WS-TOK-IX > WK-NAME-TOKEN-COUNT
063400           MOVE SPACES TO WK-NAME-REJOINED
063500           MOVE 1 TO WK-OUT-IX
063600           PERFORM 2430-REJOIN-ONE-NAME-TOKEN-THRU
063700               VARYING WS-TOK-IX FROM 1 BY 1
063800                   UNTIL WS-TOK-IX > WK-NAME-TOKEN-COUNT
063900           MOVE WK-NAME-REJOINED TO GX-BUILDING-NAME-NORM.
064000       2400-EXIT.
064100           EXIT.
064200
064300       2410-COUNT-ONE-NAME-TOKEN-THRU.
064400           IF WK-NAME-TOK(WS-TOK-IX) NOT = SPACES
064500               MOVE WS-TOK-IX TO WK-NAME-TOKEN-COUNT
064600           END-IF.
064700       2410-EXIT.
064800           EXIT.
064900
065000       2420-STRIP-FILLER-ONE-TOKEN-THRU.
065100           PERFORM 2421-STRIP-FILLER-CHECK-ONE-WORD-THRU
065200               VARYING WS-TOK-IX2 FROM 1 BY 1
065300                   UNTIL WS-TOK-IX2 > WK-NAME-FILLER-COUNT.
065400       2420-EXIT.
065500           EXIT.
065600
065700       2421-STRIP-FILLER-CHECK-ONE-WORD-THRU.
065800           IF WK-NAME-TOK(WS-TOK-IX) = WK-NAME-FILLER-WORD(WS-TOK-IX2)
065900               MOVE SPACES TO WK-NAME-TOK(WS-TOK-IX)
066000               MOVE WK-NAME-FILLER-COUNT TO WS-TOK-IX2
066100           END-IF.
066200       2421-EXIT.
066300           EXIT.
066400
066500       2430-REJOIN-ONE-NAME-TOKEN-THRU.
066600           IF WK-NAME-TOK(WS-TOK-IX) NOT = SPACES
066700               IF WK-OUT-IX > 1
066800                   STRING WK-NAME-REJOINED(1:WK-OUT-IX - 1)
066900                       " " DELIMITED BY SIZE
067000                       INTO WK-NAME-REJOINED
067100                   ADD 1 TO WK-OUT-IX
067200               END-IF
067300               STRING WK-NAME-REJOINED(1:WK-OUT-IX - 1)
067400                   WK-NAME-TOK(WS-TOK-IX) DELIMITED BY SPACE
067500                   INTO WK-NAME-REJOINED
067600               INSPECT WK-NAME-REJOINED TALLYING WK-OUT-IX
067700                   FOR CHARACTERS BEFORE SPACE
067800               ADD 1 TO WK-OUT-IX
067900           END-IF.
068000       2430-EXIT.
068100           EXIT.
068200
068300       2500-NORM-BBL-THRU.
068400           MOVE SPACES TO WK-BBL-DIGITS
068500           MOVE 0 TO WK-ZIP-LEN
068600           PERFORM 2510-STRIP-ONE-BBL-CHAR-THRU
068700               VARYING WS-CHAR-IX FROM 1 BY 1 UNTIL WS-CHAR-IX > 15
068800           MOVE WK-BBL-DIGITS(1:10) TO GX-BBL-NORM.
068900       2500-EXIT.
069000           EXIT.
069100
069200       2510-STRIP-ONE-BBL-CHAR-THRU.
069300           MOVE WK-RAW-BBL(WS-CHAR-IX:1) TO WK-ONE-CHAR
069400           IF WK-ONE-CHAR IS NUMERIC
069500               ADD 1 TO WK-ZIP-LEN
069600               MOVE WK-ONE-CHAR TO WK-BBL-DIGITS(WK-ZIP-LEN:1)
069700           END-IF.
069800       2510-EXIT.
069900           EXIT.
070000
070100       2600-NORM-BIN-THRU.
070200           MOVE SPACES TO WK-BIN-DIGITS
070300           UNSTRING WK-RAW-BIN DELIMITED BY "." INTO WK-NAME-WORK
070400           MOVE 0 TO WK-ZIP-LEN
070500           PERFORM 2610-STRIP-ONE-BIN-CHAR-THRU
070600               VARYING WS-CHAR-IX FROM 1 BY 1 UNTIL WS-CHAR-IX > 10
070700           MOVE WK-BIN-DIGITS(1:7) TO GX-BIN-NORM.
070800       2600-EXIT.
070900           EXIT.
071000
071100       2610-STRIP-ONE-BIN-CHAR-THRU.
071200           MOVE WK-NAME-WORK(WS-CHAR-IX:1) TO WK-ONE-CHAR
071300           IF WK-ONE-CHAR IS NUMERIC
071400               ADD 1 TO WK-ZIP-LEN
071500               MOVE WK-ONE-CHAR TO WK-BIN-DIGITS(WK-ZIP-LEN:1)
071600           END-IF.
071700       2610-EXIT.
071800           EXIT.
071900
072000       2700-VALIDATE-GRADE-THRU.
072100           MOVE WK-RAW-GRADE(1:1) TO GX-ENERGY-GRADE
072200           INSPECT GX-ENERGY-GRADE CONVERTING
072300               "abcd" TO "ABCD"
072400           IF GX-ENERGY-GRADE NOT = "A" AND NOT = "B"
072500               AND NOT = "C" AND NOT = "D"
072600               MOVE SPACE TO GX-ENERGY-GRADE
072700               ADD 1 TO WS-REC-GRADE-FIXED
072800           END-IF.
072900       2700-EXIT.
073000           EXIT.
073100
073200       0900-CLOSE-FILES-THRU.
073300           CLOSE GRDSRAW GRDSCLN NYCIDX NYCBBLIX NYCBINIX
073400           DISPLAY "GRADES-CLEAN - READ         " WS-REC-READ
073500           DISPLAY "GRADES-CLEAN - CLEANED      " WS-REC-CLEANED
073600           DISPLAY "GRADES-CLEAN - GRADE BLANKED" WS-REC-GRADE-FIXED
073700           DISPLAY "GRADES-CLEAN - SCORE ZEROED " WS-REC-SCORE-FIXED.
073800       0900-EXIT.
073900           EXIT.
074000
074100       9999-FIN-PGM-THRU.
074200           STOP RUN.
074300       9999-EXIT.
074400           EXIT.
