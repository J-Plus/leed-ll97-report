000100      *****************************************************************
000200      * PROGRAM:      METRICS
000300      * AUTHOR:       F.X. MARCHEIX
000400      * INSTALLATION: SVC INFORMATIQUE - LOT NYC-LL97
000500      * DATE-WRITTEN: 02/09/1988
000600      * DATE-COMPILED:
000700      * SECURITY:     INTERNAL USE ONLY
000800      *****************************************************************
000900      * CHANGE LOG
001000      *-----------------------------------------------------------------
001100      * 02/09/88 FXM ORIGINAL WRITE-UP.  ONE PASS OVER MASTERWK
001200      * 02/09/88 FXM ACCUMULATING THE GRADE DISTRIBUTION AND THE
001300      * 02/09/88 FXM LEVEL-BY-GRADE CROSS-TAB, THEN THE HEADLINE AND
001400      * 02/09/88 FXM BY-GRADE REPORTS.
001500      * 04/22/89 KR  LL97 OVERAGE SUMMARY ADDED - SUM/MAX ACCUMULATED
001600      * 04/22/89 KR  IN-LINE, MEAN AND MEDIAN COMPUTED FROM A SORTED
001700      * 04/22/89 KR  WORK FILE OF THE POSITIVE OVERAGES.
001800      * 11/03/90 PJL MATCH-COVERAGE REPORT ADDED - RUNNING TABLE OF
001900      * 11/03/90 PJL DISTINCT MATCH METHODS WITH COUNT AND AVERAGE
002000      * 11/03/90 PJL CONFIDENCE.
002100      * 07/15/92 KR  DEGRADATION-STATS REPORT ADDED (CERT-AGE VS
002200      * 07/15/92 KR  GRADE-NUMBER PEARSON CORRELATION) PER DEP
002300      * 07/15/92 KR  RESEARCH REQUEST 92-114.  SQUARE ROOT DONE BY
002400      * 07/15/92 KR  HAND (NEWTON'S METHOD) - NO COMPILER SUPPORT FOR
002500      * 07/15/92 KR  SQRT ON THIS SYSTEM.
002600      * 03/30/94 FXM REPORT YEAR NOW READ FROM THE CTLCARD FILE
002700      * 03/30/94 FXM INSTEAD OF BEING HARD-CODED - OPS WANTED TO RERUN
002800      * 03/30/94 FXM OLD YEARS WITHOUT A RECOMPILE.
002900      * 12/09/98 KR  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS.  SIGNED OFF
003000      * 12/09/98 KR  FXM 01/11/99.
003100      * 05/27/01 PJL SVC RENAMED - INSTALLATION LINE UPDATED.
003200      * 07/14/03 KR  0221-LEVEL-TO-INDEX-THRU COMPARED MX-LEED-LEVEL
003300      * 07/14/03 KR  AGAINST MIXED-CASE LITERALS - LEED-CLEAN HAS
003400      * 07/14/03 KR  ALWAYS WRITTEN THE LEVEL UPPERCASE, SO REPORT 3
003500      * 07/14/03 KR  HAS BEEN ALL ZERO SINCE THE ORIGINAL WRITE-UP.
003600      * 07/14/03 KR  LITERALS CORRECTED TO UPPERCASE PER REQUEST 03-51.
003700      *****************************************************************
003800      * PURPOSE.  SINGLE PASS OVER THE MASTER FILE PRODUCING THE
003900      * HEADLINE, LEED-BY-GRADE, LEED-LEVEL-BY-GRADE, LL97-OVERAGE-
004000      * SUMMARY, MATCH-COVERAGE AND DEGRADATION-STATS REPORTS.
004100      *****************************************************************
004200       IDENTIFICATION DIVISION.
004300       PROGRAM-ID.        METRICS.
004400       AUTHOR.            F.X. MARCHEIX.
004500       INSTALLATION.      SVC INFORMATIQUE - LOT NYC-LL97.
004600       DATE-WRITTEN.      02/09/1988.
004700       DATE-COMPILED.
004800       SECURITY.          INTERNAL USE ONLY.
004900      *****************************************************************
005000       ENVIRONMENT DIVISION.
005100       CONFIGURATION SECTION.
005200       SPECIAL-NAMES.
005300           C01 IS TOP-OF-FORM
005400           CLASS ALPHA-CLASS IS "A" THRU "Z"
005500           UPSI-0 ON STATUS IS MT-RERUN-SWITCH.
005600       INPUT-OUTPUT SECTION.
005700       FILE-CONTROL.
005800           SELECT CTLCARD  ASSIGN TO "CTLCARD"
005900               ORGANIZATION IS LINE SEQUENTIAL
006000               FILE STATUS IS WS-STAT-CTLCARD.
006100           SELECT MASTERWK ASSIGN TO "MASTERWK"
006200               ORGANIZATION IS LINE SEQUENTIAL
006300               FILE STATUS IS WS-STAT-MASTERWK.
006400           SELECT OVRAW    ASSIGN TO "OVRAW"
006500               ORGANIZATION IS LINE SEQUENTIAL
006600               FILE STATUS IS WS-STAT-OVRAW.
006700           SELECT OVSRT    ASSIGN TO DISK.
006800           SELECT OVSRTD   ASSIGN TO "OVSRTD"
006900               ORGANIZATION IS LINE SEQUENTIAL
007000               FILE STATUS IS WS-STAT-OVSRTD.
007100           SELECT HEADLINE ASSIGN TO "HEADLINE"
007200               ORGANIZATION IS LINE SEQUENTIAL.
007300           SELECT BYGRADE  ASSIGN TO "BYGRADE"
007400               ORGANIZATION IS LINE SEQUENTIAL.
007500           SELECT LEVGRADE ASSIGN TO "LEVGRADE"
007600               ORGANIZATION IS LINE SEQUENTIAL.
007700           SELECT LL97SUM  ASSIGN TO "LL97SUM"
007800               ORGANIZATION IS LINE SEQUENTIAL.
007900           SELECT MATCHCOV ASSIGN TO "MATCHCOV"
008000               ORGANIZATION IS LINE SEQUENTIAL.
008100           SELECT DEGRADE  ASSIGN TO "DEGRADE"
008200               ORGANIZATION IS LINE SEQUENTIAL.
008300      *****************************************************************
008400       DATA DIVISION.
008500       FILE SECTION.
008600       FD  CTLCARD
008700           RECORD CONTAINS 4 CHARACTERS.
008800       01  CTL-REPORT-YEAR                   PIC 9(4).
008900
009000       FD  MASTERWK
009100           RECORD CONTAINS 280 CHARACTERS.
009200       01  MX-RECORD.
009300           05 MX-LEED-SOURCE-ID              PIC X(20).
009400           05 MX-NYC-SOURCE-ID               PIC X(20).
009500           05 MX-BUILDING-NAME-NORM          PIC X(60).
009600           05 MX-ADDRESS-NORM                PIC X(60).
009700           05 MX-LEED-LEVEL                  PIC X(10).
009800           05 MX-CERT-YEAR                   PIC 9(4).
009900           05 MX-BOROUGH-NORM                PIC X(15).
010000           05 MX-BBL-NORM                    PIC X(10).
010100           05 MX-ENERGY-GRADE                PIC X.
010200           05 MX-ENERGY-STAR-SCORE           PIC 9(3).
010300           05 MX-SITE-EUI                    PIC 9(5)V9.
010400           05 MX-GHG-EMISSIONS-TCO2E         PIC S9(7)V9.
010500           05 MX-EMISSIONS-PRESENT           PIC X.
010600               88 MX-EMISSIONS-ARE-PRESENT         VALUE "Y".
010700           05 MX-LL97-LIMIT-TCO2E            PIC S9(7)V9.
010800           05 MX-LIMIT-PRESENT               PIC X.
010900               88 MX-LIMIT-IS-PRESENT              VALUE "Y".
011000           05 MX-LL97-OVERAGE-TCO2E          PIC S9(7)V9.
011100           05 MX-MATCH-CONFIDENCE            PIC 9(3).
011200           05 MX-MATCH-METHOD                PIC X(22).
011300           05 FILLER                         PIC X(20).
011400
011500      *    Trace view used when DISPLAY-dumping a bad master row
011600      *    during testing - keys only, no need for the whole record.
011700       01  MX-RECORD-KEY-VIEW REDEFINES MX-RECORD.
011800           05 MK-LEED-SOURCE-ID              PIC X(20).
011900           05 MK-NYC-SOURCE-ID               PIC X(20).
012000           05 FILLER                         PIC X(240).
012100
012200       FD  OVRAW
012300           RECORD CONTAINS 8 CHARACTERS.
012400       01  OV-RAW-LINE.
012500           05 OV-RAW-VALUE                   PIC S9(7)V9.
012600
012700       SD  OVSRT.
012800       01  OV-SORT-REC.
012900           05 OV-SORT-VALUE                  PIC S9(7)V9.
013000
013100       FD  OVSRTD
013200           RECORD CONTAINS 8 CHARACTERS.
013300       01  OV-SRTD-LINE.
013400           05 OV-SRTD-VALUE                  PIC S9(7)V9.
013500
013600      *    Print lines below follow the boxed-table layout the shop
013700      *    has used for tax-roll reports since the ENFIP conversion -
013800      *    pipe-delimited columns, a rule line above and below the
013900      *    header, a rule line before the footer totals.
014000       FD  HEADLINE
014100           RECORD CONTAINS 100 CHARACTERS.
014200       01  HL-LINE                           PIC X(100).
014300
014400       FD  BYGRADE
014500           RECORD CONTAINS 60 CHARACTERS.
014600       01  BG-LINE                           PIC X(60).
014700
014800       FD  LEVGRADE
014900           RECORD CONTAINS 90 CHARACTERS.
015000       01  LG-LINE                           PIC X(90).
015100
015200       FD  LL97SUM
015300           RECORD CONTAINS 100 CHARACTERS.
015400       01  OS-LINE                           PIC X(100).
015500
015600       FD  MATCHCOV
015700           RECORD CONTAINS 70 CHARACTERS.
015800       01  MC-LINE                           PIC X(70).
015900
016000       FD  DEGRADE
016100           RECORD CONTAINS 90 CHARACTERS.
016200       01  DG-LINE                           PIC X(90).
016300      *****************************************************************
016400       WORKING-STORAGE SECTION.
016500
016600       01  WS-FILE-STATUSES.
016700           05 WS-STAT-CTLCARD                PIC XX.
016800           05 WS-STAT-MASTERWK               PIC XX.
016900               88 WS-MASTERWK-EOF                  VALUE "10".
017000           05 WS-STAT-OVRAW                  PIC XX.
017100           05 WS-STAT-OVSRTD                 PIC XX.
017200               88 WS-OVSRTD-EOF                    VALUE "10".
017300
017400       01  WS-REPORT-YEAR                    PIC 9(4).
017500
017600      *    Run counters kept as standalone scalars, shop habit.
017700       77  WS-TOTAL-LEED                     COMP PIC 9(7).
017800       77  WS-COUNT-VALID-GRADE              COMP PIC 9(7).
017900       77  WS-COUNT-C-OR-D                   COMP PIC 9(7).
018000
018100       01  WS-GRADE-COUNTS COMP.
018200      *    Subscript 1=A 2=B 3=C 4=D throughout this program.
018300           05 WS-GRADE-COUNT OCCURS 4 TIMES  PIC 9(7).
018400
018500       01  WS-LEVEL-GRADE-TABLE.
018600      *    Subscript 1=Platinum 2=Gold 3=Silver 4=Certified.
018700           05 WS-LEVEL-ENTRY OCCURS 4 TIMES.
018800               10 WS-LEVEL-GRADE-COUNT OCCURS 4 TIMES COMP PIC 9(7).
018900               10 WS-LEVEL-TOTAL             COMP PIC 9(7).
019000
019100      *    Flattened view of the level/grade cross-tab, used only for
019200      *    a straight sequential DISPLAY-dump of the 20 cells during
019300      *    testing - the nested table above is what the report code
019400      *    actually addresses.
019500       01  WS-LEVEL-GRADE-FLAT-VIEW REDEFINES WS-LEVEL-GRADE-TABLE.
019600           05 WS-FLAT-CELL OCCURS 20 TIMES   COMP PIC 9(7).
019700
019800       01  WS-LL97-COUNTERS COMP.
019900           05 WS-LL97-N                      PIC 9(7).
020000           05 WS-LL97-ABOVE                  PIC 9(7).
020100           05 WS-LL97-BELOW                  PIC 9(7).
020200           05 WS-LL97-POSITIVE-N             PIC 9(7).
020300
020400       01  WS-LL97-AMOUNTS.
020500           05 WS-LL97-SUM-POSITIVE           PIC S9(9)V9.
020600           05 WS-LL97-MAX-OVERAGE            PIC S9(7)V9.
020700           05 WS-LL97-MEAN-POSITIVE          PIC S9(7)V9.
020800           05 WS-LL97-MEDIAN-POSITIVE        PIC S9(7)V9.
020900
021000      *    Distinct MATCH-METHOD table, built by linear scan/insert
021100      *    as records are read - the same "add if not found" table
021200      *    idiom used in the CLEAN programs' suffix/borough tables.
021300       01  WS-METHOD-TABLE.
021400           05 WS-METHOD-ENTRY OCCURS 12 TIMES.
021500               10 WS-METHOD-NAME             PIC X(22).
021600               10 WS-METHOD-COUNT   COMP     PIC 9(7).
021700               10 WS-METHOD-CONF-SUM COMP    PIC 9(9).
021800
021900      *    Numeric-edit view of the method table's count column, used
022000      *    only when DISPLAY-tracing a bad average during testing.
022100       01  WS-METHOD-TABLE-EDIT-VIEW REDEFINES WS-METHOD-TABLE.
022200           05 WS-METHOD-EDIT-ENTRY OCCURS 12 TIMES.
022300               10 FILLER                     PIC X(22).
022400               10 WS-METHOD-COUNT-EDIT       PIC ZZZZZZ9.
022500               10 FILLER                     PIC X(9).
022600
022700       01  WS-METHOD-COUNT-USED     COMP     PIC 9(3).
022800       01  WS-SUBSCRIPTS COMP.
022900           05 WS-MTH-IX                      PIC 9(3).
023000           05 WS-GRD-IX                      PIC 9(2).
023100           05 WS-LVL-IX                      PIC 9(2).
023200           05 WS-OV-IX                       PIC 9(7).
023300
023400       77  WK-HIT-FOUND-SW                   PIC X VALUE "N".
023500           88 WK-HIT-FOUND                        VALUE "Y".
023600
023700      *    Degradation-correlation running sums (Sx, Sy, Sxx, Syy,
023800      *    Sxy) - Pearson's r needs only these five totals, not the
023900      *    individual pairs, so nothing else is retained per record.
024000       01  WS-DEGR-SUMS COMP.
024100           05 WS-DEGR-N                      PIC 9(7).
024200           05 WS-DEGR-SUM-X                  PIC S9(9).
024300           05 WS-DEGR-SUM-Y                  PIC S9(9).
024400           05 WS-DEGR-SUM-XX                 PIC S9(15).
024500           05 WS-DEGR-SUM-YY                 PIC S9(15).
024600           05 WS-DEGR-SUM-XY                 PIC S9(15).
024700
024800       01  WK-CERT-AGE               COMP    PIC S9(5).
024900       01  WK-GRADE-NUM              COMP    PIC 9(1).
025000       01  WK-ONE-GRADE-IX           COMP    PIC 9(2).
025100       01  WK-ONE-LEVEL-IX           COMP    PIC 9(2).
025200
025300      *    Working fields for the hand-rolled square root (Newton's
025400      *    method) used in the correlation denominator.
025500       01  WK-SQRT-FIELDS.
025600           05 WK-SQRT-INPUT          COMP    PIC S9(18)V9(4).
025700           05 WK-SQRT-GUESS          COMP    PIC S9(18)V9(4).
025800           05 WK-SQRT-NEXT           COMP    PIC S9(18)V9(4).
025900           05 WK-SQRT-DIFF           COMP    PIC S9(18)V9(4).
026000           05 WK-SQRT-ITER           COMP    PIC 9(3).
026100           05 WK-SQRT-RESULT         COMP    PIC S9(18)V9(4).
026200
026300       01  WK-CORR-FIELDS.
026400           05 WK-CORR-NUMER          COMP    PIC S9(18).
026500           05 WK-CORR-DENOM-A        COMP    PIC S9(18).
026600           05 WK-CORR-DENOM-B        COMP    PIC S9(18).
026700           05 WK-CORR-DENOM-PRODUCT  COMP    PIC S9(18)V9(4).
026800           05 WK-CORR-DENOM-ROOT     COMP    PIC S9(18)V9(4).
026900           05 WK-CORR-R                      PIC S9V999.
027000           05 WK-CORR-VALID-SW               PIC X VALUE "N".
027100               88 WK-CORR-IS-VALID                 VALUE "Y".
027200
027300       01  WK-EDIT-FIELDS.
027400           05 WK-EDIT-COUNT                  PIC ZZZZZZ9.
027500           05 WK-EDIT-PCT                    PIC ZZ9.9.
027600           05 WK-EDIT-CONF                   PIC ZZ9.9.
027700           05 WK-EDIT-AMOUNT                 PIC -Z(6)9.9.
027800           05 WK-EDIT-YEAR                   PIC 9(4).
027900           05 WK-EDIT-CORR                   PIC -9.999.
028000
028100       01  WS-100                    COMP    PIC 9(3) VALUE 100.
028200
028300       77  WS-MASTERWK-DONE                  PIC X VALUE "N".
028400           88 MASTERWK-IS-DONE                    VALUE "Y".
028500       77  WS-OVSRTD-DONE                    PIC X VALUE "N".
028600           88 OVSRTD-IS-DONE                       VALUE "Y".
028700      *****************************************************************
028800       PROCEDURE DIVISION.
028900
029000       0000-MAIN-PROCEDURE.
029100           PERFORM 0100-OPEN-MAIN-FILES-THRU
029200           PERFORM 0200-ACCUM-ONE-MASTER-THRU
029300               UNTIL MASTERWK-IS-DONE
029400           CLOSE MASTERWK OVRAW
029500           PERFORM 0350-SORT-OVERAGES-THRU
029600           PERFORM 0360-OVERAGE-STATS-THRU
029700           PERFORM 0400-COMPUTE-CORRELATION-THRU
029800           PERFORM 0500-WRITE-HEADLINE-THRU
029900           PERFORM 0600-WRITE-BYGRADE-THRU
030000           PERFORM 0700-WRITE-LEVGRADE-THRU
030100           PERFORM 0800-WRITE-OVERAGE-REPORT-THRU
030200           PERFORM 0850-WRITE-MATCHCOV-THRU
030300           PERFORM 0870-WRITE-DEGRADE-THRU
030400           PERFORM 9999-FIN-PGM-THRU.
030500       0000-EXIT.
030600           EXIT.
030700
030800       0100-OPEN-MAIN-FILES-THRU.
030900           OPEN INPUT CTLCARD
031000           READ CTLCARD
031100               AT END
031200                   MOVE 2026 TO WS-REPORT-YEAR
031300               NOT AT END
031400                   MOVE CTL-REPORT-YEAR TO WS-REPORT-YEAR
031500           END-READ
031600           CLOSE CTLCARD
031700           OPEN INPUT MASTERWK
031800           OPEN OUTPUT OVRAW
031900           OPEN OUTPUT HEADLINE
032000           OPEN OUTPUT BYGRADE
032100           OPEN OUTPUT LEVGRADE
032200           OPEN OUTPUT LL97SUM
032300           OPEN OUTPUT MATCHCOV
032400           OPEN OUTPUT DEGRADE
032500           PERFORM 0110-READ-MASTERWK-THRU.
032600       0100-EXIT.
032700           EXIT.
032800
032900       0110-READ-MASTERWK-THRU.
033000           READ MASTERWK
033100               AT END
033200                   SET MASTERWK-IS-DONE TO TRUE
033300           END-READ.
033400       0110-EXIT.
033500           EXIT.
033600
033700       0200-ACCUM-ONE-MASTER-THRU.
033800           ADD 1 TO WS-TOTAL-LEED
033900           PERFORM 0210-ACCUM-GRADE-THRU
034000           PERFORM 0220-ACCUM-LEVEL-GRADE-THRU
034100           PERFORM 0230-ACCUM-LL97-THRU
034200           PERFORM 0240-ACCUM-METHOD-THRU
034300           PERFORM 0250-ACCUM-DEGRADATION-THRU
034400           PERFORM 0110-READ-MASTERWK-THRU.
034500       0200-EXIT.
034600           EXIT.
034700
034800       0210-ACCUM-GRADE-THRU.
034900           PERFORM 0211-GRADE-TO-INDEX-THRU
035000           IF WK-ONE-GRADE-IX > 0
035100               ADD 1 TO WS-COUNT-VALID-GRADE
035200               ADD 1 TO WS-GRADE-COUNT(WK-ONE-GRADE-IX)
035300               IF WK-ONE-GRADE-IX = 3 OR WK-ONE-GRADE-IX = 4
035400                   ADD 1 TO WS-COUNT-C-OR-D
035500               END-IF
035600           END-IF.
035700       0210-EXIT.
035800           EXIT.
035900
036000       0211-GRADE-TO-INDEX-THRU.
036100           EVALUATE MX-ENERGY-GRADE
036200               WHEN "A"
036300                   MOVE 1 TO WK-ONE-GRADE-IX
036400               WHEN "B"
036500                   MOVE 2 TO WK-ONE-GRADE-IX
036600               WHEN "C"
036700                   MOVE 3 TO WK-ONE-GRADE-IX
036800               WHEN "D"
036900                   MOVE 4 TO WK-ONE-GRADE-IX
037000               WHEN OTHER
037100                   MOVE 0 TO WK-ONE-GRADE-IX
037200           END-EVALUATE.
037300       0211-EXIT.
037400           EXIT.
037500
037600       0220-ACCUM-LEVEL-GRADE-THRU.
037700           IF WK-ONE-GRADE-IX > 0
037800               PERFORM 0221-LEVEL-TO-INDEX-THRU
037900               IF WK-ONE-LEVEL-IX > 0
038000                   ADD 1 TO WS-LEVEL-GRADE-COUNT(WK-ONE-LEVEL-IX,
038100                       WK-ONE-GRADE-IX)
038200                   ADD 1 TO WS-LEVEL-TOTAL(WK-ONE-LEVEL-IX)
038300               END-IF
038400           END-IF.
038500       0220-EXIT.
038600           EXIT.
038700
038800      *    LEED-CLEAN WRITES MX-LEED-LEVEL ALREADY UPPERCASED
038900      *    (2700-CANON-LEVEL-THRU) - COMPARE AGAINST THE UPPERCASE
039000      *    LITERALS, NOT THE MIXED-CASE SPELLING ON THE CERTIFICATE.
039100       0221-LEVEL-TO-INDEX-THRU.
039200           EVALUATE MX-LEED-LEVEL
039300               WHEN "PLATINUM"
039400                   MOVE 1 TO WK-ONE-LEVEL-IX
039500               WHEN "GOLD"
039600                   MOVE 2 TO WK-ONE-LEVEL-IX
039700               WHEN "SILVER"
039800                   MOVE 3 TO WK-ONE-LEVEL-IX
039900               WHEN "CERTIFIED"
040000                   MOVE 4 TO WK-ONE-LEVEL-IX
040100               WHEN OTHER
040200                   MOVE 0 TO WK-ONE-LEVEL-IX
040300           END-EVALUATE.
040400       0221-EXIT.
040500           EXIT.
040600
040700       0230-ACCUM-LL97-THRU.
040800           IF MX-EMISSIONS-ARE-PRESENT AND MX-LIMIT-IS-PRESENT
040900               ADD 1 TO WS-LL97-N
041000               IF MX-LL97-OVERAGE-TCO2E > 0
041100                   ADD 1 TO WS-LL97-ABOVE
041200                   PERFORM 0231-WRITE-OVRAW-ROW-THRU
041300                   IF MX-LL97-OVERAGE-TCO2E > WS-LL97-MAX-OVERAGE
041400                       MOVE MX-LL97-OVERAGE-TCO2E TO WS-LL97-MAX-OVERAGE
041500                   END-IF
041600               ELSE
041700                   ADD 1 TO WS-LL97-BELOW
041800               END-IF
041900           END-IF.
042000       0230-EXIT.
042100           EXIT.
042200
042300       0231-WRITE-OVRAW-ROW-THRU.
042400           MOVE MX-LL97-OVERAGE-TCO2E TO OV-RAW-VALUE
042500           WRITE OV-RAW-LINE
042600           ADD 1 TO WS-LL97-POSITIVE-N
042700           ADD MX-LL97-OVERAGE-TCO2E TO WS-LL97-SUM-POSITIVE.
042800       0231-EXIT.
042900           EXIT.
043000
043100       0240-ACCUM-METHOD-THRU.
043200           MOVE "N" TO WK-HIT-FOUND-SW
043300           IF WS-METHOD-COUNT-USED > 0
043400               PERFORM 0241-SCAN-ONE-METHOD-THRU
043500                   VARYING WS-MTH-IX FROM 1 BY 1
043600                       UNTIL WS-MTH-IX > WS-METHOD-COUNT-USED
043700                           OR WK-HIT-FOUND
043800           END-IF
043900           IF NOT WK-HIT-FOUND
044000               PERFORM 0242-ADD-NEW-METHOD-THRU
044100           END-IF.
044200       0240-EXIT.
044300           EXIT.
044400
044500       0241-SCAN-ONE-METHOD-THRU.
044600           IF WS-METHOD-NAME(WS-MTH-IX) = MX-MATCH-METHOD
044700               SET WK-HIT-FOUND TO TRUE
044800               ADD 1 TO WS-METHOD-COUNT(WS-MTH-IX)
044900               ADD MX-MATCH-CONFIDENCE TO WS-METHOD-CONF-SUM(WS-MTH-IX)
045000           END-IF.
045100       0241-EXIT.
045200           EXIT.
045300
045400       0242-ADD-NEW-METHOD-THRU.
045500           ADD 1 TO WS-METHOD-COUNT-USED
045600           MOVE MX-MATCH-METHOD TO WS-METHOD-NAME(WS-METHOD-COUNT-USED)
045700           MOVE 1 TO WS-METHOD-COUNT(WS-METHOD-COUNT-USED)
045800           MOVE MX-MATCH-CONFIDENCE
045900               TO WS-METHOD-CONF-SUM(WS-METHOD-COUNT-USED).
046000       0242-EXIT.
046100           EXIT.
046200
046300       0250-ACCUM-DEGRADATION-THRU.
046400           IF WK-ONE-GRADE-IX > 0 AND MX-CERT-YEAR NOT = ZERO
046500               COMPUTE WK-CERT-AGE = WS-REPORT-YEAR - MX-CERT-YEAR
046600               COMPUTE WK-GRADE-NUM = 5 - WK-ONE-GRADE-IX
046700               ADD 1 TO WS-DEGR-N
046800               ADD WK-CERT-AGE TO WS-DEGR-SUM-X
046900               ADD WK-GRADE-NUM TO WS-DEGR-SUM-Y
047000               COMPUTE WS-DEGR-SUM-XX = WS-DEGR-SUM-XX
047100                   + (WK-CERT-AGE * WK-CERT-AGE)
047200               COMPUTE WS-DEGR-SUM-YY = WS-DEGR-SUM-YY
047300                   + (WK-GRADE-NUM * WK-GRADE-NUM)
047400               COMPUTE WS-DEGR-SUM-XY = WS-DEGR-SUM-XY
047500                   + (WK-CERT-AGE * WK-GRADE-NUM)
047600           END-IF.
047700       0250-EXIT.
047800           EXIT.
047900
048000      *****************************************************************
048100      *    OVERAGE MEAN/MEDIAN - SORT THE POSITIVE OVERAGES, THEN
048200      *    READ THEM BACK IN ORDER TO PICK THE MIDDLE VALUE(S).
048300      *****************************************************************
048400       0350-SORT-OVERAGES-THRU.
048500           IF WS-LL97-POSITIVE-N > 0
048600               SORT OVSRT ON ASCENDING KEY OV-SORT-VALUE
048700                   USING OVRAW GIVING OVSRTD
048800           END-IF.
048900       0350-EXIT.
049000           EXIT.
049100
049200       0360-OVERAGE-STATS-THRU.
049300           IF WS-LL97-POSITIVE-N > 0
049400               COMPUTE WS-LL97-MEAN-POSITIVE ROUNDED =
049500                   WS-LL97-SUM-POSITIVE / WS-LL97-POSITIVE-N
049600               PERFORM 0361-FIND-MEDIAN-THRU
049700           END-IF.
049800       0360-EXIT.
049900           EXIT.
050000
050100       0361-FIND-MEDIAN-THRU.
050200           OPEN INPUT OVSRTD
050300           PERFORM 0362-READ-OVSRTD-THRU
050400           MOVE 0 TO WS-OV-IX
050500           PERFORM 0363-SCAN-ONE-OVSRTD-ROW-THRU
050600               UNTIL OVSRTD-IS-DONE
050700           CLOSE OVSRTD.
050800       0361-EXIT.
050900           EXIT.
051000
051100       0362-READ-OVSRTD-THRU.
051200           READ OVSRTD
051300               AT END
051400                   SET OVSRTD-IS-DONE TO TRUE
051500           END-READ.
051600       0362-EXIT.
051700           EXIT.
051800
051900       0363-SCAN-ONE-OVSRTD-ROW-THRU.
052000           ADD 1 TO WS-OV-IX
052100           IF WS-LL97-POSITIVE-N = (WS-LL97-POSITIVE-N / 2) * 2
052200      *        Even count - median is the mean of the two middle rows.
052300               IF WS-OV-IX = WS-LL97-POSITIVE-N / 2
052400                   OR WS-OV-IX = (WS-LL97-POSITIVE-N / 2) + 1
052500                   ADD OV-SRTD-VALUE TO WS-LL97-MEDIAN-POSITIVE
052600                   IF WS-OV-IX = (WS-LL97-POSITIVE-N / 2) + 1
052700                       DIVIDE 2 INTO WS-LL97-MEDIAN-POSITIVE
052800                   END-IF
052900               END-IF
053000           ELSE
053100               IF WS-OV-IX = (WS-LL97-POSITIVE-N / 2) + 1
053200                   MOVE OV-SRTD-VALUE TO WS-LL97-MEDIAN-POSITIVE
053300               END-IF
053400           END-IF
053500           PERFORM 0362-READ-OVSRTD-THRU.
053600       0363-EXIT.
053700           EXIT.
053800
053900      *****************************************************************
054000      *    PEARSON CORRELATION - r = (nSxy - SxSy) / SQRT((nSxx -
054100      *    Sx**2) * (nSyy - Sy**2)).  REQUIRES N >= 5.  SQUARE ROOT
054200      *    IS DONE BY HAND BELOW (NEWTON'S METHOD) - THIS COMPILER
054300      *    HAS NO SQRT VERB.
054400      *****************************************************************
054500       0400-COMPUTE-CORRELATION-THRU.
054600           MOVE "N" TO WK-CORR-VALID-SW
054700           IF WS-DEGR-N >= 5
054800               COMPUTE WK-CORR-NUMER =
054900                   (WS-DEGR-N * WS-DEGR-SUM-XY)
055000                   - (WS-DEGR-SUM-X * WS-DEGR-SUM-Y)
055100               COMPUTE WK-CORR-DENOM-A =
055200                   (WS-DEGR-N * WS-DEGR-SUM-XX)
055300                   - (WS-DEGR-SUM-X * WS-DEGR-SUM-X)
055400               COMPUTE WK-CORR-DENOM-B =
055500                   (WS-DEGR-N * WS-DEGR-SUM-YY)
055600                   - (WS-DEGR-SUM-Y * WS-DEGR-SUM-Y)
055700               IF WK-CORR-DENOM-A > 0 AND WK-CORR-DENOM-B > 0
055800                   COMPUTE WK-CORR-DENOM-PRODUCT =
055900                       WK-CORR-DENOM-A * WK-CORR-DENOM-B
056000                   MOVE WK-CORR-DENOM-PRODUCT TO WK-SQRT-INPUT
056100                   PERFORM 5900-COMPUTE-SQRT-THRU
056200                   MOVE WK-SQRT-RESULT TO WK-CORR-DENOM-ROOT
056300                   IF WK-CORR-DENOM-ROOT > 0
056400                       COMPUTE WK-CORR-R ROUNDED =
056500                           WK-CORR-NUMER / WK-CORR-DENOM-ROOT
056600                       SET WK-CORR-IS-VALID TO TRUE
056700                   END-IF
056800               END-IF
056900           END-IF.
057000       0400-EXIT.
057100           EXIT.
057200
057300      *    Newton's method - WK-SQRT-INPUT in, WK-SQRT-RESULT out.
057400       5900-COMPUTE-SQRT-THRU.
057500           IF WK-SQRT-INPUT <= 0
057600               MOVE 0 TO WK-SQRT-RESULT
057700           ELSE
057800               COMPUTE WK-SQRT-GUESS = WK-SQRT-INPUT / 2
057900               IF WK-SQRT-GUESS = 0
058000                   MOVE 1 TO WK-SQRT-GUESS
058100               END-IF
058200               MOVE 0 TO WK-SQRT-ITER
058300               PERFORM 5910-SQRT-ITERATION-THRU
058400                   VARYING WK-SQRT-ITER FROM 1 BY 1
058500                       UNTIL WK-SQRT-ITER > 25
058600                           OR WK-SQRT-DIFF < 0.0001
058700               MOVE WK-SQRT-GUESS TO WK-SQRT-RESULT
058800           END-IF.
058900       5900-EXIT.
059000           EXIT.
059100
059200       5910-SQRT-ITERATION-THRU.
059300           COMPUTE WK-SQRT-NEXT ROUNDED =
059400               (WK-SQRT-GUESS + (WK-SQRT-INPUT / WK-SQRT-GUESS)) / 2
059500           IF WK-SQRT-NEXT > WK-SQRT-GUESS
059600               COMPUTE WK-SQRT-DIFF = WK-SQRT-NEXT - WK-SQRT-GUESS
059700           ELSE
059800               COMPUTE WK-SQRT-DIFF = WK-SQRT-GUESS - WK-SQRT-NEXT
059900           END-IF
060000           MOVE WK-SQRT-NEXT TO WK-SQRT-GUESS.
060100       5910-EXIT.
060200           EXIT.
060300
060400      *****************************************************************
060500      *    REPORT 1 - HEADLINE
060600      *****************************************************************
060700       0500-WRITE-HEADLINE-THRU.
060800           MOVE SPACES TO HL-LINE
060900           STRING "LEED / LL97 HEADLINE - REPORT YEAR "
061000               DELIMITED BY SIZE INTO HL-LINE
061100           MOVE WS-REPORT-YEAR TO WK-EDIT-YEAR
061200           STRING HL-LINE(1:36) WK-EDIT-YEAR DELIMITED BY SIZE
061300               INTO HL-LINE
061400           WRITE HL-LINE
061500           MOVE SPACES TO HL-LINE
061600           MOVE WS-TOTAL-LEED TO WK-EDIT-COUNT
061700           STRING "TOTAL LEED BUILDINGS........" WK-EDIT-COUNT
061800               DELIMITED BY SIZE INTO HL-LINE
061900           WRITE HL-LINE
062000           MOVE SPACES TO HL-LINE
062100           MOVE WS-COUNT-VALID-GRADE TO WK-EDIT-COUNT
062200           STRING "MATCHED WITH GRADE..........." WK-EDIT-COUNT
062300               DELIMITED BY SIZE INTO HL-LINE
062400           WRITE HL-LINE
062500           PERFORM 0510-WRITE-MATCH-RATE-THRU
062600           PERFORM 0520-WRITE-C-OR-D-PCT-THRU
062700           PERFORM 0530-WRITE-LL97-HEADLINE-THRU.
062800       0500-EXIT.
062900           EXIT.
063000
063100       0510-WRITE-MATCH-RATE-THRU.
063200           MOVE SPACES TO HL-LINE
063300           IF WS-TOTAL-LEED > 0
063400               COMPUTE WK-EDIT-PCT ROUNDED =
063500                   WS-COUNT-VALID-GRADE / WS-TOTAL-LEED * 100
063600           ELSE
063700               MOVE 0 TO WK-EDIT-PCT
063800           END-IF
063900           STRING "MATCH-RATE %................." WK-EDIT-PCT
064000               DELIMITED BY SIZE INTO HL-LINE
064100           WRITE HL-LINE.
064200       0510-EXIT.
064300           EXIT.
064400
064500       0520-WRITE-C-OR-D-PCT-THRU.
064600           MOVE SPACES TO HL-LINE
064700           IF WS-COUNT-VALID-GRADE > 0
064800               COMPUTE WK-EDIT-PCT ROUNDED =
064900                   WS-COUNT-C-OR-D / WS-COUNT-VALID-GRADE * 100
065000           ELSE
065100               MOVE 0 TO WK-EDIT-PCT
065200           END-IF
065300           STRING "PCT GRADE C-OR-D............." WK-EDIT-PCT
065400               DELIMITED BY SIZE INTO HL-LINE
065500           WRITE HL-LINE
065600           MOVE SPACES TO HL-LINE
065700           MOVE WS-COUNT-C-OR-D TO WK-EDIT-COUNT
065800           STRING "COUNT GRADE C-OR-D..........." WK-EDIT-COUNT
065900               DELIMITED BY SIZE INTO HL-LINE
066000           WRITE HL-LINE.
066100       0520-EXIT.
066200           EXIT.
066300
066400       0530-WRITE-LL97-HEADLINE-THRU.
066500           MOVE SPACES TO HL-LINE
066600           MOVE WS-LL97-N TO WK-EDIT-COUNT
066700           STRING "COUNT WITH LL97 DATA........." WK-EDIT-COUNT
066800               DELIMITED BY SIZE INTO HL-LINE
066900           WRITE HL-LINE
067000           MOVE SPACES TO HL-LINE
067100           IF WS-LL97-N > 0
067200               COMPUTE WK-EDIT-PCT ROUNDED =
067300                   WS-LL97-ABOVE / WS-LL97-N * 100
067400           ELSE
067500               MOVE 0 TO WK-EDIT-PCT
067600           END-IF
067700           STRING "PCT ABOVE LL97 LIMIT........." WK-EDIT-PCT
067800               DELIMITED BY SIZE INTO HL-LINE
067900           WRITE HL-LINE
068000           MOVE SPACES TO HL-LINE
068100           MOVE WS-LL97-ABOVE TO WK-EDIT-COUNT
068200           STRING "COUNT ABOVE LL97 LIMIT......." WK-EDIT-COUNT
068300               DELIMITED BY SIZE INTO HL-LINE
068400           WRITE HL-LINE.
068500       0530-EXIT.
068600           EXIT.
068700
068800      *****************************************************************
068900      *    REPORT 2 - LEED-BY-GRADE (FIXED ORDER A,B,C,D)
069000      *****************************************************************
069100       0600-WRITE-BYGRADE-THRU.
069200           MOVE "+------+---------+--------+" TO BG-LINE
069300           WRITE BG-LINE
069400           MOVE "|GRADE |   COUNT | PCT    |" TO BG-LINE
069500           WRITE BG-LINE
069600           MOVE "+------+---------+--------+" TO BG-LINE
069700           WRITE BG-LINE
069800           PERFORM 0610-WRITE-ONE-GRADE-ROW-THRU
069900               VARYING WS-GRD-IX FROM 1 BY 1 UNTIL WS-GRD-IX > 4
070000           MOVE "+------+---------+--------+" TO BG-LINE
070100           WRITE BG-LINE.
070200       0600-EXIT.
070300           EXIT.
070400
070500       0610-WRITE-ONE-GRADE-ROW-THRU.
070600           MOVE SPACES TO BG-LINE
070700           MOVE WS-GRADE-COUNT(WS-GRD-IX) TO WK-EDIT-COUNT
070800           IF WS-COUNT-VALID-GRADE > 0
070900               COMPUTE WK-EDIT-PCT ROUNDED =
071000                   WS-GRADE-COUNT(WS-GRD-IX)
071100                       / WS-COUNT-VALID-GRADE * 100
071200           ELSE
071300               MOVE 0 TO WK-EDIT-PCT
071400           END-IF
071500           STRING "|  " DELIMITED BY SIZE
071600               INTO BG-LINE
071700           PERFORM 0611-PUT-GRADE-LETTER-THRU
071800           STRING BG-LINE(1:4) " |" WK-EDIT-COUNT " |" WK-EDIT-PCT " |"
071900               DELIMITED BY SIZE INTO BG-LINE
072000           WRITE BG-LINE.
072100       0610-EXIT.
072200           EXIT.
072300
072400       0611-PUT-GRADE-LETTER-THRU.
072500           EVALUATE WS-GRD-IX
072600               WHEN 1
072700                   MOVE "A" TO BG-LINE(4:1)
072800               WHEN 2
072900                   MOVE "B" TO BG-LINE(4:1)
073000               WHEN 3
073100                   MOVE "C" TO BG-LINE(4:1)
073200               WHEN 4
073300                   MOVE "D" TO BG-LINE(4:1)
073400           END-EVALUATE.
073500       0611-EXIT.
073600           EXIT.
073700
073800      *****************************************************************
073900      *    REPORT 3 - LEED-LEVEL-BY-GRADE (FIXED ORDER PLATINUM,
074000      *    GOLD, SILVER, CERTIFIED)
074100      *****************************************************************
074200       0700-WRITE-LEVGRADE-THRU.
074300           MOVE "LEVEL          A       B       C       D   TOTAL"
074400               TO LG-LINE
074500           WRITE LG-LINE
074600           PERFORM 0710-WRITE-ONE-LEVEL-ROW-THRU
074700               VARYING WS-LVL-IX FROM 1 BY 1 UNTIL WS-LVL-IX > 4.
074800       0700-EXIT.
074900           EXIT.
075000
075100       0710-WRITE-ONE-LEVEL-ROW-THRU.
075200           MOVE SPACES TO LG-LINE
075300           PERFORM 0711-PUT-LEVEL-NAME-THRU
075400           PERFORM 0712-PUT-ONE-LEVEL-GRADE-THRU
075500               VARYING WS-GRD-IX FROM 1 BY 1 UNTIL WS-GRD-IX > 4
075600           MOVE WS-LEVEL-TOTAL(WS-LVL-IX) TO WK-EDIT-COUNT
075700           STRING LG-LINE(1:70) WK-EDIT-COUNT
075800               DELIMITED BY SIZE INTO LG-LINE
075900           WRITE LG-LINE.
076000       0710-EXIT.
076100           EXIT.
076200
076300       0711-PUT-LEVEL-NAME-THRU.
076400           EVALUATE WS-LVL-IX
076500               WHEN 1
076600                   MOVE "PLATINUM" TO LG-LINE(1:14)
076700               WHEN 2
076800                   MOVE "GOLD" TO LG-LINE(1:14)
076900               WHEN 3
077000                   MOVE "SILVER" TO LG-LINE(1:14)
077100               WHEN 4
077200                   MOVE "CERTIFIED" TO LG-LINE(1:14)
077300           END-EVALUATE.
077400       0711-EXIT.
077500           EXIT.
077600
077700       0712-PUT-ONE-LEVEL-GRADE-THRU.
077800           MOVE WS-LEVEL-GRADE-COUNT(WS-LVL-IX, WS-GRD-IX)
077900               TO WK-EDIT-COUNT
078000           COMPUTE WS-OV-IX = 14 + ((WS-GRD-IX - 1) * 8) + 1
078100           MOVE WK-EDIT-COUNT TO LG-LINE(WS-OV-IX:7).
078200       0712-EXIT.
078300           EXIT.
078400
078500      *****************************************************************
078600      *    REPORT 4 - LL97-OVERAGE-SUMMARY
078700      *****************************************************************
078800       0800-WRITE-OVERAGE-REPORT-THRU.
078900           MOVE SPACES TO OS-LINE
079000           MOVE WS-LL97-N TO WK-EDIT-COUNT
079100           STRING "N WITH LL97 DATA............." WK-EDIT-COUNT
079200               DELIMITED BY SIZE INTO OS-LINE
079300           WRITE OS-LINE
079400           MOVE SPACES TO OS-LINE
079500           MOVE WS-LL97-ABOVE TO WK-EDIT-COUNT
079600           STRING "ABOVE-LIMIT COUNT............" WK-EDIT-COUNT
079700               DELIMITED BY SIZE INTO OS-LINE
079800           WRITE OS-LINE
079900           MOVE SPACES TO OS-LINE
080000           MOVE WS-LL97-BELOW TO WK-EDIT-COUNT
080100           STRING "BELOW-OR-EQUAL COUNT........." WK-EDIT-COUNT
080200               DELIMITED BY SIZE INTO OS-LINE
080300           WRITE OS-LINE
080400           MOVE SPACES TO OS-LINE
080500           MOVE WS-LL97-MEAN-POSITIVE TO WK-EDIT-AMOUNT
080600           STRING "MEAN POSITIVE OVERAGE TCO2E.." WK-EDIT-AMOUNT
080700               DELIMITED BY SIZE INTO OS-LINE
080800           WRITE OS-LINE
080900           MOVE SPACES TO OS-LINE
081000           MOVE WS-LL97-MEDIAN-POSITIVE TO WK-EDIT-AMOUNT
081100           STRING "MEDIAN POSITIVE OVERAGE TCO2E" WK-EDIT-AMOUNT
081200               DELIMITED BY SIZE INTO OS-LINE
081300           WRITE OS-LINE
081400           MOVE SPACES TO OS-LINE
081500           MOVE WS-LL97-MAX-OVERAGE TO WK-EDIT-AMOUNT
081600           STRING "MAX OVERAGE TCO2E............" WK-EDIT-AMOUNT
081700               DELIMITED BY SIZE INTO OS-LINE
081800           WRITE OS-LINE
081900           MOVE SPACES TO OS-LINE
082000           MOVE WS-LL97-SUM-POSITIVE TO WK-EDIT-AMOUNT
082100           STRING "TOTAL POSITIVE OVERAGE TCO2E." WK-EDIT-AMOUNT
082200               DELIMITED BY SIZE INTO OS-LINE
082300           WRITE OS-LINE.
082400       0800-EXIT.
082500           EXIT.
082600
082700      *****************************************************************
082800      *    REPORT 5 - MATCH-COVERAGE
082900      *****************************************************************
083000       0850-WRITE-MATCHCOV-THRU.
083100           MOVE "METHOD                   COUNT  AVG-CONF" TO MC-LINE
083200           WRITE MC-LINE
083300           IF WS-METHOD-COUNT-USED > 0
083400               PERFORM 0851-WRITE-ONE-METHOD-ROW-THRU
083500                   VARYING WS-MTH-IX FROM 1 BY 1
083600                       UNTIL WS-MTH-IX > WS-METHOD-COUNT-USED
083700           END-IF.
083800       0850-EXIT.
083900           EXIT.
084000
084100       0851-WRITE-ONE-METHOD-ROW-THRU.
084200           MOVE SPACES TO MC-LINE
084300           MOVE WS-METHOD-NAME(WS-MTH-IX) TO MC-LINE(1:22)
084400           MOVE WS-METHOD-COUNT(WS-MTH-IX) TO WK-EDIT-COUNT
084500           MOVE WK-EDIT-COUNT TO MC-LINE(24:7)
084600           IF WS-METHOD-COUNT(WS-MTH-IX) > 0
084700               COMPUTE WK-EDIT-CONF ROUNDED =
084800                   WS-METHOD-CONF-SUM(WS-MTH-IX)
084900                       / WS-METHOD-COUNT(WS-MTH-IX)
085000           ELSE
085100               MOVE 0 TO WK-EDIT-CONF
085200           END-IF
085300           MOVE WK-EDIT-CONF TO MC-LINE(33:6)
085400           WRITE MC-LINE.
085500       0851-EXIT.
085600           EXIT.
085700
085800      *****************************************************************
085900      *    REPORT 6 - DEGRADATION-STATS
086000      *****************************************************************
086100       0870-WRITE-DEGRADE-THRU.
086200           MOVE SPACES TO DG-LINE
086300           MOVE WS-DEGR-N TO WK-EDIT-COUNT
086400           STRING "SAMPLE SIZE N................" WK-EDIT-COUNT
086500               DELIMITED BY SIZE INTO DG-LINE
086600           WRITE DG-LINE
086700           IF WK-CORR-IS-VALID
086800               PERFORM 0871-WRITE-CORRELATION-THRU
086900           ELSE
087000               MOVE "CORRELATION: INSUFFICIENT DATA" TO DG-LINE
087100               WRITE DG-LINE
087200           END-IF
087300           MOVE "NOTE: NEGATIVE R MEANS OLDER CERTIFICATIONS TEND"
087400               TO DG-LINE
087500           WRITE DG-LINE
087600           MOVE "      TO CARRY LOWER ENERGY GRADES."
087700               TO DG-LINE
087800           WRITE DG-LINE.
087900       0870-EXIT.
088000           EXIT.
088100
088200       0871-WRITE-CORRELATION-THRU.
088300           MOVE SPACES TO DG-LINE
088400           MOVE WK-CORR-R TO WK-EDIT-CORR
088500           STRING "CORRELATION R................" WK-EDIT-CORR
088600               DELIMITED BY SIZE INTO DG-LINE
088700           WRITE DG-LINE.
088800       0871-EXIT.
088900           EXIT.
089000
089100       9999-FIN-PGM-THRU.
089200           CLOSE HEADLINE BYGRADE LEVGRADE LL97SUM MATCHCOV DEGRADE
089300           DISPLAY "METRICS - TOTAL LEED        " WS-TOTAL-LEED
089400           DISPLAY "METRICS - GRADED            " WS-COUNT-VALID-GRADE
089500           DISPLAY "METRICS - LL97 RECORDS      " WS-LL97-N
089600           DISPLAY "METRICS - DEGRADATION N     " WS-DEGR-N
089700           STOP RUN.
089800       9999-EXIT.
089900           EXIT.
