000100      *****************************************************************
000200      * PROGRAM:      BLDG-MATCH
000300      * AUTHOR:       K. ROPITAL
000400      * INSTALLATION: SVC INFORMATIQUE - LOT NYC-LL97
000500      * DATE-WRITTEN: 06/08/1987
000600      * DATE-COMPILED:
000700      * SECURITY:     INTERNAL USE ONLY
000800      *****************************************************************
000900      * CHANGE LOG
001000      *-----------------------------------------------------------------
001100      * 06/08/87 KR  ORIGINAL WRITE-UP.  DRIVES OFF THE CLEANED LEED
001200      * 06/08/87 KR  FILE, CASCADES EXACT-BBL / EXACT-BIN / EXACT
001300      * 06/08/87 KR  ADDRESS AGAINST THE NYC GRADE FILE LOADED WHOLE
001400      * 06/08/87 KR  INTO A WORKING-STORAGE TABLE.
001500      * 07/02/87 KR  ADDED THE ADDRESS-WITHOUT-ZIP TIEBREAK STEP (3B) -
001600      * 07/02/87 KR  BOROUGH-MATCHING CANDIDATE PREFERRED OVER A BARE
001700      * 07/02/87 KR  ADDRESS-ONLY CANDIDATE PER DEP REVIEW COMMENTS.
001800      * 02/14/90 FXM NYCBBLIX/NYCBINIX KEYED READS REPLACE THE FULL
001900      * 02/14/90 FXM TABLE SCAN FOR STRATEGIES 1-2 - SCANNING GOT TOO
002000      * 02/14/90 FXM SLOW ONCE THE GRADE FILE PASSED 30000 RECORDS
002100      * 02/14/90 FXM (SEE GRADES-CLEAN SAME-DATE ENTRY).
002200      * 09/30/91 FXM FUZZY-ADDRESS STRATEGY ADDED - TOKEN-SORT-RATIO
002300      * 09/30/91 FXM SCORER (SORT THE TOKENS, LEVENSHTEIN THE SORTED
002400      * 09/30/91 FXM STRINGS) BUILT FROM THE OLD RATE-TABLE SEARCH
002500      * 09/30/91 FXM ROUTINE IN THE COMMUNES PHASE WORK.
002600      * 03/12/93 PJL FUZZY-NAME STRATEGY ADDED, SAME SCORER, LOWER
002700      * 03/12/93 PJL CONFIDENCE BAND PER DEP MEMO 93-06.
002800      * 11/02/94 KR  MANUAL-MAPPING OVERRIDE FILE ADDED (MANUMAP) -
002900      * 11/02/94 KR  REVIEW STAFF CAN FORCE MATCH/REJECT/SKIP AFTER
003000      * 11/02/94 KR  THE CASCADE RUNS.  FILE IS OPTIONAL.
003100      * 04/14/96 FXM REVIEW QUEUE NOW BUILT WITH SORT ... USING ...
003200      * 04/14/96 FXM GIVING (WORST CONFIDENCE FIRST) INSTEAD OF BEING
003300      * 04/14/96 FXM WRITTEN IN LEED-FILE ORDER - REVIEW STAFF ASKED
003400      * 04/14/96 FXM TO SEE THE WORST CASES AT THE TOP.
003500      * 12/09/98 KR  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS.  SIGNED OFF
003600      * 12/09/98 KR  FXM 01/11/99.
003700      * 05/27/01 PJL SVC RENAMED - INSTALLATION LINE UPDATED.
003800      * 09/19/06 KR  REQ 5518 - MANUAL "REJECT" ROWS WERE STILL
003900      * 09/19/06 KR  SHOWING UP IN THE REVIEW QUEUE AFTER OVERRIDE;
004000      * 09/19/06 KR  REVIEW-QUEUE BUILD MOVED TO AFTER MANUAL-MAP PASS.
004100      *****************************************************************
004200      * PURPOSE.  MATCHES EACH CLEANED LEED RECORD (LEEDCLN) TO A
004300      * MUNICIPAL ENERGY-GRADE RECORD (GRDSCLN) THROUGH THE FIVE-
004400      * STRATEGY CASCADE (EXACT BBL, EXACT BIN, EXACT ADDRESS, EXACT
004500      * ADDRESS WITHOUT ZIP, FUZZY ADDRESS, FUZZY NAME), APPLIES ANY
004600      * MANUAL-MAPPING OVERRIDES, WRITES ONE MATCH RECORD PER LEED
004700      * BUILDING (MATCHOUT) AND A REVIEW QUEUE OF THE WEAK/UNMATCHED
004800      * CASES (REVQUEUE), WORST CONFIDENCE FIRST.
004900      *****************************************************************
005000       IDENTIFICATION DIVISION.
005100       PROGRAM-ID.        BLDG-MATCH.
005200       AUTHOR.            K. ROPITAL.
005300       INSTALLATION.      SVC INFORMATIQUE - LOT NYC-LL97.
005400       DATE-WRITTEN.      06/08/1987.
005500       DATE-COMPILED.
005600       SECURITY.          INTERNAL USE ONLY.
005700      *****************************************************************
005800       ENVIRONMENT DIVISION.
005900       CONFIGURATION SECTION.
006000       SPECIAL-NAMES.
006100           C01 IS TOP-OF-FORM
006200           CLASS ALPHA-CLASS IS "A" THRU "Z"
006300           UPSI-0 ON STATUS IS BM-RERUN-SWITCH.
006400       INPUT-OUTPUT SECTION.
006500       FILE-CONTROL.
006600      *    Cleaned LEED file - driver, read in extract order.
006700           SELECT LEEDCLN  ASSIGN TO "LEEDCLN"
006800               ORGANIZATION IS LINE SEQUENTIAL
006900               FILE STATUS IS WS-STAT-LEEDCLN.
007000      *    Cleaned NYC grade file - loaded whole into WK-NYC-TABLE.
007100           SELECT GRDSCLN  ASSIGN TO "GRDSCLN"
007200               ORGANIZATION IS LINE SEQUENTIAL
007300               FILE STATUS IS WS-STAT-GRDSCLN.
007400      *    Exact-BBL / exact-BIN keyed lookups, built by GRADES-CLEAN.
007500           SELECT NYCBBLIX ASSIGN TO "NYCBBLIX"
007600               ORGANIZATION IS INDEXED
007700               ACCESS MODE IS RANDOM
007800               RECORD KEY IS NB-BBL-NORM
007900               FILE STATUS IS WS-STAT-NYCBBLIX.
008000           SELECT NYCBINIX ASSIGN TO "NYCBINIX"
008100               ORGANIZATION IS INDEXED
008200               ACCESS MODE IS RANDOM
008300               RECORD KEY IS NI-BIN-NORM
008400               FILE STATUS IS WS-STAT-NYCBINIX.
008500      *    Manual override decisions - optional, applied after cascade.
008600           SELECT MANUMAP  ASSIGN TO "MANUMAP"
008700               ORGANIZATION IS LINE SEQUENTIAL
008800               FILE STATUS IS WS-STAT-MANUMAP.
008900           SELECT MATCHOUT ASSIGN TO "MATCHOUT"
009000               ORGANIZATION IS LINE SEQUENTIAL
009100               FILE STATUS IS WS-STAT-MATCHOUT.
009200      *    Review-queue work file - unsorted, fed to the SORT step.
009300           SELECT REVWORK  ASSIGN TO "REVWORK"
009400               ORGANIZATION IS LINE SEQUENTIAL
009500               FILE STATUS IS WS-STAT-REVWORK.
009600           SELECT REVSRT   ASSIGN TO DISK.
009700           SELECT REVQUEUE ASSIGN TO "REVQUEUE"
009800               ORGANIZATION IS LINE SEQUENTIAL
009900               FILE STATUS IS WS-STAT-REVQUEUE.
010000      *****************************************************************
010100       DATA DIVISION.
010200       FILE SECTION.
010300       FD  LEEDCLN
010400           RECORD CONTAINS 380 CHARACTERS.
010500       01  LC-RECORD.
010600           05 LC-SOURCE-ID                   PIC X(20).
010700           05 LC-BUILDING-NAME-RAW           PIC X(60).
010800           05 LC-BUILDING-NAME-NORM          PIC X(60).
010900           05 LC-ADDRESS-RAW                 PIC X(60).
011000           05 LC-ADDRESS-NORM                PIC X(60).
011100           05 LC-CITY                        PIC X(20).
011200           05 LC-BOROUGH-NORM                PIC X(15).
011300           05 LC-ZIP-NORM                    PIC X(5).
011400           05 LC-BBL-NORM                    PIC X(10).
011500           05 LC-BIN-NORM                    PIC X(7).
011600           05 LC-LEED-LEVEL                  PIC X(10).
011700           05 LC-CERT-YEAR                   PIC 9(4).
011800           05 LC-GROSS-SQFT                  PIC 9(9).
011900           05 FILLER                         PIC X(40).
012000
012100       FD  GRDSCLN
012200           RECORD CONTAINS 220 CHARACTERS.
012300       01  GD-RECORD.
012400           05 GD-SOURCE-ID                   PIC X(20).
012500           05 GD-BUILDING-NAME-NORM          PIC X(60).
012600           05 GD-ADDRESS-NORM                PIC X(60).
012700           05 GD-BOROUGH-NORM                PIC X(15).
012800           05 GD-ZIP-NORM                    PIC X(5).
012900           05 GD-BBL-NORM                    PIC X(10).
013000           05 GD-BIN-NORM                    PIC X(7).
013100           05 GD-ENERGY-GRADE                PIC X.
013200           05 GD-ENERGY-STAR-SCORE           PIC 9(3).
013300           05 GD-SITE-EUI                    PIC 9(5)V9.
013400           05 FILLER                         PIC X(33).
013500
013600       FD  NYCBBLIX
013700           RECORD CONTAINS 34 CHARACTERS.
013800       01  NB-RECORD.
013900           05 NB-BBL-NORM                    PIC X(10).
014000           05 NB-SOURCE-ID                   PIC X(20).
014100           05 FILLER                         PIC X(4).
014200
014300       FD  NYCBINIX
014400           RECORD CONTAINS 30 CHARACTERS.
014500       01  NI-RECORD.
014600           05 NI-BIN-NORM                    PIC X(7).
014700           05 NI-SOURCE-ID                   PIC X(20).
014800           05 FILLER                         PIC X(3).
014900
015000       FD  MANUMAP
015100           RECORD CONTAINS 110 CHARACTERS.
015200       01  MM-LINE                           PIC X(110).
015300
015400       FD  MATCHOUT
015500           RECORD CONTAINS 140 CHARACTERS.
015600       01  MO-RECORD.
015700           05 MO-LEED-SOURCE-ID              PIC X(20).
015800           05 MO-NYC-SOURCE-ID               PIC X(20).
015900           05 MO-MATCH-CONFIDENCE            PIC 9(3).
016000           05 MO-MATCH-METHOD                PIC X(22).
016100           05 MO-MATCH-NOTES                 PIC X(60).
016200           05 FILLER                         PIC X(15).
016300
016400      *    Alternate view of MATCHOUT used only when DISPLAY-tracing a
016500      *    duplicate-write or a bad confidence value during testing.
016600       01  MO-RECORD-KEY-VIEW REDEFINES MO-RECORD.
016700           05 MO-KEY-LEED-ID-COPY            PIC X(20).
016800           05 MO-KEY-NYC-ID-COPY             PIC X(20).
016900           05 FILLER                         PIC X(100).
017000
017100       FD  REVWORK
017200           RECORD CONTAINS 140 CHARACTERS.
017300       01  RW-RECORD.
017400           05 RW-LEED-SOURCE-ID              PIC X(20).
017500           05 RW-NYC-SOURCE-ID               PIC X(20).
017600           05 RW-MATCH-CONFIDENCE            PIC 9(3).
017700           05 RW-MATCH-METHOD                PIC X(22).
017800           05 RW-MATCH-NOTES                 PIC X(60).
017900           05 FILLER                         PIC X(15).
018000
018100       SD  REVSRT.
018200       01  RS-RECORD.
018300           05 RS-MATCH-CONFIDENCE            PIC 9(3).
018400           05 RS-LEED-SOURCE-ID              PIC X(20).
018500           05 RS-NYC-SOURCE-ID               PIC X(20).
018600           05 RS-MATCH-METHOD                PIC X(22).
018700           05 RS-MATCH-NOTES                 PIC X(60).
018800           05 FILLER                         PIC X(15).
018900
019000       FD  REVQUEUE
019100           RECORD CONTAINS 140 CHARACTERS.
019200       01  RQ-RECORD.
019300           05 RQ-MATCH-CONFIDENCE            PIC 9(3).
019400           05 RQ-LEED-SOURCE-ID              PIC X(20).
019500           05 RQ-NYC-SOURCE-ID               PIC X(20).
019600           05 RQ-MATCH-METHOD                PIC X(22).
019700           05 RQ-MATCH-NOTES                 PIC X(60).
019800           05 FILLER                         PIC X(15).
019900      *****************************************************************
020000       WORKING-STORAGE SECTION.
020100
020200       01  WS-FILE-STATUSES.
020300           05 WS-STAT-LEEDCLN                PIC XX.
020400               88 WS-LEEDCLN-EOF                   VALUE "10".
020500           05 WS-STAT-GRDSCLN                PIC XX.
020600               88 WS-GRDSCLN-EOF                   VALUE "10".
020700           05 WS-STAT-NYCBBLIX               PIC XX.
020800           05 WS-STAT-NYCBINIX               PIC XX.
020900           05 WS-STAT-MANUMAP                PIC XX.
021000               88 WS-MANUMAP-EOF                   VALUE "10".
021100               88 WS-MANUMAP-NOT-FOUND             VALUE "35".
021200           05 WS-STAT-MATCHOUT               PIC XX.
021300           05 WS-STAT-REVWORK                PIC XX.
021400           05 WS-STAT-REVQUEUE               PIC XX.
021500
021600      *    Run counters kept as standalone scalars, shop habit.
021700       77  WS-REC-LEED-READ                  COMP PIC 9(7).
021800       77  WS-REC-MATCHED                    COMP PIC 9(7).
021900       77  WS-REC-UNMATCHED                  COMP PIC 9(7).
022000
022100       01  WS-COUNTERS COMP.
022200           05 WS-REC-REVIEW                  PIC 9(7).
022300           05 WS-REC-MANUAL-APPLIED          PIC 9(7).
022400           05 WS-NYC-TABLE-COUNT             PIC 9(7).
022500           05 WS-MANUMAP-COUNT               PIC 9(7).
022600           05 WS-MATCH-TABLE-COUNT           PIC 9(7).
022700
022800       01  WS-SUBSCRIPTS COMP.
022900           05 WS-NYC-IX                      PIC 9(7).
023000           05 WS-MAN-IX                      PIC 9(7).
023100           05 WS-BEST-IX                     PIC 9(7).
023200           05 WS-TOK-IX                      PIC 9(4).
023300           05 WS-OUT-IX2                     PIC 9(4).
023400
023500      *    In-memory copy of the whole cleaned NYC grade file - built
023600      *    once at start of run, scanned by strategies 3, 3B, 4 and 5.
023700       01  WK-NYC-TABLE.
023800           05 WK-NYC-ENTRY OCCURS 30000 TIMES.
023900               10 WK-NYC-SOURCE-ID           PIC X(20).
024000               10 WK-NYC-NAME-NORM           PIC X(60).
024100               10 WK-NYC-ADDR-NORM           PIC X(60).
024200               10 WK-NYC-BOROUGH-NORM        PIC X(15).
024300               10 WK-NYC-ZIP-NORM            PIC X(5).
024400               10 FILLER                     PIC X(10).
024500
024600      *    Narrow SOURCE-ID-only view of the table above, used only
024700      *    when DISPLAY-tracing a suspect table entry during testing.
024800       01  WK-NYC-TABLE-KEY-VIEW REDEFINES WK-NYC-TABLE.
024900           05 WK-NYC-KEY-ENTRY OCCURS 30000 TIMES.
025000               10 WK-NYC-KEY-SOURCE-ID       PIC X(20).
025100               10 FILLER                     PIC X(150).
025200
025300      *    Manual-mapping decisions, loaded whole (optional file).
025400       01  WK-MANUAL-TABLE.
025500           05 WK-MANUAL-ENTRY OCCURS 20000 TIMES.
025600               10 WK-MAN-LEED-ID             PIC X(20).
025700               10 WK-MAN-NYC-ID              PIC X(20).
025800               10 WK-MAN-DECISION            PIC X(10).
025900               10 WK-MAN-NOTES               PIC X(60).
026000               10 FILLER                     PIC X(10).
026100
026200       01  WK-RAW-MANUMAP-FIELDS.
026300           05 WK-RAW-MAN-LEED-ID             PIC X(20).
026400           05 WK-RAW-MAN-NYC-ID              PIC X(20).
026500           05 WK-RAW-MAN-DECISION            PIC X(10).
026600           05 WK-RAW-MAN-NOTES               PIC X(60).
026700
026800      *    One cascade result per LEED record - built during the match
026900      *    pass, corrected by the manual-mapping pass, then flushed to
027000      *    MATCHOUT and (for the weak ones) REVWORK.
027100       01  WK-MATCH-TABLE.
027200           05 WK-MATCH-ENTRY OCCURS 10000 TIMES.
027300               10 WK-MATCH-LEED-ID           PIC X(20).
027400               10 WK-MATCH-NYC-ID            PIC X(20).
027500               10 WK-MATCH-CONF     COMP     PIC 9(3).
027600               10 WK-MATCH-METHOD             PIC X(22).
027700               10 WK-MATCH-NOTES              PIC X(60).
027800               10 FILLER                      PIC X(10).
027900
028000      *    Best-candidate working fields for the cascade in progress.
028100       01  WK-BEST-FIELDS.
028200           05 WK-BEST-CONF          COMP     PIC 9(3).
028300           05 WK-BEST-NYC-ID                 PIC X(20).
028400           05 WK-BEST-METHOD                 PIC X(22).
028500           05 WK-BEST-NOTES                  PIC X(60).
028600           05 FILLER                         PIC X(10).
028700
028800      *    Working fields for strategy 3B (address without ZIP).
028900       01  WK-ADDR-NOZIP-FIELDS.
029000           05 WK-ADDR-NOZIP-CONF    COMP     PIC 9(3).
029100           05 WK-ADDR-NOZIP-NYC-ID           PIC X(20).
029200           05 WK-ADDR-BORO-CONF     COMP     PIC 9(3).
029300           05 WK-ADDR-BORO-NYC-ID            PIC X(20).
029400           05 FILLER                         PIC X(10).
029500
029600      *    Working fields for strategies 4 and 5 (fuzzy address/name).
029700       01  WK-FUZZY-FIELDS.
029800           05 WK-FUZZY-BEST-SCORE   COMP     PIC 9(3).
029900           05 WK-FUZZY-BEST-NYC-ID           PIC X(20).
030000           05 WK-CAND-CONF          COMP     PIC 9(3).
030100           05 WK-SCORE-EDIT                  PIC ZZ9.
030200           05 FILLER                         PIC X(10).
030300
030400      *    Shared true/false flags used by the scan paragraphs -
030500      *    reset explicitly before each PERFORM VARYING that uses one.
030600       77  WK-HIT-FOUND-SW                   PIC X VALUE "N".
030700           88 WK-HIT-FOUND                        VALUE "Y".
030800
030900       01  WK-SCAN-SWITCHES.
031000           05 WK-BORO-MATCH-SW               PIC X VALUE "N".
031100               88 WK-BORO-MATCH-WAS-FOUND          VALUE "Y".
031200           05 WK-IS-CANDIDATE-SW             PIC X VALUE "N".
031300               88 WK-IS-CANDIDATE                  VALUE "Y".
031400
031500      *    Token-sort-ratio scorer working storage - shared by the
031600      *    fuzzy-address and fuzzy-name strategies.
031700       01  WK-CMP-STR-A                      PIC X(60).
031800       01  WK-CMP-STR-B                      PIC X(60).
031900       01  WK-CMP-SCORE             COMP     PIC 9(3).
032000
032100       01  WK-SORT-TOK-A-TABLE.
032200           05 WK-SORT-TOK-A OCCURS 12 TIMES  PIC X(20).
032300       01  WK-SORT-TOK-B-TABLE.
032400           05 WK-SORT-TOK-B OCCURS 12 TIMES  PIC X(20).
032500       01  WK-SORT-SWAP                      PIC X(20).
032600
032700       01  WK-SORT-JOIN-A                    PIC X(60).
032800       01  WK-SORT-JOIN-B                    PIC X(60).
032900       01  WK-SORT-LEN-A             COMP    PIC 9(3).
033000       01  WK-SORT-LEN-B             COMP    PIC 9(3).
033100
033200       01  WK-LEV-FIELDS.
033300           05 WK-LEV-I               COMP    PIC 9(3).
033400           05 WK-LEV-J               COMP    PIC 9(3).
033500           05 WK-LEV-COST            COMP    PIC 9(1).
033600           05 WK-LEV-CHAR-A                  PIC X.
033700           05 WK-LEV-CHAR-B                  PIC X.
033800           05 WK-LEV-DEL             COMP    PIC 9(4).
033900           05 WK-LEV-INS             COMP    PIC 9(4).
034000           05 WK-LEV-SUB             COMP    PIC 9(4).
034100           05 WK-LEV-MIN             COMP    PIC 9(4).
034200           05 WK-LEV-DISTANCE        COMP    PIC 9(4).
034300           05 FILLER                         PIC X(10).
034400
034500       01  WK-LEV-PREV-ROW.
034600           05 WK-LEV-PREV OCCURS 61 TIMES COMP PIC 9(4).
034700
034800      *    Single-cell numeric-edit view of the row above, used only
034900      *    when DISPLAY-tracing a bad Levenshtein distance in testing.
035000       01  WK-LEV-PREV-ALT-VIEW REDEFINES WK-LEV-PREV-ROW.
035100           05 WK-LEV-PREV-EDIT OCCURS 61 TIMES PIC ZZZ9.
035200
035300       01  WK-LEV-CURR-ROW.
035400           05 WK-LEV-CURR OCCURS 61 TIMES COMP PIC 9(4).
035500
035600       01  WK-RATIO-FIELDS.
035700           05 WK-RATIO-NUM           COMP    PIC 9(5).
035800           05 WK-RATIO-DEN           COMP    PIC 9(5).
035900
036000       77  WS-LEEDCLN-DONE                   PIC X VALUE "N".
036100           88 LEEDCLN-IS-DONE                     VALUE "Y".
036200
036300       01  WK-EOF-SWITCHES.
036400           05 WS-GRDSCLN-DONE                PIC X VALUE "N".
036500               88 GRDSCLN-IS-DONE                  VALUE "Y".
036600           05 WS-MANUMAP-DONE                PIC X VALUE "N".
036700               88 MANUMAP-IS-DONE                  VALUE "Y".
036800           05 WS-MANUMAP-PRESENT-SW          PIC X VALUE "Y".
036900               88 MANUMAP-FILE-PRESENT             VALUE "Y".
037000      *****************************************************************
037100       PROCEDURE DIVISION.
037200
037300       0000-MAIN-PROCEDURE.
037400           PERFORM 0100-OPEN-FILES-THRU
037500           PERFORM 0150-LOAD-ONE-NYC-ENTRY-THRU
037600               UNTIL GRDSCLN-IS-DONE
037700           IF MANUMAP-FILE-PRESENT
037800               PERFORM 0170-LOAD-ONE-MANUAL-ENTRY-THRU
037900                   UNTIL MANUMAP-IS-DONE
038000           END-IF
038100           PERFORM 0200-MATCH-ONE-LEED-THRU
038200               UNTIL LEEDCLN-IS-DONE
038300           PERFORM 0300-APPLY-MANUAL-MAP-THRU
038400           PERFORM 0400-WRITE-MATCHOUT-THRU
038500           CLOSE REVWORK
038600           PERFORM 0500-SORT-REVIEW-QUEUE-THRU
038700           PERFORM 0900-CLOSE-FILES-THRU
038800           PERFORM 0950-DISPLAY-TOTALS-THRU
038900           PERFORM 9999-FIN-PGM-THRU.
039000       0000-EXIT.
039100           EXIT.
039200
039300       0100-OPEN-FILES-THRU.
039400           OPEN INPUT LEEDCLN
039500           OPEN INPUT GRDSCLN
039600           OPEN INPUT NYCBBLIX
039700           OPEN INPUT NYCBINIX
039800           OPEN OUTPUT MATCHOUT
039900           OPEN OUTPUT REVWORK
040000           PERFORM 0110-READ-LEEDCLN-THRU
040100           PERFORM 0120-READ-GRDSCLN-THRU
040200           PERFORM 0140-OPEN-MANUMAP-THRU.
040300       0100-EXIT.
040400           EXIT.
040500
040600       0110-READ-LEEDCLN-THRU.
040700           READ LEEDCLN
040800               AT END
040900                   SET LEEDCLN-IS-DONE TO TRUE
041000               NOT AT END
041100                   ADD 1 TO WS-REC-LEED-READ
041200           END-READ.
041300       0110-EXIT.
041400           EXIT.
041500
041600       0120-READ-GRDSCLN-THRU.
041700           READ GRDSCLN
041800               AT END
041900                   SET GRDSCLN-IS-DONE TO TRUE
042000           END-READ.
042100       0120-EXIT.
042200           EXIT.
042300
042400       0130-READ-MANUMAP-THRU.
042500           READ MANUMAP
042600               AT END
042700                   SET MANUMAP-IS-DONE TO TRUE
042800           END-READ.
042900       0130-EXIT.
043000           EXIT.
043100
043200       0140-OPEN-MANUMAP-THRU.
043300           OPEN INPUT MANUMAP
043400           IF WS-MANUMAP-NOT-FOUND
043500               MOVE "N" TO WS-MANUMAP-PRESENT-SW
043600           ELSE
043700               PERFORM 0130-READ-MANUMAP-THRU
043800           END-IF.
043900       0140-EXIT.
044000           EXIT.
044100
044200       0150-LOAD-ONE-NYC-ENTRY-THRU.
044300           ADD 1 TO WS-NYC-TABLE-COUNT
044400           MOVE GD-SOURCE-ID
044500               TO WK-NYC-SOURCE-ID(WS-NYC-TABLE-COUNT)
044600           MOVE GD-BUILDING-NAME-NORM
044700               TO WK-NYC-NAME-NORM(WS-NYC-TABLE-COUNT)
044800           MOVE GD-ADDRESS-NORM
044900               TO WK-NYC-ADDR-NORM(WS-NYC-TABLE-COUNT)
045000           MOVE GD-BOROUGH-NORM
045100               TO WK-NYC-BOROUGH-NORM(WS-NYC-TABLE-COUNT)
045200           MOVE GD-ZIP-NORM
045300               TO WK-NYC-ZIP-NORM(WS-NYC-TABLE-COUNT)
045400           PERFORM 0120-READ-GRDSCLN-THRU.
045500       0150-EXIT.
045600           EXIT.
045700
045800       0170-LOAD-ONE-MANUAL-ENTRY-THRU.
045900           PERFORM 0175-PARSE-MANUMAP-LINE-THRU
046000           PERFORM 0176-STORE-MANUAL-ENTRY-THRU
046100           PERFORM 0130-READ-MANUMAP-THRU.
046200       0170-EXIT.
046300           EXIT.
046400
046500       0175-PARSE-MANUMAP-LINE-THRU.
046600           UNSTRING MM-LINE DELIMITED BY ","
046700               INTO WK-RAW-MAN-LEED-ID  WK-RAW-MAN-NYC-ID
046800                    WK-RAW-MAN-DECISION WK-RAW-MAN-NOTES
046900           END-UNSTRING.
047000       0175-EXIT.
047100           EXIT.
047200
047300       0176-STORE-MANUAL-ENTRY-THRU.
047400           ADD 1 TO WS-MANUMAP-COUNT
047500           MOVE WK-RAW-MAN-LEED-ID
047600               TO WK-MAN-LEED-ID(WS-MANUMAP-COUNT)
047700           MOVE WK-RAW-MAN-NYC-ID
047800               TO WK-MAN-NYC-ID(WS-MANUMAP-COUNT)
047900           MOVE WK-RAW-MAN-DECISION
048000               TO WK-MAN-DECISION(WS-MANUMAP-COUNT)
048100           INSPECT WK-MAN-DECISION(WS-MANUMAP-COUNT) CONVERTING
048200               "abcdefghijklmnopqrstuvwxyz"
048300               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
048400           MOVE WK-RAW-MAN-NOTES
048500               TO WK-MAN-NOTES(WS-MANUMAP-COUNT).
048600       0176-EXIT.
048700           EXIT.
048800
048900       0200-MATCH-ONE-LEED-THRU.
049000           PERFORM 0210-INIT-BEST-THRU
049100           PERFORM 1000-TRY-EXACT-BBL-THRU
049200           IF WK-BEST-CONF < 100
049300               PERFORM 1100-TRY-EXACT-BIN-THRU
049400           END-IF
049500           IF WK-BEST-CONF < 95
049600               PERFORM 1200-TRY-EXACT-ADDRESS-THRU
049700           END-IF
049800           IF WK-BEST-CONF < 90
049900               PERFORM 1300-TRY-ADDRESS-NO-ZIP-THRU
050000           END-IF
050100           IF WK-BEST-CONF < 80
050200               PERFORM 1400-TRY-FUZZY-ADDRESS-THRU
050300           END-IF
050400           IF WK-BEST-CONF < 70
050500               PERFORM 1500-TRY-FUZZY-NAME-THRU
050600           END-IF
050700           PERFORM 0220-STORE-MATCH-ENTRY-THRU
050800           PERFORM 0110-READ-LEEDCLN-THRU.
050900       0200-EXIT.
051000           EXIT.
051100
051200       0210-INIT-BEST-THRU.
051300           MOVE 0 TO WK-BEST-CONF
051400           MOVE SPACES TO WK-BEST-NYC-ID
051500           MOVE "none" TO WK-BEST-METHOD
051600           MOVE "No match found" TO WK-BEST-NOTES.
051700       0210-EXIT.
051800           EXIT.
051900
052000       0220-STORE-MATCH-ENTRY-THRU.
052100           ADD 1 TO WS-MATCH-TABLE-COUNT
052200           MOVE LC-SOURCE-ID
052300               TO WK-MATCH-LEED-ID(WS-MATCH-TABLE-COUNT)
052400           MOVE WK-BEST-NYC-ID
052500               TO WK-MATCH-NYC-ID(WS-MATCH-TABLE-COUNT)
052600           MOVE WK-BEST-CONF
052700               TO WK-MATCH-CONF(WS-MATCH-TABLE-COUNT)
052800           MOVE WK-BEST-METHOD
052900               TO WK-MATCH-METHOD(WS-MATCH-TABLE-COUNT)
053000           MOVE WK-BEST-NOTES
053100               TO WK-MATCH-NOTES(WS-MATCH-TABLE-COUNT).
053200       0220-EXIT.
053300           EXIT.
053400
053500      *****************************************************************
053600      *    STRATEGY 1 - EXACT BBL.  CONFIDENCE 100.
053700      *****************************************************************
053800       1000-TRY-EXACT-BBL-THRU.
053900           IF LC-BBL-NORM NOT = SPACES
054000               MOVE LC-BBL-NORM TO NB-BBL-NORM
054100               READ NYCBBLIX
054200                   INVALID KEY
054300                       CONTINUE
054400                   NOT INVALID KEY
054500                       MOVE 100 TO WK-BEST-CONF
054600                       MOVE NB-SOURCE-ID TO WK-BEST-NYC-ID
054700                       MOVE "exact_bbl" TO WK-BEST-METHOD
054800                       STRING "Matched on BBL " LC-BBL-NORM
054900                           DELIMITED BY SIZE INTO WK-BEST-NOTES
055000               END-READ
055100           END-IF.
055200       1000-EXIT.
055300           EXIT.
055400
055500      *****************************************************************
055600      *    STRATEGY 2 - EXACT BIN.  CONFIDENCE 100.
055700      *****************************************************************
055800       1100-TRY-EXACT-BIN-THRU.
055900           IF LC-BIN-NORM NOT = SPACES
056000               MOVE LC-BIN-NORM TO NI-BIN-NORM
056100               READ NYCBINIX
056200                   INVALID KEY
056300                       CONTINUE
056400                   NOT INVALID KEY
056500                       MOVE 100 TO WK-BEST-CONF
056600                       MOVE NI-SOURCE-ID TO WK-BEST-NYC-ID
056700                       MOVE "exact_bin" TO WK-BEST-METHOD
056800                       STRING "Matched on BIN " LC-BIN-NORM
056900                           DELIMITED BY SIZE INTO WK-BEST-NOTES
057000               END-READ
057100           END-IF.
057200       1100-EXIT.
057300           EXIT.
057400
057500      *****************************************************************
057600      *    STRATEGY 3 - EXACT ADDRESS + ZIP.  CONFIDENCE 90.
057700      *****************************************************************
057800       1200-TRY-EXACT-ADDRESS-THRU.
057900           IF LC-ADDRESS-NORM NOT = SPACES AND LC-ZIP-NORM NOT = SPACES
058000               MOVE "N" TO WK-HIT-FOUND-SW
058100               PERFORM 1210-SCAN-ONE-FOR-EXACT-ADDR-THRU
058200                   VARYING WS-NYC-IX FROM 1 BY 1
058300                   UNTIL WS-NYC-IX > WS-NYC-TABLE-COUNT
058400                       OR WK-HIT-FOUND
058500           END-IF.
058600       1200-EXIT.
058700           EXIT.
058800
058900       1210-SCAN-ONE-FOR-EXACT-ADDR-THRU.
059000           IF WK-NYC-ADDR-NORM(WS-NYC-IX) = LC-ADDRESS-NORM
059100               AND WK-NYC-ZIP-NORM(WS-NYC-IX) = LC-ZIP-NORM
059200               SET WK-HIT-FOUND TO TRUE
059300               MOVE 90 TO WK-BEST-CONF
059400               MOVE WK-NYC-SOURCE-ID(WS-NYC-IX) TO WK-BEST-NYC-ID
059500               MOVE "exact_address" TO WK-BEST-METHOD
059600               MOVE "Address and ZIP both match"
059700                   TO WK-BEST-NOTES
059800           END-IF.
059900       1210-EXIT.
060000           EXIT.
060100
060200      *****************************************************************
060300      *    STRATEGY 3B - EXACT ADDRESS, ZIP NOT CONFIRMED.  A BOROUGH-
060400      *    MATCHING CANDIDATE (88) BEATS A BARE ADDRESS MATCH (85).
060500      *****************************************************************
060600       1300-TRY-ADDRESS-NO-ZIP-THRU.
060700           IF LC-ADDRESS-NORM NOT = SPACES
060800               MOVE 0 TO WK-ADDR-NOZIP-CONF
060900               MOVE SPACES TO WK-ADDR-NOZIP-NYC-ID
061000               MOVE 0 TO WK-ADDR-BORO-CONF
061100               MOVE SPACES TO WK-ADDR-BORO-NYC-ID
061200               MOVE "N" TO WK-BORO-MATCH-SW
061300               PERFORM 1310-SCAN-ONE-FOR-ADDR-NOZIP-THRU
061400                   VARYING WS-NYC-IX FROM 1 BY 1
061500                   UNTIL WS-NYC-IX > WS-NYC-TABLE-COUNT
061600                       OR WK-BORO-MATCH-WAS-FOUND
061700               PERFORM 1320-ADOPT-ADDR-NOZIP-RESULT-THRU
061800           END-IF.
061900       1300-EXIT.
062000           EXIT.
062100
062200       1310-SCAN-ONE-FOR-ADDR-NOZIP-THRU.
062300           IF WK-NYC-ADDR-NORM(WS-NYC-IX) = LC-ADDRESS-NORM
062400               IF LC-BOROUGH-NORM NOT = SPACES
062500                   AND WK-NYC-BOROUGH-NORM(WS-NYC-IX) = LC-BOROUGH-NORM
062600                   SET WK-BORO-MATCH-WAS-FOUND TO TRUE
062700                   MOVE 88 TO WK-ADDR-BORO-CONF
062800                   MOVE WK-NYC-SOURCE-ID(WS-NYC-IX)
062900                       TO WK-ADDR-BORO-NYC-ID
063000               ELSE
063100                   IF WK-ADDR-NOZIP-NYC-ID = SPACES
063200                       MOVE 85 TO WK-ADDR-NOZIP-CONF
063300                       MOVE WK-NYC-SOURCE-ID(WS-NYC-IX)
063400                           TO WK-ADDR-NOZIP-NYC-ID
063500                   END-IF
063600               END-IF
063700           END-IF.
063800       1310-EXIT.
063900           EXIT.
064000
064100       1320-ADOPT-ADDR-NOZIP-RESULT-THRU.
064200           IF WK-BORO-MATCH-WAS-FOUND
064300               IF WK-ADDR-BORO-CONF > WK-BEST-CONF
064400                   MOVE WK-ADDR-BORO-CONF TO WK-BEST-CONF
064500                   MOVE WK-ADDR-BORO-NYC-ID TO WK-BEST-NYC-ID
064600                   MOVE "exact_address_borough" TO WK-BEST-METHOD
064700                   MOVE "Address and borough match, ZIP differs"
064800                       TO WK-BEST-NOTES
064900               END-IF
065000           ELSE
065100               IF WK-ADDR-NOZIP-CONF > WK-BEST-CONF
065200                   MOVE WK-ADDR-NOZIP-CONF TO WK-BEST-CONF
065300                   MOVE WK-ADDR-NOZIP-NYC-ID TO WK-BEST-NYC-ID
065400                   MOVE "exact_address_no_zip" TO WK-BEST-METHOD
065500                   MOVE "Address match, ZIP not confirmed"
065600                       TO WK-BEST-NOTES
065700               END-IF
065800           END-IF.
065900       1320-EXIT.
066000           EXIT.
066100
066200      *****************************************************************
066300      *    STRATEGY 4 - FUZZY ADDRESS.  THRESHOLD T=80, BAND [70,89].
066400      *****************************************************************
066500       1400-TRY-FUZZY-ADDRESS-THRU.
066600           IF LC-ADDRESS-NORM NOT = SPACES
066700               MOVE 0 TO WK-FUZZY-BEST-SCORE
066800               MOVE SPACES TO WK-FUZZY-BEST-NYC-ID
066900               PERFORM 1410-SCAN-ONE-FOR-FUZZY-ADDR-THRU
067000                   VARYING WS-NYC-IX FROM 1 BY 1
067100                   UNTIL WS-NYC-IX > WS-NYC-TABLE-COUNT
067200               PERFORM 1420-ADOPT-FUZZY-ADDR-RESULT-THRU
067300           END-IF.
067400       1400-EXIT.
067500           EXIT.
067600
067700       1410-SCAN-ONE-FOR-FUZZY-ADDR-THRU.
067800           MOVE "N" TO WK-IS-CANDIDATE-SW
067900           IF (LC-ZIP-NORM NOT = SPACES
068000               AND WK-NYC-ZIP-NORM(WS-NYC-IX) = LC-ZIP-NORM)
068100               OR (LC-BOROUGH-NORM NOT = SPACES
068200                   AND WK-NYC-BOROUGH-NORM(WS-NYC-IX) = LC-BOROUGH-NORM)
068300               SET WK-IS-CANDIDATE TO TRUE
068400           END-IF
068500           IF WK-IS-CANDIDATE
068600               MOVE LC-ADDRESS-NORM TO WK-CMP-STR-A
068700               MOVE WK-NYC-ADDR-NORM(WS-NYC-IX) TO WK-CMP-STR-B
068800               PERFORM 1900-TOKEN-SORT-RATIO-THRU
068900               IF WK-CMP-SCORE > WK-FUZZY-BEST-SCORE
069000                   MOVE WK-CMP-SCORE TO WK-FUZZY-BEST-SCORE
069100                   MOVE WK-NYC-SOURCE-ID(WS-NYC-IX)
069200                       TO WK-FUZZY-BEST-NYC-ID
069300               END-IF
069400           END-IF.
069500       1410-EXIT.
069600           EXIT.
069700
069800       1420-ADOPT-FUZZY-ADDR-RESULT-THRU.
069900           IF WK-FUZZY-BEST-SCORE >= 80
070000               COMPUTE WK-CAND-CONF =
070100                   70 + ((WK-FUZZY-BEST-SCORE - 80) * 19) / 20
070200               IF WK-CAND-CONF < 70
070300                   MOVE 70 TO WK-CAND-CONF
070400               END-IF
070500               IF WK-CAND-CONF > 89
070600                   MOVE 89 TO WK-CAND-CONF
070700               END-IF
070800               IF WK-CAND-CONF > WK-BEST-CONF
070900                   MOVE WK-CAND-CONF TO WK-BEST-CONF
071000                   MOVE WK-FUZZY-BEST-NYC-ID TO WK-BEST-NYC-ID
071100                   MOVE "fuzzy_address" TO WK-BEST-METHOD
071200                   MOVE WK-FUZZY-BEST-SCORE TO WK-SCORE-EDIT
071300                   STRING "Fuzzy address score " WK-SCORE-EDIT
071400                       DELIMITED BY SIZE INTO WK-BEST-NOTES
071500               END-IF
071600           END-IF.
071700       1420-EXIT.
071800           EXIT.
071900
072000      *****************************************************************
072100      *    STRATEGY 5 - FUZZY NAME.  THRESHOLD T=75, BAND [50,69].
072200      *****************************************************************
072300       1500-TRY-FUZZY-NAME-THRU.
072400           IF LC-BUILDING-NAME-NORM NOT = SPACES
072500               MOVE 0 TO WK-FUZZY-BEST-SCORE
072600               MOVE SPACES TO WK-FUZZY-BEST-NYC-ID
072700               PERFORM 1510-SCAN-ONE-FOR-FUZZY-NAME-THRU
072800                   VARYING WS-NYC-IX FROM 1 BY 1
072900                   UNTIL WS-NYC-IX > WS-NYC-TABLE-COUNT
073000               PERFORM 1520-ADOPT-FUZZY-NAME-RESULT-THRU
073100           END-IF.
073200       1500-EXIT.
073300           EXIT.
073400
073500       1510-SCAN-ONE-FOR-FUZZY-NAME-THRU.
073600           MOVE "N" TO WK-IS-CANDIDATE-SW
073700           IF WK-NYC-NAME-NORM(WS-NYC-IX) NOT = SPACES
073800               IF (LC-ZIP-NORM NOT = SPACES
073900                   AND WK-NYC-ZIP-NORM(WS-NYC-IX) = LC-ZIP-NORM)
074000                   OR (LC-BOROUGH-NORM NOT = SPACES
074100                       AND WK-NYC-BOROUGH-NORM(WS-NYC-IX)
074200                           = LC-BOROUGH-NORM)
074300                   SET WK-IS-CANDIDATE TO TRUE
074400               END-IF
074500           END-IF
074600           IF WK-IS-CANDIDATE
074700               MOVE LC-BUILDING-NAME-NORM TO WK-CMP-STR-A
074800               MOVE WK-NYC-NAME-NORM(WS-NYC-IX) TO WK-CMP-STR-B
074900               PERFORM 1900-TOKEN-SORT-RATIO-THRU
075000               IF WK-CMP-SCORE > WK-FUZZY-BEST-SCORE
075100                   MOVE WK-CMP-SCORE TO WK-FUZZY-BEST-SCORE
075200                   MOVE WK-NYC-SOURCE-ID(WS-NYC-IX)
075300                       TO WK-FUZZY-BEST-NYC-ID
075400               END-IF
075500           END-IF.
075600       1510-EXIT.
075700           EXIT.
075800
075900       1520-ADOPT-FUZZY-NAME-RESULT-THRU.
076000           IF WK-FUZZY-BEST-SCORE >= 75
076100               COMPUTE WK-CAND-CONF =
076200                   50 + ((WK-FUZZY-BEST-SCORE - 75) * 19) / 25
076300               IF WK-CAND-CONF < 50
076400                   MOVE 50 TO WK-CAND-CONF
076500               END-IF
076600               IF WK-CAND-CONF > 69
076700                   MOVE 69 TO WK-CAND-CONF
076800               END-IF
076900               IF WK-CAND-CONF > WK-BEST-CONF
077000                   MOVE WK-CAND-CONF TO WK-BEST-CONF
077100                   MOVE WK-FUZZY-BEST-NYC-ID TO WK-BEST-NYC-ID
077200                   MOVE "fuzzy_name" TO WK-BEST-METHOD
077300                   MOVE WK-FUZZY-BEST-SCORE TO WK-SCORE-EDIT
077400                   STRING "Fuzzy name score " WK-SCORE-EDIT
077500                       DELIMITED BY SIZE INTO WK-BEST-NOTES
077600               END-IF
077700           END-IF.
077800       1520-EXIT.
077900           EXIT.
078000
078100      *****************************************************************
078200      *    TOKEN-SORT-RATIO SCORER.  SORTS THE BLANK-SEPARATED TOKENS
078300      *    OF WK-CMP-STR-A AND WK-CMP-STR-B, REJOINS THEM, RUNS A
078400      *    LEVENSHTEIN EDIT DISTANCE OVER THE TWO SORTED STRINGS, AND
078500      *    RETURNS AN EDIT-SIMILARITY RATIO 0-100 IN WK-CMP-SCORE.
078600      *****************************************************************
078700       1900-TOKEN-SORT-RATIO-THRU.
078800           PERFORM 1910-TOKENIZE-CMP-STRINGS-THRU
078900           PERFORM 1920-SORT-TOK-A-THRU
079000           PERFORM 1930-SORT-TOK-B-THRU
079100           PERFORM 1940-REJOIN-SORTED-THRU
079200           PERFORM 1950-LEVENSHTEIN-THRU
079300           COMPUTE WK-RATIO-DEN = WK-SORT-LEN-A + WK-SORT-LEN-B
079400           IF WK-RATIO-DEN = 0
079500               MOVE 0 TO WK-CMP-SCORE
079600           ELSE
079700               COMPUTE WK-RATIO-NUM =
079800                   (WK-RATIO-DEN - WK-LEV-DISTANCE) * 100
079900               COMPUTE WK-CMP-SCORE = WK-RATIO-NUM / WK-RATIO-DEN
080000           END-IF.
080100       1900-EXIT.
080200           EXIT.
080300
080400       1910-TOKENIZE-CMP-STRINGS-THRU.
080500           MOVE SPACES TO WK-SORT-TOK-A-TABLE
080600           MOVE SPACES TO WK-SORT-TOK-B-TABLE
080700           UNSTRING WK-CMP-STR-A DELIMITED BY ALL SPACE
080800               INTO WK-SORT-TOK-A(1)  WK-SORT-TOK-A(2)
080900                    WK-SORT-TOK-A(3)  WK-SORT-TOK-A(4)
081000                    WK-SORT-TOK-A(5)  WK-SORT-TOK-A(6)
081100                    WK-SORT-TOK-A(7)  WK-SORT-TOK-A(8)
081200                    WK-SORT-TOK-A(9)  WK-SORT-TOK-A(10)
081300                    WK-SORT-TOK-A(11) WK-SORT-TOK-A(12)
081400           END-UNSTRING
081500           UNSTRING WK-CMP-STR-B DELIMITED BY ALL SPACE
081600               INTO WK-SORT-TOK-B(1)  WK-SORT-TOK-B(2)
081700                    WK-SORT-TOK-B(3)  WK-SORT-TOK-B(4)
081800                    WK-SORT-TOK-B(5)  WK-SORT-TOK-B(6)
081900                    WK-SORT-TOK-B(7)  WK-SORT-TOK-B(8)
082000                    WK-SORT-TOK-B(9)  WK-SORT-TOK-B(10)
082100                    WK-SORT-TOK-B(11) WK-SORT-TOK-B(12)
082200           END-UNSTRING.
082300       1910-EXIT.
082400           EXIT.
082500
082600      *    Bubble sort - 12 tokens is short enough that a straight
082700      *    exchange sort is cheaper here than building an index table.
082800       1920-SORT-TOK-A-THRU.
082900           PERFORM 1921-SORT-TOK-A-PASS-THRU
083000               VARYING WK-LEV-I FROM 1 BY 1 UNTIL WK-LEV-I > 11.
083100       1920-EXIT.
083200           EXIT.
083300
083400       1921-SORT-TOK-A-PASS-THRU.
083500           PERFORM 1922-SORT-TOK-A-COMPARE-THRU
083600               VARYING WK-LEV-J FROM 1 BY 1
083700                   UNTIL WK-LEV-J > 12 - WK-LEV-I.
083800       1921-EXIT.
083900           EXIT.
084000
084100       1922-SORT-TOK-A-COMPARE-THRU.
084200           IF WK-SORT-TOK-A(WK-LEV-J) > WK-SORT-TOK-A(WK-LEV-J + 1)
084300               MOVE WK-SORT-TOK-A(WK-LEV-J) TO WK-SORT-SWAP
084400               MOVE WK-SORT-TOK-A(WK-LEV-J + 1)
084500                   TO WK-SORT-TOK-A(WK-LEV-J)
084600               MOVE WK-SORT-SWAP TO WK-SORT-TOK-A(WK-LEV-J + 1)
084700           END-IF.
084800       1922-EXIT.
084900           EXIT.
085000
085100       1930-SORT-TOK-B-THRU.
085200           PERFORM 1931-SORT-TOK-B-PASS-THRU
085300               VARYING WK-LEV-I FROM 1 BY 1 UNTIL WK-LEV-I > 11.
085400       1930-EXIT.
085500           EXIT.
085600
085700       1931-SORT-TOK-B-PASS-THRU.
085800           PERFORM 1932-SORT-TOK-B-COMPARE-THRU
085900               VARYING WK-LEV-J FROM 1 BY 1
086000                   UNTIL WK-LEV-J > 12 - WK-LEV-I.
086100       1931-EXIT.
086200           EXIT.
086300
086400       1932-SORT-TOK-B-COMPARE-THRU.
086500           IF WK-SORT-TOK-B(WK-LEV-J) > WK-SORT-TOK-B(WK-LEV-J + 1)
086600               MOVE WK-SORT-TOK-B(WK-LEV-J) TO WK-SORT-SWAP
086700               MOVE WK-SORT-TOK-B(WK-LEV-J + 1)
086800                   TO WK-SORT-TOK-B(WK-LEV-J)
086900               MOVE WK-SORT-SWAP TO WK-SORT-TOK-B(WK-LEV-J + 1)
087000           END-IF.
087100       1932-EXIT.
087200           EXIT.
087300
087400       1940-REJOIN-SORTED-THRU.
087500           MOVE SPACES TO WK-SORT-JOIN-A
087600           MOVE 1 TO WS-OUT-IX2
087700           PERFORM 1941-REJOIN-ONE-A-TOKEN-THRU
087800               VARYING WS-TOK-IX FROM 1 BY 1 UNTIL WS-TOK-IX > 12
087900           MOVE SPACES TO WK-SORT-JOIN-B
088000           MOVE 1 TO WS-OUT-IX2
088100           PERFORM 1942-REJOIN-ONE-B-TOKEN-THRU
088200               VARYING WS-TOK-IX FROM 1 BY 1 UNTIL WS-TOK-IX > 12
088300           MOVE 0 TO WK-SORT-LEN-A
088400           INSPECT WK-SORT-JOIN-A TALLYING WK-SORT-LEN-A
088500               FOR CHARACTERS BEFORE SPACE
088600           MOVE 0 TO WK-SORT-LEN-B
088700           INSPECT WK-SORT-JOIN-B TALLYING WK-SORT-LEN-B
088800               FOR CHARACTERS BEFORE SPACE.
088900       1940-EXIT.
089000           EXIT.
089100
089200       1941-REJOIN-ONE-A-TOKEN-THRU.
089300           IF WK-SORT-TOK-A(WS-TOK-IX) NOT = SPACES
089400               IF WS-OUT-IX2 > 1
089500                   STRING WK-SORT-JOIN-A(1:WS-OUT-IX2 - 1)
089600                       " " DELIMITED BY SIZE INTO WK-SORT-JOIN-A
089700                   ADD 1 TO WS-OUT-IX2
089800               END-IF
089900               STRING WK-SORT-JOIN-A(1:WS-OUT-IX2 - 1)
090000                   WK-SORT-TOK-A(WS-TOK-IX) DELIMITED BY SPACE
090100                   INTO WK-SORT-JOIN-A
090200               INSPECT WK-SORT-JOIN-A TALLYING WS-OUT-IX2
090300                   FOR CHARACTERS BEFORE SPACE
090400               ADD 1 TO WS-OUT-IX2
090500           END-IF.
090600       1941-EXIT.
090700           EXIT.
090800
090900       1942-REJOIN-ONE-B-TOKEN-THRU.
091000           IF WK-SORT-TOK-B(WS-TOK-IX) NOT = SPACES
091100               IF WS-OUT-IX2 > 1
091200                   STRING WK-SORT-JOIN-B(1:WS-OUT-IX2 - 1)
091300                       " " DELIMITED BY SIZE INTO WK-SORT-JOIN-B
091400                   ADD 1 TO WS-OUT-IX2
091500               END-IF
091600               STRING WK-SORT-JOIN-B(1:WS-OUT-IX2 - 1)
091700                   WK-SORT-TOK-B(WS-TOK-IX) DELIMITED BY SPACE
091800                   INTO WK-SORT-JOIN-B
091900               INSPECT WK-SORT-JOIN-B TALLYING WS-OUT-IX2
092000                   FOR CHARACTERS BEFORE SPACE
092100               ADD 1 TO WS-OUT-IX2
092200           END-IF.
092300       1942-EXIT.
092400           EXIT.
092500
092600      *    Classic two-row Levenshtein - WK-LEV-PREV holds row I-1,
092700      *    WK-LEV-CURR is built for row I then copied back to PREV.
092800      *    Column J is stored at subscript J+1 so column zero (the
092900      *    empty-prefix case) has a valid COBOL subscript.
093000       1950-LEVENSHTEIN-THRU.
093100           PERFORM 1951-INIT-LEV-PREV-ROW-THRU
093200               VARYING WK-LEV-J FROM 0 BY 1
093300                   UNTIL WK-LEV-J > WK-SORT-LEN-B
093400           PERFORM 1955-LEV-ONE-ROW-THRU
093500               VARYING WK-LEV-I FROM 1 BY 1
093600                   UNTIL WK-LEV-I > WK-SORT-LEN-A
093700           MOVE WK-LEV-PREV(WK-SORT-LEN-B + 1) TO WK-LEV-DISTANCE.
093800       1950-EXIT.
093900           EXIT.
094000
094100       1951-INIT-LEV-PREV-ROW-THRU.
094200           COMPUTE WK-LEV-PREV(WK-LEV-J + 1) = WK-LEV-J.
094300       1951-EXIT.
094400           EXIT.
094500
094600       1955-LEV-ONE-ROW-THRU.
094700           MOVE WK-LEV-I TO WK-LEV-CURR(1)
094800           MOVE WK-SORT-JOIN-A(WK-LEV-I:1) TO WK-LEV-CHAR-A
094900           PERFORM 1960-LEV-ONE-CELL-THRU
095000               VARYING WK-LEV-J FROM 1 BY 1
095100                   UNTIL WK-LEV-J > WK-SORT-LEN-B
095200           PERFORM 1970-COPY-CURR-TO-PREV-THRU
095300               VARYING WK-LEV-J FROM 0 BY 1
095400                   UNTIL WK-LEV-J > WK-SORT-LEN-B.
095500       1955-EXIT.
095600           EXIT.
095700
095800       1960-LEV-ONE-CELL-THRU.
095900           MOVE WK-SORT-JOIN-B(WK-LEV-J:1) TO WK-LEV-CHAR-B
096000           IF WK-LEV-CHAR-A = WK-LEV-CHAR-B
096100               MOVE 0 TO WK-LEV-COST
096200           ELSE
096300               MOVE 1 TO WK-LEV-COST
096400           END-IF
096500           COMPUTE WK-LEV-DEL = WK-LEV-PREV(WK-LEV-J + 1) + 1
096600           COMPUTE WK-LEV-INS = WK-LEV-CURR(WK-LEV-J) + 1
096700           COMPUTE WK-LEV-SUB = WK-LEV-PREV(WK-LEV-J) + WK-LEV-COST
096800           MOVE WK-LEV-DEL TO WK-LEV-MIN
096900           IF WK-LEV-INS < WK-LEV-MIN
097000               MOVE WK-LEV-INS TO WK-LEV-MIN
097100           END-IF
097200           IF WK-LEV-SUB < WK-LEV-MIN
097300               MOVE WK-LEV-SUB TO WK-LEV-MIN
097400           END-IF
097500           MOVE WK-LEV-MIN TO WK-LEV-CURR(WK-LEV-J + 1).
097600       1960-EXIT.
097700           EXIT.
097800
097900       1970-COPY-CURR-TO-PREV-THRU.
098000           MOVE WK-LEV-CURR(WK-LEV-J + 1) TO WK-LEV-PREV(WK-LEV-J + 1).
098100       1970-EXIT.
098200           EXIT.
098300
098400      *****************************************************************
098500      *    MANUAL-MAPPING OVERRIDE PASS - APPLIED AFTER THE CASCADE.
098600      *****************************************************************
098700       0300-APPLY-MANUAL-MAP-THRU.
098800           PERFORM 0310-APPLY-ONE-MANUAL-ENTRY-THRU
098900               VARYING WS-MAN-IX FROM 1 BY 1
099000                   UNTIL WS-MAN-IX > WS-MANUMAP-COUNT.
099100       0300-EXIT.
099200           EXIT.
099300
099400       0310-APPLY-ONE-MANUAL-ENTRY-THRU.
099500           MOVE "N" TO WK-HIT-FOUND-SW
099600           PERFORM 0320-FIND-MATCH-FOR-MANUAL-THRU
099700               VARYING WS-BEST-IX FROM 1 BY 1
099800                   UNTIL WS-BEST-IX > WS-MATCH-TABLE-COUNT
099900                       OR WK-HIT-FOUND.
100000       0310-EXIT.
100100           EXIT.
100200
100300       0320-FIND-MATCH-FOR-MANUAL-THRU.
100400           IF WK-MATCH-LEED-ID(WS-BEST-IX) = WK-MAN-LEED-ID(WS-MAN-IX)
100500               SET WK-HIT-FOUND TO TRUE
100600               EVALUATE WK-MAN-DECISION(WS-MAN-IX)
100700                   WHEN "REJECT"
100800                       MOVE SPACES TO WK-MATCH-NYC-ID(WS-BEST-IX)
100900                       MOVE 0 TO WK-MATCH-CONF(WS-BEST-IX)
101000                       MOVE "none" TO WK-MATCH-METHOD(WS-BEST-IX)
101100                       MOVE "Rejected by manual mapping"
101200                           TO WK-MATCH-NOTES(WS-BEST-IX)
101300                       ADD 1 TO WS-REC-MANUAL-APPLIED
101400                   WHEN "MATCH"
101500                       MOVE WK-MAN-NYC-ID(WS-MAN-IX)
101600                           TO WK-MATCH-NYC-ID(WS-BEST-IX)
101700                       MOVE 100 TO WK-MATCH-CONF(WS-BEST-IX)
101800                       MOVE "manual_review"
101900                           TO WK-MATCH-METHOD(WS-BEST-IX)
102000                       MOVE WK-MAN-NOTES(WS-MAN-IX)
102100                           TO WK-MATCH-NOTES(WS-BEST-IX)
102200                       ADD 1 TO WS-REC-MANUAL-APPLIED
102300                   WHEN OTHER
102400                       CONTINUE
102500               END-EVALUATE
102600           END-IF.
102700       0320-EXIT.
102800           EXIT.
102900
103000      *****************************************************************
103100      *    FINAL FLUSH - MATCHOUT GETS EVERY ENTRY, REVWORK GETS THE
103200      *    WEAK ONES (CONFIDENCE BELOW THE MINIMUM, DEFAULT 50).
103300      *****************************************************************
103400       0400-WRITE-MATCHOUT-THRU.
103500           PERFORM 0410-WRITE-ONE-MATCH-THRU
103600               VARYING WS-BEST-IX FROM 1 BY 1
103700                   UNTIL WS-BEST-IX > WS-MATCH-TABLE-COUNT.
103800       0400-EXIT.
103900           EXIT.
104000
104100       0410-WRITE-ONE-MATCH-THRU.
104200           MOVE SPACES TO MO-RECORD
104300           MOVE WK-MATCH-LEED-ID(WS-BEST-IX) TO MO-LEED-SOURCE-ID
104400           MOVE WK-MATCH-NYC-ID(WS-BEST-IX)  TO MO-NYC-SOURCE-ID
104500           MOVE WK-MATCH-CONF(WS-BEST-IX)    TO MO-MATCH-CONFIDENCE
104600           MOVE WK-MATCH-METHOD(WS-BEST-IX)  TO MO-MATCH-METHOD
104700           MOVE WK-MATCH-NOTES(WS-BEST-IX)   TO MO-MATCH-NOTES
104800           WRITE MO-RECORD
104900           IF WK-MATCH-CONF(WS-BEST-IX) > 0
105000               ADD 1 TO WS-REC-MATCHED
105100           ELSE
105200               ADD 1 TO WS-REC-UNMATCHED
105300           END-IF
105400           IF WK-MATCH-CONF(WS-BEST-IX) < 50
105500               PERFORM 0420-WRITE-ONE-REVIEW-CAND-THRU
105600           END-IF.
105700       0410-EXIT.
105800           EXIT.
105900
106000       0420-WRITE-ONE-REVIEW-CAND-THRU.
106100           MOVE SPACES TO RW-RECORD
106200           MOVE WK-MATCH-LEED-ID(WS-BEST-IX) TO RW-LEED-SOURCE-ID
106300           MOVE WK-MATCH-NYC-ID(WS-BEST-IX)  TO RW-NYC-SOURCE-ID
106400           MOVE WK-MATCH-CONF(WS-BEST-IX)    TO RW-MATCH-CONFIDENCE
106500           MOVE WK-MATCH-METHOD(WS-BEST-IX)  TO RW-MATCH-METHOD
106600           MOVE WK-MATCH-NOTES(WS-BEST-IX)   TO RW-MATCH-NOTES
106700           WRITE RW-RECORD
106800           ADD 1 TO WS-REC-REVIEW.
106900       0420-EXIT.
107000           EXIT.
107100
107200      *****************************************************************
107300      *    REVIEW-QUEUE ORDERING - WORST CONFIDENCE FIRST (REQ 5518
107400      *    ASKED THAT REJECTED MANUAL ROWS SHOW UP HERE TOO, WHICH
107500      *    THEY NOW DO SINCE THIS RUNS AFTER THE MANUAL-MAP PASS).
107600      *****************************************************************
107700       0500-SORT-REVIEW-QUEUE-THRU.
107800           SORT REVSRT
107900               ON ASCENDING KEY RS-MATCH-CONFIDENCE
108000               ON ASCENDING KEY RS-LEED-SOURCE-ID
108100               USING REVWORK
108200               GIVING REVQUEUE.
108300       0500-EXIT.
108400           EXIT.
108500
108600       0900-CLOSE-FILES-THRU.
108700           CLOSE LEEDCLN GRDSCLN NYCBBLIX NYCBINIX MATCHOUT
108800           IF MANUMAP-FILE-PRESENT
108900               CLOSE MANUMAP
109000           END-IF.
109100       0900-EXIT.
109200           EXIT.
109300
109400       0950-DISPLAY-TOTALS-THRU.
109500           DISPLAY "BLDG-MATCH - LEED READ      " WS-REC-LEED-READ
109600           DISPLAY "BLDG-MATCH - NYC TABLE ROWS " WS-NYC-TABLE-COUNT
109700           DISPLAY "BLDG-MATCH - MATCHED        " WS-REC-MATCHED
109800           DISPLAY "BLDG-MATCH - UNMATCHED      " WS-REC-UNMATCHED
109900           DISPLAY "BLDG-MATCH - REVIEW QUEUE   " WS-REC-REVIEW
110000           DISPLAY "BLDG-MATCH - MANUAL APPLIED " WS-REC-MANUAL-APPLIED.
110100       0950-EXIT.
110200           EXIT.
110300
110400       9999-FIN-PGM-THRU.
110500           STOP RUN.
110600       9999-EXIT.
110700           EXIT.
