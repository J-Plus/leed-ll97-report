000100      *****************************************************************
000200      * PROGRAM:      BENCH-CLEAN
000300      * AUTHOR:       K. RENAUD
000400      * INSTALLATION: SVC INFORMATIQUE - LOT NYC-LL97
000500      * DATE-WRITTEN: 04/11/1987
000600      * DATE-COMPILED:
000700      * SECURITY:     INTERNAL USE ONLY
000800      *****************************************************************
000900      * CHANGE LOG
001000      *-----------------------------------------------------------------
001100      * 04/11/87 KR  ORIGINAL WRITE-UP - CLEANS THE ENERGY STAR
001200      * 04/11/87 KR  BENCHMARKING EXTRACT DOWN TO ONE ROW PER BBL.
001300      * 08/02/89 FXM FIRST-RECORD-PER-BBL RULE MADE EXPLICIT AFTER
001400      * 08/02/89 FXM DUPLICATE BBL ROWS TURNED UP IN THE 1988 EXTRACT.
001500      * 11/30/94 PJL ENERGY-STAR-SCORE NOW ZEROED WHEN OUT OF 1-100
001600      * 11/30/94 PJL RANGE INSTEAD OF PASSED THROUGH AS-IS.
001700      * 12/09/98 KR  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS.  SIGNED OFF
001800      * 12/09/98 KR  PJL 01/11/99.
001900      * 05/27/01 PJL SVC RENAMED - INSTALLATION LINE UPDATED.
002000      * 08/09/03 KR  BX-RECORD HAD NO EMISSIONS-PRESENT FLAG AND CARRIED
002100      * 08/09/03 KR  THE GHG TOTAL UNSIGNED - MASTER-BUILD'S FALLBACK
002200      * 08/09/03 KR  JOIN HAD NO WAY TO TELL A GENUINE ZERO FROM A
002300      * 08/09/03 KR  MISSING EXTRACT VALUE, AND NEGATIVE GHG TOTALS
002400      * 08/09/03 KR  (RARE, BUT SEEN ON RETROFITTED SITES) WERE BEING
002500      * 08/09/03 KR  TRUNCATED.  FLAG ADDED, FIELD RE-SIGNED TO MATCH
002600      * 08/09/03 KR  LL97-CLEAN'S LX-GHG-EMISSIONS-TCO2E (SEE
002700      * 08/09/03 KR  MASTER-BUILD SAME-DATE ENTRY).
002800      *****************************************************************
002900      * PURPOSE.  CLEANS THE RAW ENERGY STAR BENCHMARKING EXTRACT
003000      * (BNCHRAW) AND WRITES ONE INDEXED RECORD PER BBL (BNCHIDX),
003100      * FIRST RECORD FOR A GIVEN BBL WINS, LATER DUPLICATES ARE
003200      * COUNTED AND DROPPED.
003300      *****************************************************************
003400       IDENTIFICATION DIVISION.
003500       PROGRAM-ID.        BENCH-CLEAN.
003600       AUTHOR.            K. RENAUD.
003700       INSTALLATION.      SVC INFORMATIQUE - LOT NYC-LL97.
003800       DATE-WRITTEN.      04/11/1987.
003900       DATE-COMPILED.
004000       SECURITY.          INTERNAL USE ONLY.
004100      *****************************************************************
004200       ENVIRONMENT DIVISION.
004300       CONFIGURATION SECTION.
004400       SPECIAL-NAMES.
004500           C01 IS TOP-OF-FORM
004600           CLASS ALPHA-CLASS IS "A" THRU "Z"
004700           UPSI-0 ON STATUS IS GC-RERUN-SWITCH.
004800       INPUT-OUTPUT SECTION.
004900       FILE-CONTROL.
005000           SELECT BNCHRAW  ASSIGN TO "BNCHRAW"
005100               ORGANIZATION IS LINE SEQUENTIAL
005200               FILE STATUS IS WS-STAT-BNCHRAW.
005300           SELECT BNCHIDX  ASSIGN TO "BNCHIDX"
005400               ORGANIZATION IS INDEXED
005500               ACCESS MODE IS RANDOM
005600               RECORD KEY IS BX-BBL-NORM
005700               FILE STATUS IS WS-STAT-BNCHIDX.
005800      *****************************************************************
005900       DATA DIVISION.
006000       FILE SECTION.
006100       FD  BNCHRAW
006200           RECORD CONTAINS 100 CHARACTERS.
006300       01  BNCHRAW-LINE                      PIC X(100).
006400
006500       FD  BNCHIDX
006600           RECORD CONTAINS 120 CHARACTERS.
006700       01  BX-RECORD.
006800           05 BX-BBL-NORM                    PIC X(10).
006900           05 BX-ENERGY-STAR-SCORE           PIC 9(3).
007000           05 BX-SITE-EUI                    PIC 9(5)V9.
007100           05 BX-WEATHER-NORM-EUI            PIC 9(5)V9.
007200           05 BX-TOTAL-GHG-EMISSIONS         PIC S9(7)V9.
007300           05 BX-EMISSIONS-PRESENT           PIC X.
007400               88 BX-EMISSIONS-ARE-PRESENT         VALUE "Y".
007500           05 FILLER                         PIC X(86).
007600      *****************************************************************
007700       WORKING-STORAGE SECTION.
007800
007900       01  WS-FILE-STATUSES.
008000           05 WS-STAT-BNCHRAW                PIC XX.
008100               88 WS-BNCHRAW-EOF                   VALUE "10".
008200           05 WS-STAT-BNCHIDX                PIC XX.
008300
008400      *    Run counters kept as standalone scalars, shop habit.
008500       77  WS-REC-READ                       COMP PIC 9(7).
008600       77  WS-REC-WRITTEN                    COMP PIC 9(7).
008700       77  WS-REC-DUP-BBL                    COMP PIC 9(7).
008800       77  WS-REC-SCORE-FIXED                COMP PIC 9(7).
008900
009000       01  WS-SUBSCRIPTS COMP.
009100           05 WS-CHAR-IX                     PIC 9(4).
009200
009300       01  WK-RAW-FIELDS.
009400           05 WK-RAW-BBL                     PIC X(15).
009500           05 WK-RAW-STARSCORE                PIC X(5).
009600           05 WK-RAW-EUI                     PIC X(10).
009700           05 WK-RAW-WEATHER-EUI             PIC X(10).
009800           05 WK-RAW-GHG                     PIC X(12).
009900
010000      *    REDEFINE 1 - numeric-edit view of the raw star score.
010100       01  WK-STARSCORE-VIEW REDEFINES WK-RAW-FIELDS.
010200           05 FILLER                         PIC X(15).
010300           05 WK-STARSCORE-EDIT              PIC 9(5).
010400           05 FILLER                         PIC X(32).
010500
010600      *    REDEFINE 2 - numeric-edit view of the raw site EUI.
010700       01  WK-EUI-VIEW REDEFINES WK-RAW-FIELDS.
010800           05 FILLER                         PIC X(20).
010900           05 WK-EUI-EDIT                    PIC 9(5)V9(4).
011000           05 FILLER                         PIC X(22).
011100
011200      *    REDEFINE 3 - numeric-edit view of the raw GHG total, incl
011300      *    sign (added 08/09/03 - see CHANGE LOG).
011400       01  WK-GHG-VIEW REDEFINES WK-RAW-FIELDS.
011500           05 FILLER                         PIC X(40).
011600           05 WK-GHG-SIGN                    PIC X.
011700           05 WK-GHG-EDIT                    PIC 9(7)V9.
011800
011900       01  WK-BBL-DIGITS                     PIC X(15).
012000       01  WK-BBL-LEN COMP                   PIC 9(2).
012100       01  WK-ONE-CHAR                       PIC X.
012200       01  WK-WEATHER-EUI-EDIT               PIC 9(5)V9(4).
012300
012400       77  WS-BNCHRAW-DONE                   PIC X VALUE "N".
012500           88 BNCHRAW-IS-DONE                     VALUE "Y".
012600      *****************************************************************
012700       PROCEDURE DIVISION.
012800
012900       0000-MAIN-PROCEDURE.
013000           PERFORM 0100-OPEN-FILES-THRU
013100           PERFORM 0200-CLEAN-PASS-THRU
013200               UNTIL BNCHRAW-IS-DONE
013300           PERFORM 0900-CLOSE-FILES-THRU
013400           PERFORM 9999-FIN-PGM-THRU.
013500       0000-EXIT.
013600           EXIT.
013700
013800       0100-OPEN-FILES-THRU.
013900           OPEN INPUT BNCHRAW
014000           OPEN OUTPUT BNCHIDX
014100           PERFORM 0110-READ-BNCHRAW-THRU.
014200       0100-EXIT.
014300           EXIT.
014400
014500       0110-READ-BNCHRAW-THRU.
014600           READ BNCHRAW
014700               AT END
014800                   SET BNCHRAW-IS-DONE TO TRUE
014900               NOT AT END
015000                   ADD 1 TO WS-REC-READ
015100           END-READ.
015200       0110-EXIT.
015300           EXIT.
015400
015500       0200-CLEAN-PASS-THRU.
015600           PERFORM 0210-PARSE-RAW-LINE-THRU
015700           PERFORM 0220-BUILD-CLEANED-RECORD-THRU
015800           PERFORM 0230-WRITE-CLEANED-THRU
015900           PERFORM 0110-READ-BNCHRAW-THRU.
016000       0200-EXIT.
016100           EXIT.
016200
016300       0210-PARSE-RAW-LINE-THRU.
016400           UNSTRING BNCHRAW-LINE DELIMITED BY ","
016500               INTO WK-RAW-BBL         WK-RAW-STARSCORE
016600                    WK-RAW-EUI         WK-RAW-WEATHER-EUI
016700                    WK-RAW-GHG
016800           END-UNSTRING.
016900       0210-EXIT.
017000           EXIT.
017100
017200       0220-BUILD-CLEANED-RECORD-THRU.
017300           INITIALIZE BX-RECORD
017400           PERFORM 2500-NORM-BBL-THRU
017500           IF WK-STARSCORE-EDIT >= 1 AND WK-STARSCORE-EDIT <= 100
017600               MOVE WK-STARSCORE-EDIT TO BX-ENERGY-STAR-SCORE
017700           ELSE
017800               MOVE 0 TO BX-ENERGY-STAR-SCORE
017900               ADD 1 TO WS-REC-SCORE-FIXED
018000           END-IF
018100           MOVE WK-EUI-EDIT TO BX-SITE-EUI
018200           MOVE WK-RAW-WEATHER-EUI TO WK-WEATHER-EUI-EDIT
018300           MOVE WK-WEATHER-EUI-EDIT TO BX-WEATHER-NORM-EUI
018400           IF WK-RAW-GHG NOT = SPACES
018500               SET BX-EMISSIONS-ARE-PRESENT TO TRUE
018600               MOVE WK-GHG-EDIT TO BX-TOTAL-GHG-EMISSIONS
018700               IF WK-GHG-SIGN = "-"
018800                   COMPUTE BX-TOTAL-GHG-EMISSIONS =
018900                       BX-TOTAL-GHG-EMISSIONS * -1
019000               END-IF
019100           ELSE
019200               MOVE "N" TO BX-EMISSIONS-PRESENT
019300           END-IF.
019400       0220-EXIT.
019500           EXIT.
019600
019700       2500-NORM-BBL-THRU.
019800           MOVE SPACES TO WK-BBL-DIGITS
019900           MOVE 0 TO WK-BBL-LEN
020000           PERFORM 2510-STRIP-ONE-BBL-CHAR-THRU
020100               VARYING WS-CHAR-IX FROM 1 BY 1 UNTIL WS-CHAR-IX > 15
020200           MOVE WK-BBL-DIGITS(1:10) TO BX-BBL-NORM.
020300       2500-EXIT.
020400           EXIT.
020500
020600       2510-STRIP-ONE-BBL-CHAR-THRU.
020700           MOVE WK-RAW-BBL(WS-CHAR-IX:1) TO WK-ONE-CHAR
020800           IF WK-ONE-CHAR IS NUMERIC
020900               ADD 1 TO WK-BBL-LEN
021000               MOVE WK-ONE-CHAR TO WK-BBL-DIGITS(WK-BBL-LEN:1)
021100           END-IF.
021200       2510-EXIT.
021300           EXIT.
021400
021500       0230-WRITE-CLEANED-THRU.
021600           IF BX-BBL-NORM = SPACES
021700               GO TO 0230-EXIT
021800           END-IF
021900           WRITE BX-RECORD
022000               INVALID KEY
022100                   ADD 1 TO WS-REC-DUP-BBL
022200               NOT INVALID KEY
022300                   ADD 1 TO WS-REC-WRITTEN
022400           END-WRITE.
022500       0230-EXIT.
022600           EXIT.
022700
022800       0900-CLOSE-FILES-THRU.
022900           CLOSE BNCHRAW BNCHIDX
023000           DISPLAY "BENCH-CLEAN - READ          " WS-REC-READ
023100           DISPLAY "BENCH-CLEAN - WRITTEN       " WS-REC-WRITTEN
023200           DISPLAY "BENCH-CLEAN - DUP BBL        " WS-REC-DUP-BBL
023300           DISPLAY "BENCH-CLEAN - SCORE ZEROED  " WS-REC-SCORE-FIXED.
023400       0900-EXIT.
023500           EXIT.
023600
023700       9999-FIN-PGM-THRU.
023800           STOP RUN.
023900       9999-EXIT.
024000           EXIT.
