000100      *****************************************************************
000200      * PROGRAM:      MASTER-BUILD
000300      * AUTHOR:       K. RENAUD
000400      * INSTALLATION: SVC INFORMATIQUE - LOT NYC-LL97
000500      * DATE-WRITTEN: 11/23/1987
000600      * DATE-COMPILED:
000700      * SECURITY:     INTERNAL USE ONLY
000800      *****************************************************************
000900      * CHANGE LOG
001000      *-----------------------------------------------------------------
001100      * 11/23/87 KR  ORIGINAL WRITE-UP.  JOINS THE MATCH FILE AGAINST
001200      * 11/23/87 KR  THE CLEANED LEED AND NYC GRADE FILES TO BUILD THE
001300      * 11/23/87 KR  MASTER RECORD USED BY THE METRICS STEP.
001400      * 08/19/89 FXM LL97 EMISSIONS/LIMIT/OVERAGE PICKUP ADDED (KEYED
001500      * 08/19/89 FXM READ OF LL97IDX BY BBL).
001600      * 02/03/91 FXM BENCHMARKING FALLBACK ADDED - WHEN LL97 HAS NO
001700      * 02/03/91 FXM EMISSIONS FOR THE BBL, PULL THEM (AND THE SITE
001800      * 02/03/91 FXM EUI IF STILL MISSING) FROM BNCHIDX INSTEAD.
001900      * 06/11/94 PJL LEEDCLN/MATCHOUT NOW PAIRED BY READ SEQUENCE
002000      * 06/11/94 PJL RATHER THAN BY A KEYED RE-READ OF LEEDCLN - THE
002100      * 06/11/94 PJL TWO FILES ARE WRITTEN IN THE SAME ORDER BY
002200      * 06/11/94 PJL BLDG-MATCH SO A PARALLEL READ IS SAFE AND MUCH
002300      * 06/11/94 PJL FASTER THAN A RANDOM RE-READ PER RECORD.
002400      * 12/09/98 KR  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS.  SIGNED OFF
002500      * 12/09/98 KR  FXM 01/11/99.
002600      * 05/27/01 FXM SVC RENAMED - INSTALLATION LINE UPDATED.
002700      * 08/03/03 KR  LL97IDX HAD NO LIMIT-PRESENT FLAG OF ITS OWN -
002800      * 08/03/03 KR  LX-EMISSIONS-ARE-PRESENT WAS BEING TESTED TO SET
002900      * 08/03/03 KR  MX-LIMIT-IS-PRESENT, SO THE BENCHMARKING FALLBACK
003000      * 08/03/03 KR  FIRED WHENEVER THE LIMIT ALONE WAS MISSING, EVEN
003100      * 08/03/03 KR  IF EMISSIONS WERE KNOWN.  LX-LIMIT-PRESENT ADDED
003200      * 08/03/03 KR  TO LL97IDX (SEE LL97-CLEAN SAME-DATE ENTRY) AND
003300      * 08/03/03 KR  CARRIED THROUGH HERE INDEPENDENTLY OF EMISSIONS.
003400      * 08/09/03 KR  0250-JOIN-BENCHMARKING-THRU SET MX-EMISSIONS-ARE-
003500      * 08/09/03 KR  PRESENT TO TRUE WHENEVER ANY BNCHIDX ROW WAS FOUND
003600      * 08/09/03 KR  BY BBL, EVEN WHEN THE EXTRACT'S OWN GHG FIGURE WAS
003700      * 08/09/03 KR  MISSING - THE FLAG WAS THEREFORE COMING ON FOR
003800      * 08/09/03 KR  BUILDINGS WITH NO KNOWN EMISSIONS, WHICH THREW OFF
003900      * 08/09/03 KR  METRICS' OVERAGE ACCUMULATOR.  NOW GATED ON
004000      * 08/09/03 KR  BX-EMISSIONS-ARE-PRESENT (SEE BENCH-CLEAN SAME-
004100      * 08/09/03 KR  DATE ENTRY).
004200      *****************************************************************
004300      * PURPOSE.  FOR EACH MATCH RECORD, ASSEMBLES ONE MASTER RECORD
004400      * CARRYING THE LEED DESCRIPTIVE FIELDS, THE MATCHED NYC GRADE
004500      * FIELDS, THE LL97 EMISSIONS/LIMIT/OVERAGE (OR THE BENCHMARKING
004600      * FALLBACK WHEN LL97 HAS NOTHING FOR THE BBL), AND THE MATCH
004700      * CONFIDENCE/METHOD.  MASTERWK IS THE INPUT TO METRICS AND
004800      * RUN-LOG-QA.
004900      *****************************************************************
005000       IDENTIFICATION DIVISION.
005100       PROGRAM-ID.        MASTER-BUILD.
005200       AUTHOR.            K. RENAUD.
005300       INSTALLATION.      SVC INFORMATIQUE - LOT NYC-LL97.
005400       DATE-WRITTEN.      11/23/1987.
005500       DATE-COMPILED.
005600       SECURITY.          INTERNAL USE ONLY.
005700      *****************************************************************
005800       ENVIRONMENT DIVISION.
005900       CONFIGURATION SECTION.
006000       SPECIAL-NAMES.
006100           C01 IS TOP-OF-FORM
006200           CLASS ALPHA-CLASS IS "A" THRU "Z"
006300           UPSI-0 ON STATUS IS MB-RERUN-SWITCH.
006400       INPUT-OUTPUT SECTION.
006500       FILE-CONTROL.
006600           SELECT LEEDCLN  ASSIGN TO "LEEDCLN"
006700               ORGANIZATION IS LINE SEQUENTIAL
006800               FILE STATUS IS WS-STAT-LEEDCLN.
006900           SELECT MATCHOUT ASSIGN TO "MATCHOUT"
007000               ORGANIZATION IS LINE SEQUENTIAL
007100               FILE STATUS IS WS-STAT-MATCHOUT.
007200           SELECT GRDSCLN  ASSIGN TO "GRDSCLN"
007300               ORGANIZATION IS LINE SEQUENTIAL
007400               FILE STATUS IS WS-STAT-GRDSCLN.
007500           SELECT LL97IDX  ASSIGN TO "LL97IDX"
007600               ORGANIZATION IS INDEXED
007700               ACCESS MODE IS RANDOM
007800               RECORD KEY IS LX-BBL-NORM
007900               FILE STATUS IS WS-STAT-LL97IDX.
008000           SELECT BNCHIDX  ASSIGN TO "BNCHIDX"
008100               ORGANIZATION IS INDEXED
008200               ACCESS MODE IS RANDOM
008300               RECORD KEY IS BX-BBL-NORM
008400               FILE STATUS IS WS-STAT-BNCHIDX.
008500           SELECT MASTERWK ASSIGN TO "MASTERWK"
008600               ORGANIZATION IS LINE SEQUENTIAL
008700               FILE STATUS IS WS-STAT-MASTERWK.
008800      *****************************************************************
008900       DATA DIVISION.
009000       FILE SECTION.
009100       FD  LEEDCLN
009200           RECORD CONTAINS 380 CHARACTERS.
009300       01  LC-RECORD.
009400           05 LC-SOURCE-ID                   PIC X(20).
009500           05 LC-BUILDING-NAME-RAW           PIC X(60).
009600           05 LC-BUILDING-NAME-NORM          PIC X(60).
009700           05 LC-ADDRESS-RAW                 PIC X(60).
009800           05 LC-ADDRESS-NORM                PIC X(60).
009900           05 LC-CITY                        PIC X(20).
010000           05 LC-BOROUGH-NORM                PIC X(15).
010100           05 LC-ZIP-NORM                    PIC X(5).
010200           05 LC-BBL-NORM                    PIC X(10).
010300           05 LC-BIN-NORM                    PIC X(7).
010400           05 LC-LEED-LEVEL                  PIC X(10).
010500           05 LC-CERT-YEAR                   PIC 9(4).
010600           05 LC-GROSS-SQFT                  PIC 9(9).
010700           05 FILLER                         PIC X(40).
010800
010900       FD  MATCHOUT
011000           RECORD CONTAINS 140 CHARACTERS.
011100       01  MO-RECORD.
011200           05 MO-LEED-SOURCE-ID              PIC X(20).
011300           05 MO-NYC-SOURCE-ID               PIC X(20).
011400           05 MO-MATCH-CONFIDENCE            PIC 9(3).
011500           05 MO-MATCH-METHOD                PIC X(22).
011600           05 MO-MATCH-NOTES                 PIC X(60).
011700           05 FILLER                         PIC X(15).
011800
011900       FD  GRDSCLN
012000           RECORD CONTAINS 220 CHARACTERS.
012100       01  GD-RECORD.
012200           05 GD-SOURCE-ID                   PIC X(20).
012300           05 GD-BUILDING-NAME-NORM          PIC X(60).
012400           05 GD-ADDRESS-NORM                PIC X(60).
012500           05 GD-BOROUGH-NORM                PIC X(15).
012600           05 GD-ZIP-NORM                    PIC X(5).
012700           05 GD-BBL-NORM                    PIC X(10).
012800           05 GD-BIN-NORM                    PIC X(7).
012900           05 GD-ENERGY-GRADE                PIC X.
013000           05 GD-ENERGY-STAR-SCORE           PIC 9(3).
013100           05 GD-SITE-EUI                    PIC 9(5)V9.
013200           05 FILLER                         PIC X(33).
013300
013400       FD  LL97IDX
013500           RECORD CONTAINS 100 CHARACTERS.
013600       01  LX-RECORD.
013700           05 LX-SOURCE-ID                   PIC X(20).
013800           05 LX-BBL-NORM                    PIC X(10).
013900           05 LX-GHG-EMISSIONS-TCO2E         PIC S9(7)V9.
014000           05 LX-LL97-LIMIT-TCO2E            PIC S9(7)V9.
014100           05 LX-LL97-OVERAGE-TCO2E          PIC S9(7)V9.
014200           05 LX-EMISSIONS-PRESENT           PIC X.
014300               88 LX-EMISSIONS-ARE-PRESENT         VALUE "Y".
014400           05 LX-LIMIT-PRESENT               PIC X.
014500               88 LX-LIMIT-IS-PRESENT              VALUE "Y".
014600           05 FILLER                         PIC X(44).
014700
014800       FD  BNCHIDX
014900           RECORD CONTAINS 120 CHARACTERS.
015000       01  BX-RECORD.
015100           05 BX-BBL-NORM                    PIC X(10).
015200           05 BX-ENERGY-STAR-SCORE           PIC 9(3).
015300           05 BX-SITE-EUI                    PIC 9(5)V9.
015400           05 BX-WEATHER-NORM-EUI            PIC 9(5)V9.
015500           05 BX-TOTAL-GHG-EMISSIONS         PIC S9(7)V9.
015600           05 BX-EMISSIONS-PRESENT           PIC X.
015700               88 BX-EMISSIONS-ARE-PRESENT         VALUE "Y".
015800           05 FILLER                         PIC X(86).
015900
016000       FD  MASTERWK
016100           RECORD CONTAINS 280 CHARACTERS.
016200       01  MX-RECORD.
016300           05 MX-LEED-SOURCE-ID              PIC X(20).
016400           05 MX-NYC-SOURCE-ID               PIC X(20).
016500           05 MX-BUILDING-NAME-NORM          PIC X(60).
016600           05 MX-ADDRESS-NORM                PIC X(60).
016700           05 MX-LEED-LEVEL                  PIC X(10).
016800           05 MX-CERT-YEAR                   PIC 9(4).
016900           05 MX-BOROUGH-NORM                PIC X(15).
017000           05 MX-BBL-NORM                    PIC X(10).
017100           05 MX-ENERGY-GRADE                PIC X.
017200           05 MX-ENERGY-STAR-SCORE           PIC 9(3).
017300           05 MX-SITE-EUI                    PIC 9(5)V9.
017400           05 MX-GHG-EMISSIONS-TCO2E         PIC S9(7)V9.
017500           05 MX-EMISSIONS-PRESENT           PIC X.
017600               88 MX-EMISSIONS-ARE-PRESENT         VALUE "Y".
017700           05 MX-LL97-LIMIT-TCO2E            PIC S9(7)V9.
017800           05 MX-LIMIT-PRESENT               PIC X.
017900               88 MX-LIMIT-IS-PRESENT              VALUE "Y".
018000           05 MX-LL97-OVERAGE-TCO2E          PIC S9(7)V9.
018100           05 MX-MATCH-CONFIDENCE            PIC 9(3).
018200           05 MX-MATCH-METHOD                PIC X(22).
018300           05 FILLER                         PIC X(20).
018400
018500      *    Alternate view used only when DISPLAY-tracing a suspect
018600      *    join key during testing.
018700       01  MX-RECORD-KEY-VIEW REDEFINES MX-RECORD.
018800           05 MX-KEY-LEED-ID-COPY            PIC X(20).
018900           05 MX-KEY-NYC-ID-COPY             PIC X(20).
019000           05 FILLER                         PIC X(240).
019100      *****************************************************************
019200       WORKING-STORAGE SECTION.
019300
019400       01  WS-FILE-STATUSES.
019500           05 WS-STAT-LEEDCLN                PIC XX.
019600               88 WS-LEEDCLN-EOF                   VALUE "10".
019700           05 WS-STAT-MATCHOUT               PIC XX.
019800               88 WS-MATCHOUT-EOF                  VALUE "10".
019900           05 WS-STAT-GRDSCLN                PIC XX.
020000               88 WS-GRDSCLN-EOF                   VALUE "10".
020100           05 WS-STAT-LL97IDX                PIC XX.
020200           05 WS-STAT-BNCHIDX                PIC XX.
020300           05 WS-STAT-MASTERWK               PIC XX.
020400
020500      *    Run counters kept as standalone scalars, shop habit.
020600       77  WS-REC-LEED-READ                  COMP PIC 9(7).
020700       77  WS-REC-MATCH-READ                 COMP PIC 9(7).
020800       77  WS-REC-MASTER-WRITTEN             COMP PIC 9(7).
020900
021000       01  WS-COUNTERS COMP.
021100           05 WS-REC-LL97-JOINED             PIC 9(7).
021200           05 WS-REC-BENCH-FALLBACK          PIC 9(7).
021300           05 WS-NYC-TABLE-COUNT             PIC 9(7).
021400
021500       01  WS-SUBSCRIPTS COMP.
021600           05 WS-NYC-IX                      PIC 9(7).
021700
021800      *    In-memory copy of the cleaned NYC grade file - the matched
021900      *    NYC-SOURCE-ID off MATCHOUT is looked up here to pick up
022000      *    grade, score, EUI, BBL and borough for the MASTER record.
022100       01  WK-NYC-TABLE.
022200           05 WK-NYC-ENTRY OCCURS 30000 TIMES.
022300               10 WK-NYC-SOURCE-ID           PIC X(20).
022400               10 WK-NYC-BOROUGH-NORM        PIC X(15).
022500               10 WK-NYC-BBL-NORM            PIC X(10).
022600               10 WK-NYC-GRADE               PIC X.
022700               10 WK-NYC-STAR-SCORE          PIC 9(3).
022800               10 WK-NYC-SITE-EUI            PIC 9(5)V9.
022900               10 FILLER                     PIC X(10).
023000
023100      *    Narrow SOURCE-ID-only view of the table above, used only
023200      *    when DISPLAY-tracing a suspect table entry during testing.
023300       01  WK-NYC-TABLE-KEY-VIEW REDEFINES WK-NYC-TABLE.
023400           05 WK-NYC-KEY-ENTRY OCCURS 30000 TIMES.
023500               10 WK-NYC-KEY-SOURCE-ID       PIC X(20).
023600               10 FILLER                     PIC X(45).
023700
023800      *    Working copy of the current MATCH record, held apart from
023900      *    the FD area so the LL97/benchmarking lookups below can
024000      *    re-use MO-RECORD's I-O area without disturbing it.
024100       01  WK-MO-COPY.
024200           05 WK-MO-LEED-SOURCE-ID           PIC X(20).
024300           05 WK-MO-NYC-SOURCE-ID            PIC X(20).
024400           05 WK-MO-MATCH-CONFIDENCE         PIC 9(3).
024500           05 WK-MO-MATCH-METHOD             PIC X(22).
024600           05 FILLER                         PIC X(10).
024700
024800      *    Key-only view of the working copy above, used only when
024900      *    DISPLAY-tracing a bad join during testing.
025000       01  WK-MO-COPY-KEY-VIEW REDEFINES WK-MO-COPY.
025100           05 WK-MO-KEY-LEED-COPY            PIC X(20).
025200           05 FILLER                         PIC X(55).
025300
025400       01  WK-HAVE-NYC-ROW-SW                PIC X VALUE "N".
025500           88 WK-HAVE-NYC-ROW                      VALUE "Y".
025600
025700       77  WS-LEEDCLN-DONE                   PIC X VALUE "N".
025800           88 LEEDCLN-IS-DONE                     VALUE "Y".
025900
026000       01  WK-EOF-SWITCHES.
026100           05 WS-MATCHOUT-DONE               PIC X VALUE "N".
026200               88 MATCHOUT-IS-DONE                 VALUE "Y".
026300           05 WS-GRDSCLN-DONE                PIC X VALUE "N".
026400               88 GRDSCLN-IS-DONE                  VALUE "Y".
026500      *****************************************************************
026600       PROCEDURE DIVISION.
026700
026800       0000-MAIN-PROCEDURE.
026900           PERFORM 0100-OPEN-FILES-THRU
027000           PERFORM 0150-LOAD-ONE-NYC-ENTRY-THRU
027100               UNTIL GRDSCLN-IS-DONE
027200           PERFORM 0200-JOIN-ONE-MATCH-THRU
027300               UNTIL LEEDCLN-IS-DONE OR MATCHOUT-IS-DONE
027400           PERFORM 0900-CLOSE-FILES-THRU
027500           PERFORM 0950-DISPLAY-TOTALS-THRU
027600           PERFORM 9999-FIN-PGM-THRU.
027700       0000-EXIT.
027800           EXIT.
027900
028000       0100-OPEN-FILES-THRU.
028100           OPEN INPUT LEEDCLN
028200           OPEN INPUT MATCHOUT
028300           OPEN INPUT GRDSCLN
028400           OPEN INPUT LL97IDX
028500           OPEN INPUT BNCHIDX
028600           OPEN OUTPUT MASTERWK
028700           PERFORM 0110-READ-LEEDCLN-THRU
028800           PERFORM 0120-READ-MATCHOUT-THRU
028900           PERFORM 0130-READ-GRDSCLN-THRU.
029000       0100-EXIT.
029100           EXIT.
029200
029300       0110-READ-LEEDCLN-THRU.
029400           READ LEEDCLN
029500               AT END
029600                   SET LEEDCLN-IS-DONE TO TRUE
029700               NOT AT END
029800                   ADD 1 TO WS-REC-LEED-READ
029900           END-READ.
030000       0110-EXIT.
030100           EXIT.
030200
030300       0120-READ-MATCHOUT-THRU.
030400           READ MATCHOUT
030500               AT END
030600                   SET MATCHOUT-IS-DONE TO TRUE
030700               NOT AT END
030800                   ADD 1 TO WS-REC-MATCH-READ
030900           END-READ.
031000       0120-EXIT.
031100           EXIT.
031200
031300       0130-READ-GRDSCLN-THRU.
031400           READ GRDSCLN
031500               AT END
031600                   SET GRDSCLN-IS-DONE TO TRUE
031700           END-READ.
031800       0130-EXIT.
031900           EXIT.
032000
032100       0150-LOAD-ONE-NYC-ENTRY-THRU.
032200           ADD 1 TO WS-NYC-TABLE-COUNT
032300           MOVE GD-SOURCE-ID
032400               TO WK-NYC-SOURCE-ID(WS-NYC-TABLE-COUNT)
032500           MOVE GD-BOROUGH-NORM
032600               TO WK-NYC-BOROUGH-NORM(WS-NYC-TABLE-COUNT)
032700           MOVE GD-BBL-NORM
032800               TO WK-NYC-BBL-NORM(WS-NYC-TABLE-COUNT)
032900           MOVE GD-ENERGY-GRADE
033000               TO WK-NYC-GRADE(WS-NYC-TABLE-COUNT)
033100           MOVE GD-ENERGY-STAR-SCORE
033200               TO WK-NYC-STAR-SCORE(WS-NYC-TABLE-COUNT)
033300           MOVE GD-SITE-EUI
033400               TO WK-NYC-SITE-EUI(WS-NYC-TABLE-COUNT)
033500           PERFORM 0130-READ-GRDSCLN-THRU.
033600       0150-EXIT.
033700           EXIT.
033800
033900       0200-JOIN-ONE-MATCH-THRU.
034000           MOVE MO-LEED-SOURCE-ID    TO WK-MO-LEED-SOURCE-ID
034100           MOVE MO-NYC-SOURCE-ID     TO WK-MO-NYC-SOURCE-ID
034200           MOVE MO-MATCH-CONFIDENCE  TO WK-MO-MATCH-CONFIDENCE
034300           MOVE MO-MATCH-METHOD      TO WK-MO-MATCH-METHOD
034400           INITIALIZE MX-RECORD
034500           PERFORM 0210-COPY-LEED-FIELDS-THRU
034600           IF WK-MO-NYC-SOURCE-ID NOT = SPACES
034700               PERFORM 0220-FIND-NYC-ENTRY-THRU
034800               IF WK-HAVE-NYC-ROW
034900                   PERFORM 0230-COPY-NYC-FIELDS-THRU
035000                   PERFORM 0240-JOIN-LL97-THRU
035100                   IF NOT MX-EMISSIONS-ARE-PRESENT
035200                       PERFORM 0250-JOIN-BENCHMARKING-THRU
035300                   END-IF
035400               END-IF
035500           END-IF
035600           MOVE WK-MO-MATCH-CONFIDENCE TO MX-MATCH-CONFIDENCE
035700           MOVE WK-MO-MATCH-METHOD     TO MX-MATCH-METHOD
035800           WRITE MX-RECORD
035900           ADD 1 TO WS-REC-MASTER-WRITTEN
036000           PERFORM 0110-READ-LEEDCLN-THRU
036100           PERFORM 0120-READ-MATCHOUT-THRU.
036200       0200-EXIT.
036300           EXIT.
036400
036500       0210-COPY-LEED-FIELDS-THRU.
036600           MOVE WK-MO-LEED-SOURCE-ID   TO MX-LEED-SOURCE-ID
036700           MOVE LC-BUILDING-NAME-NORM  TO MX-BUILDING-NAME-NORM
036800           MOVE LC-ADDRESS-NORM        TO MX-ADDRESS-NORM
036900           MOVE LC-LEED-LEVEL          TO MX-LEED-LEVEL
037000           MOVE LC-CERT-YEAR           TO MX-CERT-YEAR.
037100       0210-EXIT.
037200           EXIT.
037300
037400       0220-FIND-NYC-ENTRY-THRU.
037500           MOVE "N" TO WK-HAVE-NYC-ROW-SW
037600           PERFORM 0221-SCAN-ONE-NYC-ENTRY-THRU
037700               VARYING WS-NYC-IX FROM 1 BY 1
037800                   UNTIL WS-NYC-IX > WS-NYC-TABLE-COUNT
037900                       OR WK-HAVE-NYC-ROW.
038000       0220-EXIT.
038100           EXIT.
038200
038300       0221-SCAN-ONE-NYC-ENTRY-THRU.
038400           IF WK-NYC-SOURCE-ID(WS-NYC-IX) = WK-MO-NYC-SOURCE-ID
038500               SET WK-HAVE-NYC-ROW TO TRUE
038600           END-IF.
038700       0221-EXIT.
038800           EXIT.
038900
039000       0230-COPY-NYC-FIELDS-THRU.
039100           MOVE WK-MO-NYC-SOURCE-ID           TO MX-NYC-SOURCE-ID
039200           MOVE WK-NYC-BOROUGH-NORM(WS-NYC-IX) TO MX-BOROUGH-NORM
039300           MOVE WK-NYC-BBL-NORM(WS-NYC-IX)     TO MX-BBL-NORM
039400           MOVE WK-NYC-GRADE(WS-NYC-IX)        TO MX-ENERGY-GRADE
039500           MOVE WK-NYC-STAR-SCORE(WS-NYC-IX)   TO MX-ENERGY-STAR-SCORE
039600           MOVE WK-NYC-SITE-EUI(WS-NYC-IX)     TO MX-SITE-EUI.
039700       0230-EXIT.
039800           EXIT.
039900
040000       0240-JOIN-LL97-THRU.
040100           IF MX-BBL-NORM NOT = SPACES
040200               MOVE MX-BBL-NORM TO LX-BBL-NORM
040300               READ LL97IDX
040400                   INVALID KEY
040500                       CONTINUE
040600                   NOT INVALID KEY
040700                       MOVE LX-GHG-EMISSIONS-TCO2E
040800                           TO MX-GHG-EMISSIONS-TCO2E
040900                       MOVE LX-EMISSIONS-PRESENT
041000                           TO MX-EMISSIONS-PRESENT
041100                       MOVE LX-LL97-LIMIT-TCO2E
041200                           TO MX-LL97-LIMIT-TCO2E
041300                       MOVE LX-LIMIT-PRESENT
041400                           TO MX-LIMIT-PRESENT
041500                       IF LX-EMISSIONS-ARE-PRESENT
041600                               AND LX-LIMIT-IS-PRESENT
041700                           MOVE LX-LL97-OVERAGE-TCO2E
041800                               TO MX-LL97-OVERAGE-TCO2E
041900                       END-IF
042000                       ADD 1 TO WS-REC-LL97-JOINED
042100               END-READ
042200           END-IF.
042300       0240-EXIT.
042400           EXIT.
042500
042600       0250-JOIN-BENCHMARKING-THRU.
042700           IF MX-BBL-NORM NOT = SPACES
042800               MOVE MX-BBL-NORM TO BX-BBL-NORM
042900               READ BNCHIDX
043000                   INVALID KEY
043100                       CONTINUE
043200                   NOT INVALID KEY
043300                       IF BX-EMISSIONS-ARE-PRESENT
043400                           MOVE BX-TOTAL-GHG-EMISSIONS
043500                               TO MX-GHG-EMISSIONS-TCO2E
043600                           SET MX-EMISSIONS-ARE-PRESENT TO TRUE
043700                       END-IF
043800                       IF MX-SITE-EUI = ZERO
043900                           MOVE BX-SITE-EUI TO MX-SITE-EUI
044000                       END-IF
044100                       ADD 1 TO WS-REC-BENCH-FALLBACK
044200               END-READ
044300           END-IF.
044400       0250-EXIT.
044500           EXIT.
044600
044700       0900-CLOSE-FILES-THRU.
044800           CLOSE LEEDCLN MATCHOUT GRDSCLN LL97IDX BNCHIDX MASTERWK.
044900       0900-EXIT.
045000           EXIT.
045100
045200       0950-DISPLAY-TOTALS-THRU.
045300           DISPLAY "MASTER-BUILD - LEED READ    " WS-REC-LEED-READ
045400           DISPLAY "MASTER-BUILD - MATCH READ   " WS-REC-MATCH-READ
045500           DISPLAY "MASTER-BUILD - MASTER WRITE " WS-REC-MASTER-WRITTEN
045600           DISPLAY "MASTER-BUILD - LL97 JOINED  " WS-REC-LL97-JOINED
045700           DISPLAY "MASTER-BUILD - BENCH FALLBK " WS-REC-BENCH-FALLBACK.
045800       0950-EXIT.
045900           EXIT.
046000
046100       9999-FIN-PGM-THRU.
046200           STOP RUN.
046300       9999-EXIT.
046400           EXIT.
